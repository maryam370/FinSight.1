000100******************************************************************
000200* FECHA       : 14/09/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000500* PROGRAMA    : AUDITLG1, SUSTITUYE AL EJERCICIO EEDR3004        *
000600* TIPO        : BATCH (SUBPROGRAMA, CALLED)                      *
000700* DESCRIPCION : VALIDA QUE EL USUARIO EXISTA Y AGREGA UN REGISTRO*
000800*             : A LA BITACORA DE AUDITORIA/CUMPLIMIENTO. NO SE   *
000900*             : RECALCULA NADA DEL NEGOCIO AQUI, SOLO SE ESTAMPA *
001000*             : FECHA/HORA Y SE ESCRIBE TAL CUAL LLEGAN LOS      *
001100*             : DATOS DEL INVOCANTE.                             *
001200* ARCHIVOS    : USER-FILE (SOLO LECTURA, EXISTENCIA)             *
001300*             : AUDIT-LOG-FILE (SOLO ESCRITURA, NUNCA SE RELEE)  *
001400* ACCION (ES) : P=PROCESA UNA AUDITORIA, F=FINALIZA Y CIERRA     *
001500* PROGRAMA(S) : TRNPOST1,ALRTMNT1,DEMOGEN1                        *
001600* INSTALADO   : 14/09/2023                                       *
001700* BPM/RATIONAL: 228871                                           *
001800* NOMBRE      : BITACORA DE AUDITORIA FINSIGHT                   *
001900******************************************************************
002000*-----------------------------------------------------------------
002100* HISTORIAL DE CAMBIOS
002200*  14/09/2023 EEDR 0003  VERSION INICIAL                         02200003
002300*  02/11/2023 EEDR 0011  SE AGREGA EL CONTEO DE RECHAZOS POR     02300011
002400*                        USUARIO INEXISTENTE A LAS ESTADISTICAS  02400011
002500*  28/02/2024 JMRZ 0036  AJUSTE Y2K - FECHA DE AUDITORIA AHORA   02500036
002600*                        SE ACEPTA CON ANIO DE 4 DIGITOS         02600036
002700*  16/05/2024 JMRZ 0042  SE AGREGA ACCION F PARA QUE EL INVOCANTE*02700042
002800*                        PUEDA CERRAR LOS ARCHIVOS AL TERMINAR EL*02800042
002900*                        JOB EN VEZ DE DEJARLOS ABIERTOS          02900042
003000*-----------------------------------------------------------------
003100       IDENTIFICATION DIVISION.
003200       PROGRAM-ID.     AUDITLG1.
003300       AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
003400       INSTALLATION.   FINSIGHT - DEPARTAMENTO DE SISTEMAS.
003500       DATE-WRITTEN.   14/09/1988.
003600       DATE-COMPILED.
003700       SECURITY.       USO INTERNO - CONFIDENCIAL.
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT USR-FILE  ASSIGN TO USRFILE
004600                  ORGANIZATION IS LINE SEQUENTIAL
004700                  FILE STATUS  IS FS-USR-FILE
004800                                  FSE-USR-FILE.
004900           SELECT AUD-FILE  ASSIGN TO AUDFILE
005000                  ORGANIZATION IS LINE SEQUENTIAL
005100                  FILE STATUS  IS FS-AUD-FILE
005200                                  FSE-AUD-FILE.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600       FD  USR-FILE.
005700           COPY USERREC.
005800       FD  AUD-FILE.
005900           COPY AUDTREC.
006000
006100       WORKING-STORAGE SECTION.
006200******************************************************************
006300*           V A R I A B L E S   D E   F I L E   S T A T U S       *
006400******************************************************************
006500       01  FS-USR-FILE                 PIC 9(02) VALUE ZEROS.
006600       01  FS-AUD-FILE                 PIC 9(02) VALUE ZEROS.
006700       01  FSE-USR-FILE.
006800           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
006900           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
007000           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
007100       01  FSE-AUD-FILE.
007200           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
007300           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
007400           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
007500      *Variables de rutina para control de file status extendido
007600       01  PROGRAMA                    PIC X(08) VALUE SPACES.
007700       01  ARCHIVO                     PIC X(08) VALUE SPACES.
007800       01  ACCION-FS                   PIC X(10) VALUE SPACES.
007900       01  LLAVE                       PIC X(32) VALUE SPACES.
008000
008100******************************************************************
008200*           C A M P O S   D E   T R A B A J O                    *
008300******************************************************************
008400       01  WKS-VARIABLES-TRABAJO.
008500           03  WKS-PRIMERA-VEZ          PIC X(01) VALUE 'S'.
008600               88  WKS-ES-PRIMERA-VEZ            VALUE 'S'.
008700           03  WKS-USUARIO-ENCONTRADO   PIC X(01) VALUE 'N'.
008800               88  WKS-USUARIO-SI-EXISTE         VALUE 'Y'.
008900           03  WKS-FIN-USR-FILE         PIC X(01) VALUE 'N'.
009000               88  WKS-FIN-DE-USR-FILE           VALUE 'Y'.
009100           03  WKS-CONTEO-AUDITORIAS    PIC 9(07) COMP VALUE 0.
009200           03  WKS-CONTEO-RECHAZADAS    PIC 9(07) COMP VALUE 0.
009300           03  FILLER                   PIC X(08).
009400
009500      * FECHA/HORA DE ESTAMPADO DE LA AUDITORIA (SECCION 200)
009600       01  WKS-FECHA-HORA-ACTUAL.
009700           03  WKS-FHA-FECHA            PIC 9(08) VALUE ZEROS.
009800           03  WKS-FHA-HORA             PIC 9(06) VALUE ZEROS.
009900           03  FILLER                   PIC X(06).
010000       01  WKS-FHA-R REDEFINES WKS-FECHA-HORA-ACTUAL.
010100           03  WKS-FHA-ANIO             PIC 9(04).
010200           03  WKS-FHA-MES              PIC 9(02).
010300           03  WKS-FHA-DIA              PIC 9(02).
010400           03  WKS-FHA-HH               PIC 9(02).
010500           03  WKS-FHA-MM               PIC 9(02).
010600           03  WKS-FHA-SS               PIC 9(02).
010700           03  FILLER                   PIC X(06).
010800       01  WKS-FHA-ALFA REDEFINES WKS-FECHA-HORA-ACTUAL
010900                                                     PIC X(14).
011000
011100      * AREA DE TRABAJO PARA COMPARAR LA LLAVE DE USUARIO CONTRA
011200      * EL REGISTRO LEIDO DE USR-FILE, EN SUS DOS VISTAS DE USO
011300       01  WKS-ENTIDAD-AREA.
011400           03  WKS-ENTIDAD-ID           PIC 9(09) VALUE ZEROS.
011500           03  FILLER                   PIC X(05).
011600       01  WKS-ENTIDAD-AREA-R REDEFINES WKS-ENTIDAD-AREA.
011700           03  WKS-ENTIDAD-ID-X         PIC X(09).
011800           03  FILLER                   PIC X(05).
011900
012000       LINKAGE SECTION.
012100******************************************************************
012200*     A R E A   D E   P A R A M E T R O S   ( L K - )             *
012300******************************************************************
012400       01  LK-PARM-AUDITORIA.
012500           03  LK-AUD-ACCION            PIC X(01).
012600               88  LK-AUD-PROCESA                 VALUE 'P'.
012700               88  LK-AUD-FINALIZA                VALUE 'F'.
012800           03  LK-AUD-USER-ID           PIC 9(09).
012900           03  LK-AUD-ACTION            PIC X(30).
013000           03  LK-AUD-ENTITY-TYPE       PIC X(20).
013100           03  LK-AUD-ENTITY-ID         PIC 9(09).
013200           03  LK-AUD-DETAILS           PIC X(200).
013300           03  LK-AUD-USUARIO-VALIDO    PIC X(01).
013400               88  LK-AUD-USUARIO-ACEPTADO       VALUE 'Y'.
013500               88  LK-AUD-USUARIO-RECHAZADO      VALUE 'N'.
013600
013700       PROCEDURE DIVISION USING LK-PARM-AUDITORIA.
013800******************************************************************
013900*               S E C C I O N    P R I N C I P A L               *
014000******************************************************************
014100       000-CONTROLA-ACCION SECTION.
014200           IF WKS-ES-PRIMERA-VEZ
014300              PERFORM 010-APERTURA-ARCHIVOS THRU 010-EXIT
014400              MOVE 'N' TO WKS-PRIMERA-VEZ
014500           END-IF
014600
014700           EVALUATE TRUE
014800              WHEN LK-AUD-FINALIZA
014900                 PERFORM 900-ESTADISTICAS     THRU 900-EXIT
015000                 PERFORM 950-CIERRA-ARCHIVOS  THRU 950-EXIT
015100              WHEN LK-AUD-PROCESA
015200                 MOVE 'N' TO LK-AUD-USUARIO-VALIDO
015300                 PERFORM 100-VALIDA-USUARIO   THRU 100-EXIT
015400                 IF LK-AUD-USUARIO-ACEPTADO
015500                    PERFORM 200-ESTAMPA-TIMESTAMP THRU 200-EXIT
015600                    PERFORM 300-ESCRIBE-AUDITORIA THRU 300-EXIT
015700                    ADD 1 TO WKS-CONTEO-AUDITORIAS
015800                 ELSE
015900                    ADD 1 TO WKS-CONTEO-RECHAZADAS
016000                 END-IF
016100           END-EVALUATE.
016200       000-EXIT.
016300           GOBACK.
016400
016500******************************************************************
016600*     A P E R T U R A   D E   A R C H I V O S   ( U N A   S O L A *
016700*     V E Z   P O R   J O B ,   C O N T R O L A D A   P O R       *
016800*     W K S - P R I M E R A - V E Z ) .                           *
016900******************************************************************
017000       010-APERTURA-ARCHIVOS SECTION.
017100           OPEN INPUT  USR-FILE
017200           OPEN OUTPUT AUD-FILE
017300           IF FS-USR-FILE = 97
017400              MOVE ZEROS TO FS-USR-FILE
017500           END-IF
017600           IF FS-USR-FILE NOT = 0
017700              MOVE 'AUDITLG1' TO PROGRAMA
017800              MOVE 'USRFILE'  TO ARCHIVO
017900              MOVE 'OPEN'     TO ACCION-FS
018000              MOVE SPACES     TO LLAVE
018100              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,
018200                 LLAVE, FS-USR-FILE, FSE-USR-FILE
018300              MOVE 91 TO RETURN-CODE
018400           END-IF
018500           IF FS-AUD-FILE NOT = 0
018600              MOVE 'AUDITLG1' TO PROGRAMA
018700              MOVE 'AUDFILE'  TO ARCHIVO
018800              MOVE 'OPEN'     TO ACCION-FS
018900              MOVE SPACES     TO LLAVE
019000              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,
019100                 LLAVE, FS-AUD-FILE, FSE-AUD-FILE
019200              MOVE 91 TO RETURN-CODE
019300           END-IF.
019400       010-EXIT. EXIT.
019500
019600******************************************************************
019700*     1 0 0   -   V A L I D A   Q U E   E L   U S U A R I O       *
019800*     E X I S T A   E N   U S R - F I L E   ( B A R R I D O       *
019900*     S E C U E N C I A L  ,   N O   H A Y   A C C E S O          *
020000*     I N D E X A D O   E N   E S T E   A L C A N C E ) .          *
020100******************************************************************
020200       100-VALIDA-USUARIO SECTION.
020300           MOVE 'N' TO WKS-USUARIO-ENCONTRADO
020400           MOVE 'N' TO WKS-FIN-USR-FILE
020500           CLOSE USR-FILE
020600           OPEN INPUT USR-FILE
020700           PERFORM 110-BUSCA-USUARIO THRU 110-EXIT
020800                   UNTIL WKS-USUARIO-SI-EXISTE
020900                      OR WKS-FIN-DE-USR-FILE
021000           IF WKS-USUARIO-SI-EXISTE
021100              MOVE 'Y' TO LK-AUD-USUARIO-VALIDO
021200           ELSE
021300              MOVE 'N' TO LK-AUD-USUARIO-VALIDO
021400           END-IF.
021500       100-EXIT. EXIT.
021600
021700       110-BUSCA-USUARIO SECTION.
021800           READ USR-FILE
021900                AT END SET WKS-FIN-DE-USR-FILE TO TRUE
022000           END-READ
022100           IF NOT WKS-FIN-DE-USR-FILE
022200              IF USR-ID = LK-AUD-USER-ID
022300                 MOVE 'Y' TO WKS-USUARIO-ENCONTRADO
022400              END-IF
022500           END-IF.
022600       110-EXIT. EXIT.
022700
022800******************************************************************
022900*     2 0 0   -   E S T A M P A   F E C H A / H O R A   U T C     *
023000*     D E   L A   A U D I T O R I A .                             *
023100******************************************************************
023200       200-ESTAMPA-TIMESTAMP SECTION.
023300           ACCEPT WKS-FHA-FECHA FROM DATE YYYYMMDD
023400           ACCEPT WKS-FHA-HORA  FROM TIME.
023500       200-EXIT. EXIT.
023600
023700******************************************************************
023800*     3 0 0   -   E S C R I B E   E L   R E G I S T R O   D E     *
023900*     A U D I T O R I A .   S O L O   A P P E N D ,   N U N C A    *
024000*     S E   R E L E E   E S T E   A R C H I V O .                  *
024100******************************************************************
024200       300-ESCRIBE-AUDITORIA SECTION.
024300           MOVE LK-AUD-USER-ID      TO AUDIT-USER-ID
024400           MOVE LK-AUD-ACTION       TO AUDIT-ACTION
024500           MOVE LK-AUD-ENTITY-TYPE  TO AUDIT-ENTITY-TYPE
024600           MOVE LK-AUD-ENTITY-ID    TO AUDIT-ENTITY-ID
024700           MOVE LK-AUD-DETAILS      TO AUDIT-DETAILS
024800           MOVE WKS-FHA-FECHA       TO AUDIT-TIMESTAMP-DATE
024900           MOVE WKS-FHA-HORA        TO AUDIT-TIMESTAMP-TIME
025100           WRITE REG-AUDITORIA
025200           IF FS-AUD-FILE NOT = 0
025300              MOVE 'AUDITLG1' TO PROGRAMA
025400              MOVE 'AUDFILE'  TO ARCHIVO
025500              MOVE 'WRITE'    TO ACCION-FS
025600              MOVE SPACES     TO LLAVE
025700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,
025800                 LLAVE, FS-AUD-FILE, FSE-AUD-FILE
025900              MOVE 91 TO RETURN-CODE
026000           END-IF.
026100       300-EXIT. EXIT.
026200
026300******************************************************************
026400*     9 0 0   -   E S T A D I S T I C A S   D E L   J O B         *
026500******************************************************************
026600       900-ESTADISTICAS SECTION.
026700           MOVE WKS-FECHA-HORA-ACTUAL TO WKS-FHA-ALFA
026800           DISPLAY
026900           "================================================="
027000           DISPLAY
027100           "*        AUDITLG1 - ESTADISTICAS DEL JOB         *"
027200           DISPLAY
027300           "================================================="
027400           DISPLAY
027500           "==> AUDITORIAS ESCRITAS   : " WKS-CONTEO-AUDITORIAS
027600           DISPLAY
027700           "==> RECHAZOS POR USUARIO  : " WKS-CONTEO-RECHAZADAS
027800           DISPLAY
027900           "=================================================".
028000       900-EXIT. EXIT.
028100
028200       950-CIERRA-ARCHIVOS SECTION.
028300           CLOSE USR-FILE
028400           CLOSE AUD-FILE.
028500       950-EXIT. EXIT.
