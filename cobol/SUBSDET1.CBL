000100******************************************************************
000200* FECHA       : 14/09/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000500* PROGRAMA    : SUBSDET1, SUSTITUYE AL EJERCICIO MIGRACFS        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DETECTOR DE SUSCRIPCIONES RECURRENTES. POR CADA   *
000800*             : USUARIO DE LA TARJETA DE PARAMETROS, FILTRA SUS   *
000900*             : MOVIMIENTOS DE GASTO, NORMALIZA LA DESCRIPCION A   *
001000*             : UNA LLAVE DE COMERCIO, AGRUPA POR ESA LLAVE Y      *
001100*             : PROMUEVE A SUSCRIPCION ACTIVA LOS GRUPOS CON AL    *
001200*             : MENOS DOS PARES CONSECUTIVOS DE 25 A 35 DIAS.      *
001300* ARCHIVOS    : SUBSPARM (PARAMETRO DE ENTRADA)                  *
001400*             : TRANSACTION-FILE (ENTRADA, PRE-ORDENADO POR       *
001500*             : USUARIO+FECHA+HORA)                                *
001600*             : SUBSCRIPTION-FILE (SALIDA)                        *
001700* PROGRAMA(S) : NINGUNO (NO INVOCA SUBPROGRAMAS)                  *
001800* INSTALADO   : 14/09/2023                                        *
001900* BPM/RATIONAL: 228874                                            *
002000* NOMBRE      : DETECTOR DE SUSCRIPCIONES FINSIGHT                *
002100******************************************************************
002200*-----------------------------------------------------------------
002300* HISTORIAL DE CAMBIOS
002400*  14/09/2023 EEDR 0004  VERSION INICIAL, AGRUPA POR DESCRIPCION
002500*                        TEXTUAL SIN NORMALIZAR (DABA FALSOS
002600*                        NEGATIVOS CON MAYUSCULAS/ESPACIOS)
002700*  02/11/2023 EEDR 0015  SE AGREGA LA NORMALIZACION DE COMERCIO
002800*                        (MINUSCULAS, SOLO A-Z0-9)
002900*  19/01/2024 JMRZ 0035  SE CAMBIA EL CRITERIO DE PROMOCION A
003000*                        "DOS PARES CALIFICADOS", ANTES BASTABA
003100*                        UN SOLO PAR (VER BPM 228874)
003200*  01/03/2024 JMRZ 0039  AJUSTE Y2K - FECHAS A 4 DIGITOS DE ANIO
003300*-----------------------------------------------------------------
003400       IDENTIFICATION DIVISION.
003500       PROGRAM-ID.     SUBSDET1.
003600       AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
003700       INSTALLATION.   FINSIGHT - DEPARTAMENTO DE SISTEMAS.
003800       DATE-WRITTEN.   14/09/1988.
003900       DATE-COMPILED.
004000       SECURITY.       USO INTERNO - CONFIDENCIAL.
004100
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SUBSPARM  ASSIGN TO SUBSPARM
004900                  ORGANIZATION IS LINE SEQUENTIAL
005000                  FILE STATUS  IS FS-SUBSPARM
005100                                  FSE-SUBSPARM.
005200           SELECT TRAN-FILE ASSIGN TO TRANFILE
005300                  ORGANIZATION IS LINE SEQUENTIAL
005400                  FILE STATUS  IS FS-TRAN-FILE
005500                                  FSE-TRAN-FILE.
005600           SELECT SUB-FILE  ASSIGN TO SUBFILE
005700                  ORGANIZATION IS LINE SEQUENTIAL
005800                  FILE STATUS  IS FS-SUB-FILE
005900                                  FSE-SUB-FILE.
006000
006100       DATA DIVISION.
006200       FILE SECTION.
006300      *                   TARJETA DE PARAMETROS DE ENTRADA
006400       FD  SUBSPARM.
006500       01  REG-PARM-SUBSCRIPCION.
006600           03  PARM-SUB-USER-ID         PIC 9(09).
006700           03  FILLER                   PIC X(31).
006800      *                   MOVIMIENTOS DEL USUARIO (ENTRADA)
006900       FD  TRAN-FILE.
007000           COPY TRANREC.
007100      *                   SUSCRIPCIONES DETECTADAS (SALIDA)
007200       FD  SUB-FILE.
007300           COPY SUBSREC.
007400
007500       WORKING-STORAGE SECTION.
007600******************************************************************
007700*           V A R I A B L E S   D E   F I L E   S T A T U S       *
007800******************************************************************
007900       01  FS-SUBSPARM                 PIC 9(02) VALUE ZEROS.
008000       01  FS-TRAN-FILE                 PIC 9(02) VALUE ZEROS.
008100       01  FS-SUB-FILE                  PIC 9(02) VALUE ZEROS.
008200       01  FSE-SUBSPARM.
008300           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
008400           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
008500           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
008600       01  FSE-TRAN-FILE.
008700           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
008800           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
008900           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
009000       01  FSE-SUB-FILE.
009100           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
009200           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
009300           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
009400      *Variables de rutina para control de file status extendido
009500       01  PROGRAMA                    PIC X(08) VALUE SPACES.
009600       01  ARCHIVO                     PIC X(08) VALUE SPACES.
009700       01  ACCION-FS                   PIC X(10) VALUE SPACES.
009800       01  LLAVE                       PIC X(32) VALUE SPACES.
009900
010000******************************************************************
010100*     C O N T R O L A D O R   D E   L E C T U R A S               *
010200******************************************************************
010300       01  WKS-FIN-PARM                PIC X(01) VALUE 'N'.
010400           88  WKS-FIN-DE-PARM                   VALUE 'Y'.
010500       01  WKS-FIN-TRAN-FILE           PIC X(01) VALUE 'N'.
010600           88  WKS-FIN-DE-TRAN-FILE              VALUE 'Y'.
010700       01  WKS-PROX-SUB-ID             PIC 9(09) COMP VALUE 1.
010800
010900******************************************************************
011000*     T A B L A   D E   M O V I M I E N T O S   D E   G A S T O   *
011100*     C A R G A D O S   D E L   U S U A R I O   E N   T U R N O   *
011200*     ( L L E G A N   E N   O R D E N   A S C E N D E N T E   D E *
011300*     F E C H A / H O R A   P O R Q U E   E L   A R C H I V O    *
011400*     T R A N S A C T I O N - F I L E   Y A   V I E N E   A S I ).*
011500******************************************************************
011600       01  WKS-TABLA-CARGADOS.
011700           03  WKS-CAR-MAX              PIC 9(03) COMP VALUE 500.
011800           03  WKS-CAR-CONTADOR         PIC 9(03) COMP VALUE 0.
011900           03  WKS-CAR-IDX              PIC 9(03) COMP VALUE 0.
012000           03  WKS-MOV-CARGADO OCCURS 500 TIMES.
012100               04  WKS-MC-AMOUNT          PIC S9(09)V99.
012200               04  WKS-MC-DESCRIPTION     PIC X(60).
012300               04  WKS-MC-DATE            PIC 9(08).
012400               04  WKS-MC-DATE-R REDEFINES WKS-MC-DATE.
012500                   05  WKS-MC-DATE-AAAA     PIC 9(04).
012600                   05  WKS-MC-DATE-MM       PIC 9(02).
012700                   05  WKS-MC-DATE-DD       PIC 9(02).
012800               04  WKS-MC-TIME            PIC 9(06).
012900               04  WKS-MC-LLAVE           PIC X(60).
013000               04  WKS-MC-GRUPO-IDX       PIC 9(03) COMP.
013100               04  FILLER                 PIC X(04).
013200
013300******************************************************************
013400*     T A B L A   D E   C O M E R C I O S   D I S T I N T O S     *
013500*     ( S E   O R D E N A   A S C E N D E N T E   P A R A   E L   *
013600*     S E A R C H   A L L ,   I G U A L   Q U E   L A   T A B L A *
013700*     0 0 4   D E L   M I G R A C F S ).                          *
013800******************************************************************
013900       01  WKS-TABLA-COMERCIOS.
014000           03  WKS-COM-MAX              PIC 9(03) COMP VALUE 500.
014100           03  WKS-COM-CONTADOR         PIC 9(03) COMP VALUE 0.
014200           03  WKS-COM-IDX              PIC 9(03) COMP VALUE 0.
014300           03  WKS-DATOS-COMERCIO OCCURS 500 TIMES
014400                                   ASCENDING KEY WKS-COM-LLAVE
014500                                   INDEXED BY WKS-COM-I.
014600               04  WKS-COM-LLAVE          PIC X(60).
014700               04  WKS-COM-MIEMBROS       PIC 9(03) COMP.
014800               04  WKS-COM-PARES-OK       PIC 9(03) COMP.
014900               04  FILLER                 PIC X(06).
015000
015100******************************************************************
015200*     A R E A   D E   T R A B A J O   D E   N O R M A L I Z A C I O N
015300******************************************************************
015400       01  WKS-AREA-NORMALIZA.
015500           03  WKS-NOR-ENTRADA          PIC X(60).
015600           03  WKS-NOR-SALIDA           PIC X(60) VALUE SPACES.
015700           03  WKS-NOR-POS-ENT          PIC 9(03) COMP VALUE 0.
015800           03  WKS-NOR-POS-SAL          PIC 9(03) COMP VALUE 0.
015900           03  WKS-NOR-CARACTER         PIC X(01).
016000           03  FILLER                   PIC X(04).
016100
016200******************************************************************
016300*     A R E A   D E   T R A B A J O   D E L   C A L C U L O   D E *
016400*     D I A S   E N T R E   P A G O S   C O N S E C U T I V O S   *
016500******************************************************************
016600       01  WKS-AREA-DIAS.
016700           03  WKS-DIAS-ENTERO-1        PIC 9(07) COMP.
016800           03  WKS-DIAS-ENTERO-2        PIC 9(07) COMP.
016900           03  WKS-DIAS-ENTRE           PIC S9(05) COMP.
017000           03  WKS-SUMA-MONTOS          PIC S9(11)V99 VALUE ZEROS.
017100           03  WKS-PROMEDIO-MONTO       PIC S9(11)V99 VALUE ZEROS.
017200           03  WKS-CANT-PROMEDIO        PIC 9(03) COMP.
017300
017400******************************************************************
017500*     S E L L O   D E   F E C H A / H O R A   D E   C R E A C I O N
017600******************************************************************
017700       01  WKS-FECHA-HORA-SISTEMA.
017800           03  WKS-FHS-FECHA            PIC 9(08).
017900           03  WKS-FHS-HORA             PIC 9(06).
018000       01  WKS-FHS-R REDEFINES WKS-FECHA-HORA-SISTEMA.
018100           03  WKS-FHS-ANIO             PIC 9(04).
018200           03  WKS-FHS-MES              PIC 9(02).
018300           03  WKS-FHS-DIA              PIC 9(02).
018400           03  WKS-FHS-HH               PIC 9(02).
018500           03  WKS-FHS-MM               PIC 9(02).
018600           03  WKS-FHS-SS               PIC 9(02).
018700
018800      *    BANDERA ESTILO MIGRACFS (0/1) DE "YA ESTABA EN LA TABLA"
018900       01  WKS-CAR-YA-ESTA             PIC 9(01) VALUE 0.
019000       01  WKS-ULT-MIEMBRO-IDX         PIC 9(03) COMP VALUE 0.
019100
019200******************************************************************
019300*     A R E A   D E   I N T E R C A M B I O   D E   L A   B U R B U
019400*     J A   D E   L A   T A B L A   D E   C O M E R C I O S        *
019500******************************************************************
019600       01  WKS-DATOS-COMERCIO-TEMP.
019700           03  WKS-COM-LLAVE-T          PIC X(60).
019800           03  WKS-COM-MIEMBROS-T       PIC 9(03) COMP.
019900           03  WKS-COM-PARES-OK-T       PIC 9(03) COMP.
020000           03  FILLER                   PIC X(06).
020100
020200******************************************************************
020300*     T A B L A   D E   D I A S   P O R   M E S   ( P A R A   E L *
020400*     C A L C U L O   M A N U A L   D E   F E C H A + 3 0   D I A S
020500*     S I N   U S A R   D A T E - O F - I N T E G E R ) .          *
020600******************************************************************
020700       01  WKS-TABLA-MESES.
020800           03  FILLER                   PIC X(24)
020900                    VALUE '312829303130313130313031'.
021000       01  WKS-MESES-R REDEFINES WKS-TABLA-MESES.
021100           03  WKS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
021200
021300       01  WKS-FECHA-SUMA.
021400           03  WKS-FS-ANIO              PIC 9(04).
021500           03  WKS-FS-MES               PIC 9(02).
021600           03  WKS-FS-DIA               PIC 9(02).
021700       01  WKS-FECHA-SUMA-R REDEFINES WKS-FECHA-SUMA PIC 9(08).
021800
021900       01  WKS-AREA-BISIESTO.
022000           03  WKS-DIAS-EN-MES-ACTUAL   PIC 9(02) COMP.
022100           03  WKS-LEAP-Q               PIC 9(07) COMP.
022200           03  WKS-LEAP-R4              PIC 9(02) COMP.
022300           03  WKS-LEAP-R100            PIC 9(02) COMP.
022400           03  WKS-LEAP-R400            PIC 9(02) COMP.
022500           03  FILLER                   PIC X(02).
022600
022700       PROCEDURE DIVISION.
022800       100-SELECCIONA-USUARIO SECTION.
022900           PERFORM 010-APERTURA-ARCHIVOS THRU 010-EXIT
023000           READ SUBSPARM
023100                AT END SET WKS-FIN-DE-PARM TO TRUE
023200           END-READ
023300           PERFORM 150-PROCESA-UN-USUARIO THRU 150-EXIT
023400                   UNTIL WKS-FIN-DE-PARM
023500           CLOSE SUBSPARM
023600           CLOSE TRAN-FILE
023700           CLOSE SUB-FILE.
023800       100-EXIT. EXIT.
023900
024000       010-APERTURA-ARCHIVOS SECTION.
024100           MOVE 'SUBSDET1' TO PROGRAMA
024200           OPEN INPUT SUBSPARM
024300           IF FS-SUBSPARM = 97 MOVE 0 TO FS-SUBSPARM END-IF
024400           OPEN INPUT TRAN-FILE
024500           IF FS-TRAN-FILE = 97 MOVE 0 TO FS-TRAN-FILE END-IF
024600           OPEN OUTPUT SUB-FILE
024700           IF FS-SUB-FILE = 97 MOVE 0 TO FS-SUB-FILE END-IF.
024800       010-EXIT. EXIT.
024900
025000       150-PROCESA-UN-USUARIO SECTION.
025100           MOVE 0 TO WKS-CAR-CONTADOR
025200           MOVE 0 TO WKS-COM-CONTADOR
025300           PERFORM 200-CARGA-TRANSACCIONES-USUARIO THRU 200-EXIT
025400           IF WKS-CAR-CONTADOR NOT < 2
025500              PERFORM 300-AGRUPA-POR-COMERCIO THRU 300-EXIT
025600              PERFORM 400-EVALUA-PARES-CALIFICADOS THRU 400-EXIT
025700           END-IF
025800           READ SUBSPARM
025900                AT END SET WKS-FIN-DE-PARM TO TRUE
026000           END-READ.
026100       150-EXIT. EXIT.
026200
026300       200-CARGA-TRANSACCIONES-USUARIO SECTION.
026400      *    RELEE TRAN-FILE DESDE EL PRINCIPIO PORQUE ES EL TURNO
026500      *    DE UN NUEVO USUARIO DE LA TARJETA DE PARAMETROS.
026600           CLOSE TRAN-FILE
026700           OPEN INPUT TRAN-FILE
026800           IF FS-TRAN-FILE = 97 MOVE 0 TO FS-TRAN-FILE END-IF
026900           MOVE 'N' TO WKS-FIN-TRAN-FILE
027000           READ TRAN-FILE
027100                AT END SET WKS-FIN-DE-TRAN-FILE TO TRUE
027200           END-READ
027300           PERFORM 210-EVALUA-UN-MOVIMIENTO THRU 210-EXIT
027400                   UNTIL WKS-FIN-DE-TRAN-FILE.
027500       200-EXIT. EXIT.
027600
027700       210-EVALUA-UN-MOVIMIENTO SECTION.
027800           IF TRAN-USER-ID = PARM-SUB-USER-ID
027900              AND TRAN-TYPE-GASTO
028000              AND TRAN-DESCRIPTION NOT = SPACES
028100              AND WKS-CAR-CONTADOR < WKS-CAR-MAX
028200              ADD 1 TO WKS-CAR-CONTADOR
028300              MOVE TRAN-AMOUNT      TO WKS-MC-AMOUNT (WKS-CAR-CONTADOR)
028400              MOVE TRAN-DESCRIPTION TO WKS-MC-DESCRIPTION (WKS-CAR-CONTADOR)
028500              MOVE TRAN-DATE        TO WKS-MC-DATE (WKS-CAR-CONTADOR)
028600              MOVE TRAN-TIME        TO WKS-MC-TIME (WKS-CAR-CONTADOR)
028700              MOVE 0                TO WKS-MC-GRUPO-IDX (WKS-CAR-CONTADOR)
028800              PERFORM 220-NORMALIZA-COMERCIO THRU 220-EXIT
028900              MOVE WKS-NOR-SALIDA   TO WKS-MC-LLAVE (WKS-CAR-CONTADOR)
029000           END-IF
029100           READ TRAN-FILE
029200                AT END SET WKS-FIN-DE-TRAN-FILE TO TRUE
029300           END-READ.
029400       210-EXIT. EXIT.
029500
029600       220-NORMALIZA-COMERCIO SECTION.
029700      *    BAJA A MINUSCULAS Y DEJA SOLO A-Z0-9, IGUAL QUE EL
029800      *    NORMALIZADOR DE COMERCIO DEL CORE DE SUSCRIPCIONES
029900      *    (VER BPM 228874).
030000           MOVE TRAN-DESCRIPTION TO WKS-NOR-ENTRADA
030100           INSPECT WKS-NOR-ENTRADA CONVERTING
030200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030300              TO "abcdefghijklmnopqrstuvwxyz"
030400           MOVE SPACES TO WKS-NOR-SALIDA
030500           MOVE 0      TO WKS-NOR-POS-SAL
030600           PERFORM 230-COPIA-UN-CARACTER THRU 230-EXIT
030700                   VARYING WKS-NOR-POS-ENT FROM 1 BY 1
030800                   UNTIL WKS-NOR-POS-ENT > 60.
030900       220-EXIT. EXIT.
031000
031100       230-COPIA-UN-CARACTER SECTION.
031200           MOVE WKS-NOR-ENTRADA (WKS-NOR-POS-ENT:1) TO WKS-NOR-CARACTER
031300           IF (WKS-NOR-CARACTER >= "a" AND WKS-NOR-CARACTER <= "z")
031400              OR (WKS-NOR-CARACTER >= "0" AND WKS-NOR-CARACTER <= "9")
031500              ADD 1 TO WKS-NOR-POS-SAL
031600              MOVE WKS-NOR-CARACTER
031700                   TO WKS-NOR-SALIDA (WKS-NOR-POS-SAL:1)
031800           END-IF.
031900       230-EXIT. EXIT.
032000
032100       300-AGRUPA-POR-COMERCIO SECTION.
032200      *    PRIMERA PASADA: JUNTA LAS LLAVES DE COMERCIO DISTINTAS,
032300      *    SIN ORDEN TODAVIA (IGUAL AL 335-BUSCA-CATEGORIA DE
032400      *    TRNPOST1).
032500           MOVE 1 TO WKS-CAR-IDX
032600           PERFORM 310-REGISTRA-COMERCIO THRU 310-EXIT
032700                   WKS-CAR-CONTADOR TIMES
032800      *    SEGUNDA PASADA: ORDENA LA TABLA ASCENDENTE POR LLAVE
032900      *    PARA POSIBILITAR EL SEARCH ALL (BURBUJA SIMPLE, LA
033000      *    TABLA ES PEQUENA).
033100           PERFORM 320-ORDENA-TABLA-COMERCIOS THRU 320-EXIT
033200      *    TERCERA PASADA: CON LA TABLA YA ORDENADA, UBICA CADA
033300      *    MOVIMIENTO CARGADO EN SU GRUPO DE COMERCIO Y CUENTA
033400      *    LOS MIEMBROS DEL GRUPO.
033500           MOVE 1 TO WKS-CAR-IDX
033600           PERFORM 330-UBICA-EN-GRUPO THRU 330-EXIT
033700                   WKS-CAR-CONTADOR TIMES.
033800       300-EXIT. EXIT.
033900
034000       310-REGISTRA-COMERCIO SECTION.
034100           SET WKS-COM-I TO 1
034200           MOVE 1 TO WKS-CAR-YA-ESTA
034300           PERFORM 311-BUSCA-UNA-LLAVE THRU 311-EXIT
034400                   UNTIL WKS-COM-I > WKS-COM-CONTADOR
034500                      OR WKS-CAR-YA-ESTA = 0
034600           IF WKS-CAR-YA-ESTA = 1
034700              AND WKS-COM-CONTADOR < WKS-COM-MAX
034800              ADD 1 TO WKS-COM-CONTADOR
034900              MOVE WKS-MC-LLAVE (WKS-CAR-IDX)
035000                           TO WKS-COM-LLAVE (WKS-COM-CONTADOR)
035100              MOVE 0       TO WKS-COM-MIEMBROS (WKS-COM-CONTADOR)
035200              MOVE 0       TO WKS-COM-PARES-OK (WKS-COM-CONTADOR)
035300           END-IF
035400           ADD 1 TO WKS-CAR-IDX.
035500       310-EXIT. EXIT.
035600
035700       311-BUSCA-UNA-LLAVE SECTION.
035800           IF WKS-COM-LLAVE (WKS-COM-I) = WKS-MC-LLAVE (WKS-CAR-IDX)
035900              MOVE 0 TO WKS-CAR-YA-ESTA
036000           ELSE
036100              SET WKS-COM-I UP BY 1
036200           END-IF.
036300       311-EXIT. EXIT.
036400
036500       320-ORDENA-TABLA-COMERCIOS SECTION.
036600           PERFORM 321-UNA-PASADA-BURBUJA THRU 321-EXIT
036700                   WKS-COM-CONTADOR TIMES.
036800       320-EXIT. EXIT.
036900
037000       321-UNA-PASADA-BURBUJA SECTION.
037100           SET WKS-COM-I TO 1
037200           PERFORM 322-COMPARA-Y-INTERCAMBIA THRU 322-EXIT
037300                   WKS-COM-CONTADOR TIMES.
037400       321-EXIT. EXIT.
037500
037600       322-COMPARA-Y-INTERCAMBIA SECTION.
037700           IF WKS-COM-I < WKS-COM-CONTADOR
037800              IF WKS-COM-LLAVE (WKS-COM-I) > WKS-COM-LLAVE (WKS-COM-I + 1)
037900                 MOVE WKS-DATOS-COMERCIO (WKS-COM-I)
038000                              TO WKS-DATOS-COMERCIO-TEMP
038100                 MOVE WKS-DATOS-COMERCIO (WKS-COM-I + 1)
038200                              TO WKS-DATOS-COMERCIO (WKS-COM-I)
038300                 MOVE WKS-DATOS-COMERCIO-TEMP
038400                              TO WKS-DATOS-COMERCIO (WKS-COM-I + 1)
038500              END-IF
038600           END-IF
038700           SET WKS-COM-I UP BY 1.
038800       322-EXIT. EXIT.
038900
039000       330-UBICA-EN-GRUPO SECTION.
039100           SET WKS-COM-I TO 1
039200           SEARCH ALL WKS-DATOS-COMERCIO
039300              AT END
039400                 DISPLAY "==> SUBSDET1 - LLAVE NO ENCONTRADA: "
039500                         WKS-MC-LLAVE (WKS-CAR-IDX)
039600              WHEN WKS-COM-LLAVE (WKS-COM-I) = WKS-MC-LLAVE (WKS-CAR-IDX)
039700                 MOVE WKS-COM-I TO WKS-MC-GRUPO-IDX (WKS-CAR-IDX)
039800                 ADD 1 TO WKS-COM-MIEMBROS (WKS-COM-I)
039900           END-SEARCH
040000           ADD 1 TO WKS-CAR-IDX.
040100       330-EXIT. EXIT.
040200
040300       400-EVALUA-PARES-CALIFICADOS SECTION.
040400           SET WKS-COM-I TO 1
040500           PERFORM 410-EVALUA-UN-COMERCIO THRU 410-EXIT
040600                   WKS-COM-CONTADOR TIMES.
040700       400-EXIT. EXIT.
040800
040900       410-EVALUA-UN-COMERCIO SECTION.
041000           IF WKS-COM-MIEMBROS (WKS-COM-I) NOT < 2
041100              MOVE 0 TO WKS-COM-PARES-OK (WKS-COM-I)
041200              MOVE 0 TO WKS-DIAS-ENTERO-1
041300              MOVE 0 TO WKS-SUMA-MONTOS
041400              MOVE 0 TO WKS-CANT-PROMEDIO
041500              SET WKS-CAR-IDX TO 1
041600              PERFORM 420-ACUMULA-UN-MIEMBRO THRU 420-EXIT
041700                      WKS-CAR-CONTADOR TIMES
041800              IF WKS-COM-PARES-OK (WKS-COM-I) NOT < 2
041900                 PERFORM 500-EMITE-SUSCRIPCION THRU 500-EXIT
042000              END-IF
042100           END-IF
042200           SET WKS-COM-I UP BY 1.
042300       410-EXIT. EXIT.
042400
042500       420-ACUMULA-UN-MIEMBRO SECTION.
042600           IF WKS-MC-GRUPO-IDX (WKS-CAR-IDX) = WKS-COM-I
042700              ADD 1 TO WKS-CANT-PROMEDIO
042800              ADD WKS-MC-AMOUNT (WKS-CAR-IDX) TO WKS-SUMA-MONTOS
042900              MOVE WKS-CAR-IDX TO WKS-ULT-MIEMBRO-IDX
043000              IF WKS-DIAS-ENTERO-1 = 0
043100                 COMPUTE WKS-DIAS-ENTERO-1 =
043200                    FUNCTION INTEGER-OF-DATE (WKS-MC-DATE (WKS-CAR-IDX))
043300              ELSE
043400                 COMPUTE WKS-DIAS-ENTERO-2 =
043500                    FUNCTION INTEGER-OF-DATE (WKS-MC-DATE (WKS-CAR-IDX))
043600                 COMPUTE WKS-DIAS-ENTRE =
043700                    WKS-DIAS-ENTERO-2 - WKS-DIAS-ENTERO-1
043800                 IF WKS-DIAS-ENTRE NOT < 25 AND WKS-DIAS-ENTRE NOT > 35
043900                    ADD 1 TO WKS-COM-PARES-OK (WKS-COM-I)
044000                 END-IF
044100                 MOVE WKS-DIAS-ENTERO-2 TO WKS-DIAS-ENTERO-1
044200              END-IF
044300           END-IF
044400           SET WKS-CAR-IDX UP BY 1.
044500       420-EXIT. EXIT.
044600
044700       500-EMITE-SUSCRIPCION SECTION.
044800           COMPUTE WKS-PROMEDIO-MONTO ROUNDED =
044900              WKS-SUMA-MONTOS / WKS-CANT-PROMEDIO
045000           MOVE WKS-PROX-SUB-ID          TO SUB-ID
045100           ADD 1 TO WKS-PROX-SUB-ID
045200           MOVE PARM-SUB-USER-ID         TO SUB-USER-ID
045300           MOVE WKS-MC-DESCRIPTION (WKS-ULT-MIEMBRO-IDX) TO SUB-MERCHANT
045400           MOVE WKS-PROMEDIO-MONTO       TO SUB-AVG-AMOUNT
045500           MOVE WKS-MC-DATE (WKS-ULT-MIEMBRO-IDX) TO SUB-LAST-PAID-DATE
045600           PERFORM 510-SUMA-TREINTA-DIAS THRU 510-EXIT
045700           MOVE 'ACTIVE'                  TO SUB-STATUS
045800           ACCEPT WKS-FHS-FECHA FROM DATE YYYYMMDD
045900           ACCEPT WKS-FHS-HORA  FROM TIME
046000           MOVE WKS-FHS-FECHA             TO SUB-CREATED-DATE
046100           MOVE WKS-FHS-HORA              TO SUB-CREATED-TIME
046200           WRITE REG-SUSCRIPCION
046300           IF FS-SUB-FILE NOT = 0
046400              MOVE 'SUBSDET1' TO PROGRAMA
046500              MOVE 'SUBFILE'  TO ARCHIVO
046600              MOVE 'WRITE'    TO ACCION-FS
046700              MOVE SPACES     TO LLAVE
046800              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,
046900                 LLAVE, FS-SUB-FILE, FSE-SUB-FILE
047000              MOVE 91 TO RETURN-CODE
047100           END-IF.
047200       500-EXIT. EXIT.
047300
047400       510-SUMA-TREINTA-DIAS SECTION.
047500      *    SUMA 30 DIAS CALENDARIO A LA FECHA DEL ULTIMO PAGO SIN
047600      *    USAR DATE-OF-INTEGER (NO ES IDIOMA DE ESTE TALLER):
047700      *    SE DESBORDA EL MES A MANO CONTRA LA TABLA DE DIAS POR
047800      *    MES, AJUSTANDO FEBRERO EN ANIO BISIESTO.
047900           MOVE SUB-LAST-PAID-DATE TO WKS-FECHA-SUMA-R
048000           ADD 30 TO WKS-FS-DIA
048100           PERFORM 511-CALCULA-DIAS-DEL-MES THRU 511-EXIT
048200           PERFORM 512-DESBORDA-MES THRU 512-EXIT
048300                   UNTIL WKS-FS-DIA NOT > WKS-DIAS-EN-MES-ACTUAL
048400           MOVE WKS-FECHA-SUMA-R TO SUB-NEXT-DUE-DATE.
048500       510-EXIT. EXIT.
048600
048700       511-CALCULA-DIAS-DEL-MES SECTION.
048800           MOVE WKS-DIAS-MES (WKS-FS-MES) TO WKS-DIAS-EN-MES-ACTUAL
048900           IF WKS-FS-MES = 2
049000              DIVIDE WKS-FS-ANIO BY 4
049100                      GIVING WKS-LEAP-Q REMAINDER WKS-LEAP-R4
049200              IF WKS-LEAP-R4 = 0
049300                 DIVIDE WKS-FS-ANIO BY 100
049400                         GIVING WKS-LEAP-Q REMAINDER WKS-LEAP-R100
049500                 IF WKS-LEAP-R100 NOT = 0
049600                    ADD 1 TO WKS-DIAS-EN-MES-ACTUAL
049700                 ELSE
049800                    DIVIDE WKS-FS-ANIO BY 400
049900                            GIVING WKS-LEAP-Q REMAINDER WKS-LEAP-R400
050000                    IF WKS-LEAP-R400 = 0
050100                       ADD 1 TO WKS-DIAS-EN-MES-ACTUAL
050200                    END-IF
050300                 END-IF
050400              END-IF
050500           END-IF.
050600       511-EXIT. EXIT.
050700
050800       512-DESBORDA-MES SECTION.
050900           SUBTRACT WKS-DIAS-EN-MES-ACTUAL FROM WKS-FS-DIA
051000           ADD 1 TO WKS-FS-MES
051100           IF WKS-FS-MES > 12
051200              MOVE 1 TO WKS-FS-MES
051300              ADD 1 TO WKS-FS-ANIO
051400           END-IF
051500           PERFORM 511-CALCULA-DIAS-DEL-MES THRU 511-EXIT.
051600       512-EXIT. EXIT.
