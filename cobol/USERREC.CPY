000100******************************************************************
000200*               C O P Y   U S E R R E C                          *
000300******************************************************************
000400* FECHA       : 14/09/2023                                       *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000600* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000700* PROGRAMA    : USERREC                                          *
000800* TIPO        : COPY DE ARCHIVO                                  *
000900* DESCRIPCION : EXTRACTO MINIMO DE USUARIOS VALIDOS, USADO SOLO  *
001000*             : PARA LA VALIDACION "EL USUARIO EXISTE" QUE PIDEN *
001100*             : TRNPOST1/AUDITLG1/DEMOGEN1. NO SE MODELA NINGUN  *
001200*             : DATO DE AUTENTICACION NI DE SESION, SOLO EL ID.  *
001300* ARCHIVOS    : USER-FILE                                        *
001400* PROGRAMA(S) : TRNPOST1,AUDITLG1,DEMOGEN1                        *
001500* INSTALADO   : 14/09/2023                                       *
001600******************************************************************
001700*-----------------------------------------------------------------
001800* HISTORIAL DE CAMBIOS
001900*  14/09/2023 EEDR 0005  VERSION INICIAL DEL LAYOUT
002000*-----------------------------------------------------------------
002100 01  REG-USUARIO.
002200     03  USR-ID                      PIC 9(09).
002300     03  FILLER                       PIC X(11).
