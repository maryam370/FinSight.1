000100******************************************************************
000200*               C O P Y   S U B S R E C                          *
000300******************************************************************
000400* FECHA       : 14/09/2023                                       *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000600* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000700* PROGRAMA    : SUBSREC                                          *
000800* TIPO        : COPY DE ARCHIVO                                  *
000900* DESCRIPCION : LAYOUT DE LA SUSCRIPCION RECURRENTE DETECTADA.   *
001000*             : EL DETECTOR (SUBSDET1) SOLO PRODUCE ESTADO       *
001100*             : ACTIVE; NO EXISTE TRANSICION A IGNORED/CANCELLED *
001200*             : EN ESTE ALCANCE.                                 *
001300* ARCHIVOS    : SUBSCRIPTION-FILE                                *
001400* PROGRAMA(S) : SUBSDET1,SUBSDUE1                                 *
001500* INSTALADO   : 14/09/2023                                       *
001600******************************************************************
001700*-----------------------------------------------------------------
001800* HISTORIAL DE CAMBIOS
001900*  14/09/2023 EEDR 0004  VERSION INICIAL DEL LAYOUT
002000*-----------------------------------------------------------------
002100 01  REG-SUSCRIPCION.
002200     03  SUB-ID                      PIC 9(09).
002300     03  SUB-USER-ID                  PIC 9(09).
002400     03  SUB-MERCHANT                 PIC X(100).
002500     03  SUB-AVG-AMOUNT                PIC S9(17)V99.
002600     03  SUB-LAST-PAID-DATE            PIC 9(08).
002700     03  SUB-NEXT-DUE-DATE             PIC 9(08).
002800     03  SUB-NEXT-DUE-DATE-R REDEFINES SUB-NEXT-DUE-DATE.
002900         04  SUB-VENCE-AAAA            PIC 9(04).
003000         04  SUB-VENCE-MM              PIC 9(02).
003100         04  SUB-VENCE-DD              PIC 9(02).
003200     03  SUB-STATUS                   PIC X(08).
003300         88  SUB-ESTADO-ACTIVA                   VALUE 'ACTIVE'.
003400     03  SUB-CREATED-DATE              PIC 9(08).
003500     03  SUB-CREATED-TIME              PIC 9(06).
003600     03  FILLER                        PIC X(12).
