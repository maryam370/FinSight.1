000100******************************************************************
000200* FECHA       : 21/09/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000500* PROGRAMA    : FSCORE01, SUSTITUYE AL EJERCICIO EEDR3003        *
000600* TIPO        : BATCH (SUBPROGRAMA, CALLED)                      *
000700* DESCRIPCION : CALIFICA UNA TRANSACCION CONTRA LAS 4 REGLAS DE  *
000800*             : FRAUDE Y DEVUELVE PUNTAJE, NIVEL DE RIESGO,      *
000900*             : BANDERA DE FRAUDE Y LAS RAZONES QUE DISPARARON.  *
001000*             : LOS 4 INSUMOS DE CONSULTA (PROMEDIO, CONTEO DE   *
001100*             : 10 MINUTOS, TRANSACCION PREVIA Y CATEGORIAS YA   *
001200*             : USADAS) LOS CALCULA EL INVOCANTE LEYENDO         *
001300*             : TRANSACTION-FILE; ESTE PROGRAMA NO ABRE ARCHIVOS.*
001400* ARCHIVOS    : NO APLICA (SUBPROGRAMA PURO)                     *
001500* ACCION (ES) : C=CALIFICAR                                      *
001600* PROGRAMA(S) : TRNPOST1,DEMOGEN1                                *
001700* INSTALADO   : 21/09/2023                                       *
001800* BPM/RATIONAL: 228870                                           *
001900* NOMBRE      : MOTOR DE REGLAS DE FRAUDE FINSIGHT               *
002000******************************************************************
002100*-----------------------------------------------------------------
002200* HISTORIAL DE CAMBIOS
002300*  21/09/2023 EEDR 0007  VERSION INICIAL, REGLAS 1 A 4           02300007
002400*  03/10/2023 EEDR 0009  SE CORRIGE FRONTERA DE LA REGLA 1, EL   02400009
002500*                        3.0X EXACTO NO DEBE DISPARAR            02500009
002600*  22/11/2023 EEDR 0017  SE CORRIGE FRONTERA DE LA REGLA 4, LAS  02600017
002700*                        2:00:00 EXACTAS NO DEBEN DISPARAR       02700017
002800*  19/01/2024 JMRZ 0032  SE AMPLIA LA TABLA DE CATEGORIAS        02800032
002900*                        PREVIAS DE 30 A 50 POSICIONES          02900032
003000*  27/02/2024 JMRZ 0035  AJUSTE Y2K - SE VALIDA QUE LAS FECHAS   03000035
003100*                        DE 4 DIGITOS DE ANIO LLEGUEN COMPLETAS  03100035
003200*  14/05/2024 JMRZ 0041  SE ELIMINA EL PERFORM EN LINEA DE LA    03200041
003300*                        REGLA 3, QUEDA COMO PARRAFO APARTE      03300041
00340009/2024 JMRZ 0049  LOCATION SE SUBE A MAYUSCULAS ANTES DE       03350049
003500                   COMPARAR EN LA REGLA 4, PUES NO LLEGABA      03360049
003600                   GARANTIZADA EN MAYUSCULAS (VER BPM 228870)   03370049
003700*-----------------------------------------------------------------
003800       IDENTIFICATION DIVISION.
003900       PROGRAM-ID.     FSCORE01.
004000       AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
004100       INSTALLATION.   FINSIGHT - DEPARTAMENTO DE SISTEMAS.
004200       DATE-WRITTEN.   21/09/1987.
004300       DATE-COMPILED.
004400       SECURITY.       USO INTERNO - CONFIDENCIAL.
004500
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000
005100       DATA DIVISION.
005200       WORKING-STORAGE SECTION.
005300******************************************************************
005400*           C O N S T A N T E S   D E   P U N T A J E            *
005500******************************************************************
005600       01  WKS-CONSTANTES-PUNTAJE.
005700           03  WKS-PUNTOS-MONTO         PIC 9(03) COMP VALUE 30.
005800           03  WKS-PUNTOS-RAFAGA        PIC 9(03) COMP VALUE 25.
005900           03  WKS-PUNTOS-CATEGORIA     PIC 9(03) COMP VALUE 20.
006000           03  WKS-PUNTOS-GEOGRAFIA     PIC 9(03) COMP VALUE 25.
006100           03  WKS-UMBRAL-MEDIO         PIC 9(03) COMP VALUE 40.
006200           03  WKS-UMBRAL-ALTO          PIC 9(03) COMP VALUE 70.
006300           03  FILLER                   PIC X(06).
006400
006500******************************************************************
006600*           C A M P O S   D E   T R A B A J O                    *
006700******************************************************************
006800       01  WKS-VARIABLES-TRABAJO.
006900           03  WKS-MONTO-LIMITE-3X      PIC S9(09)V9(02) COMP-3
007000                                                  VALUE ZEROS.
007100           03  WKS-MINUTOS-TRANSCURRIDOS PIC S9(07) COMP VALUE 0.
007200           03  WKS-SEGUNDOS-TRAN        PIC S9(09) COMP VALUE 0.
007300           03  WKS-SEGUNDOS-PREVIA      PIC S9(09) COMP VALUE 0.
007400           03  WKS-DIAS-ENTRE           PIC S9(07) COMP VALUE 0.
007500           03  WKS-UBI-ACTUAL           PIC X(30)  VALUE SPACES.
007600           03  WKS-UBI-PREVIA           PIC X(30)  VALUE SPACES.
007700           03  WKS-I                    PIC 9(02)  COMP VALUE 0.
007800           03  WKS-ENCONTRO-CATEGORIA   PIC 9(01)  VALUE 0.
007900               88  CATEGORIA-YA-USADA             VALUE 1.
008000           03  FILLER                   PIC X(10).
008100
008200      * FECHA/HORA DE LA TRANSACCION ACTUAL, DESGLOSADA PARA CALCULO
008300       01  WKS-FH-ACTUAL.
008400           03  WKS-FH-ACT-FECHA         PIC 9(08) VALUE ZEROS.
008500           03  WKS-FH-ACT-HORA          PIC 9(06) VALUE ZEROS.
008600           03  FILLER                   PIC X(06).
008700       01  WKS-FH-ACT-HORA-R REDEFINES WKS-FH-ACTUAL.
008800           03  WKS-FH-ACT-FECHA-R       PIC X(08).
008900           03  WKS-FH-ACT-HH            PIC 9(02).
009000           03  WKS-FH-ACT-MM            PIC 9(02).
009100           03  WKS-FH-ACT-SS            PIC 9(02).
009200           03  FILLER                   PIC X(06).
009300
009400      * FECHA/HORA DE LA TRANSACCION PREVIA DEL USUARIO
009500       01  WKS-FH-PREVIA.
009600           03  WKS-FH-PREV-FECHA        PIC 9(08) VALUE ZEROS.
009700           03  WKS-FH-PREV-HORA         PIC 9(06) VALUE ZEROS.
009800           03  FILLER                   PIC X(06).
009900       01  WKS-FH-PREV-HORA-R REDEFINES WKS-FH-PREVIA.
010000           03  WKS-FH-PREV-FECHA-R      PIC X(08).
010100           03  WKS-FH-PREV-HH           PIC 9(02).
010200           03  WKS-FH-PREV-MM           PIC 9(02).
010300           03  WKS-FH-PREV-SS           PIC 9(02).
010400           03  FILLER                   PIC X(06).
010500
010600*-->  VALIDACION Y2K (CORREGIDO 0035): SE DESCOMPONE LA FECHA
010700*-->  PARA CONFIRMAR QUE EL ANIO LLEGA CON SUS 4 DIGITOS ANTES
010800*-->  DE CALIFICAR LA REGLA 4, QUE DEPENDE DE RESTAR FECHAS.
010900       01  WKS-TRAN-FECHA-VALIDA.
011000           03  WKS-TFV-FECHA            PIC 9(08) VALUE ZEROS.
011100           03  FILLER                   PIC X(04).
011200       01  WKS-TFV-R REDEFINES WKS-TRAN-FECHA-VALIDA.
011300           03  WKS-TFV-ANIO             PIC 9(04).
011400           03  WKS-TFV-MES              PIC 9(02).
011500           03  WKS-TFV-DIA              PIC 9(02).
011600           03  FILLER                   PIC X(04).
011700
011800       LINKAGE SECTION.
011900******************************************************************
012000*     A R E A   D E   P A R A M E T R O S   ( L K - )             *
012100******************************************************************
012200       01  LK-PARAMETROS-CALIFICACION.
012300*    ------- DATOS DE LA TRANSACCION A CALIFICAR -------------------
012400           03  LK-TRAN-AMOUNT           PIC S9(09)V99.
012500           03  LK-TRAN-TYPE             PIC X(07).
012600           03  LK-TRAN-CATEGORY         PIC X(20).
012700           03  LK-TRAN-LOCATION         PIC X(30).
012800           03  LK-TRAN-DATE             PIC 9(08).
012900           03  LK-TRAN-TIME             PIC 9(06).
013000*    ------- PROMEDIO HISTORICO DEL USUARIO (CALCULADO POR QUIEN
013100*             INVOCA, LEYENDO TRANSACTION-FILE) ---------------------
013200           03  LK-PROMEDIO-CONOCIDO     PIC 9(01).
013300           03  LK-PROMEDIO-MONTO        PIC S9(09)V99.
013400*    ------- CONTEO DE TRANSACCIONES DEL MISMO USUARIO EN LOS
013500*             10 MINUTOS PREVIOS A LA TRANSACCION ACTUAL ------------
013600           03  LK-CONTEO-10-MINUTOS     PIC 9(05).
013700*    ------- TRANSACCION INMEDIATAMENTE ANTERIOR DEL USUARIO --------
013800           03  LK-HAY-TRANSACCION-PREVIA PIC 9(01).
013900           03  LK-PREV-DATE             PIC 9(08).
014000           03  LK-PREV-TIME             PIC 9(06).
014100           03  LK-PREV-LOCATION         PIC X(30).
014200*    ------- CATEGORIAS YA USADAS POR EL USUARIO (DISTINCT) ---------
014300           03  LK-CANT-CATEGORIAS-PREVIAS PIC 9(02).
014400           03  LK-TABLA-CATEGORIAS OCCURS 50 TIMES
014500                                  PIC X(20).
014600*    ------- SALIDA: PUNTAJE, NIVEL, BANDERA Y RAZONES ---------------
014700           03  LK-FRAUD-SCORE           PIC 999V9.
014800           03  LK-RISK-LEVEL            PIC X(06).
014900           03  LK-FRAUDULENT            PIC X(01).
015000           03  LK-CANT-RAZONES          PIC 9(01).
015100           03  LK-RAZON OCCURS 4 TIMES  PIC X(40).
015200
015300       PROCEDURE DIVISION USING LK-PARAMETROS-CALIFICACION.
015400******************************************************************
015500*               S E C C I O N    P R I N C I P A L               *
015600******************************************************************
015700       100-CALCULA-PUNTAJE SECTION.
015800           MOVE ZEROS            TO LK-FRAUD-SCORE
015900           MOVE 0                TO LK-CANT-RAZONES
016000           MOVE SPACES           TO LK-RAZON (1) LK-RAZON (2)
016100                                     LK-RAZON (3) LK-RAZON (4)
016200           MOVE LK-TRAN-DATE     TO WKS-FH-ACT-FECHA
016300           MOVE LK-TRAN-TIME     TO WKS-FH-ACT-HORA
016400
016500           PERFORM 110-REGLA-MONTO-ANORMAL    THRU 110-EXIT
016600           PERFORM 120-REGLA-ACTIVIDAD-RAPIDA THRU 120-EXIT
016700           PERFORM 130-REGLA-CATEGORIA-NUEVA  THRU 130-EXIT
016800           PERFORM 140-REGLA-ANOMALIA-GEOGRAFICA THRU 140-EXIT
016900           PERFORM 150-DERIVA-NIVEL-RIESGO    THRU 150-EXIT.
017000       100-EXIT.
017100           GOBACK.
017200
017300******************************************************************
017400*     R E G L A   1  -  M O N T O   S U P E R A   3 X  E L       *
017500*                        P R O M E D I O   D E L   U S U A R I O *
017600******************************************************************
017700       110-REGLA-MONTO-ANORMAL SECTION.
017800*-->  SOLO APLICA SI EL USUARIO YA TIENE UN PROMEDIO CONOCIDO Y
017900*-->  DISTINTO DE CERO. EL LIMITE ES ESTRICTAMENTE MAYOR A 3X,
018000*-->  EXACTAMENTE 3.0X NO DISPARA (BPM 228870, CORREGIDO 0009).
018100           IF LK-PROMEDIO-CONOCIDO = 1 AND LK-PROMEDIO-MONTO > 0
018200              COMPUTE WKS-MONTO-LIMITE-3X =
018300                      LK-PROMEDIO-MONTO * 3
018400              IF LK-TRAN-AMOUNT > WKS-MONTO-LIMITE-3X
018500                 ADD  WKS-PUNTOS-MONTO TO LK-FRAUD-SCORE
018600                 PERFORM 900-AGREGA-RAZON THRU 900-EXIT
018700                 MOVE 'Amount exceeds 3x user average'
018800                      TO LK-RAZON (LK-CANT-RAZONES)
018900              END-IF
019000           END-IF.
019100       110-EXIT. EXIT.
019200
019300******************************************************************
019400*     R E G L A   2  -  5   O   M A S   T R A N S A C C I O N E S *
019500*                        E N   1 0   M I N U T O S                *
019600******************************************************************
019700       120-REGLA-ACTIVIDAD-RAPIDA SECTION.
019800           IF LK-CONTEO-10-MINUTOS >= 5
019900              ADD  WKS-PUNTOS-RAFAGA TO LK-FRAUD-SCORE
020000              PERFORM 900-AGREGA-RAZON THRU 900-EXIT
020100              MOVE '5+ transactions in 10 minutes'
020200                   TO LK-RAZON (LK-CANT-RAZONES)
020300           END-IF.
020400       120-EXIT. EXIT.
020500
020600******************************************************************
020700*     R E G L A   3  -  C A T E G O R I A   N U E V A   O        *
020800*                        I N U S U A L   P A R A   E L   U S U A R I O*
020900******************************************************************
021000       130-REGLA-CATEGORIA-NUEVA SECTION.
021100           MOVE 0 TO WKS-ENCONTRO-CATEGORIA
021200           MOVE 1 TO WKS-I
021300           IF LK-CANT-CATEGORIAS-PREVIAS > 0
021400              PERFORM 135-BUSCA-CATEGORIA THRU 135-EXIT
021500                      LK-CANT-CATEGORIAS-PREVIAS TIMES
021600           END-IF
021700*-->  UN USUARIO NUEVO SIN CATEGORIAS PREVIAS DISPARA ESTA REGLA
021800*-->  EN SU PRIMERA TRANSACCION SIEMPRE (NO HAY COINCIDENCIA).
021900           IF NOT CATEGORIA-YA-USADA
022000              ADD  WKS-PUNTOS-CATEGORIA TO LK-FRAUD-SCORE
022100              PERFORM 900-AGREGA-RAZON THRU 900-EXIT
022200              MOVE 'New category for user'
022300                   TO LK-RAZON (LK-CANT-RAZONES)
022400           END-IF.
022500       130-EXIT. EXIT.
022600
022700*-->  PARRAFO INVOCADO CON "TIMES" DESDE 130; WKS-I AVANZA UNA
022800*-->  POSICION POR CADA LLAMADA, NO ES UN PERFORM VARYING EN LINEA
022900*-->  (CORREGIDO 0041, ANTES VIOLABA EL ESTANDAR DE LA CASA).
023000       135-BUSCA-CATEGORIA SECTION.
023100           IF LK-TABLA-CATEGORIAS (WKS-I) = LK-TRAN-CATEGORY
023200              MOVE 1 TO WKS-ENCONTRO-CATEGORIA
023300           END-IF
023400           ADD 1 TO WKS-I.
023500       135-EXIT. EXIT.
023600
023700******************************************************************
023800*     R E G L A   4  -   U B I C A C I O N   D I S T I N T A      *
023900*                        E N   M E N O S   D E   2   H O R A S    *
024000******************************************************************
024100       140-REGLA-ANOMALIA-GEOGRAFICA SECTION.
024200           MOVE LK-TRAN-LOCATION  TO WKS-UBI-ACTUAL
024300           MOVE LK-PREV-LOCATION  TO WKS-UBI-PREVIA
024400*-->  LOCATION NO LLEGA GARANTIZADA EN MAYUSCULAS (CORREGIDO 0049,
024500*-->  QA REPORTO QUE "Miami"/"MIAMI" SE TRATABAN COMO DISTINTAS);
024600*-->  SE SUBE A MAYUSCULAS ANTES DE COMPARAR, IGUAL QUE LA
024700*-->  NORMALIZACION DE COMERCIO DE 220-NORMALIZA-COMERCIO EN
024800*-->  SUBSDET1.
024900           INSPECT WKS-UBI-ACTUAL CONVERTING
025000              "abcdefghijklmnopqrstuvwxyz"
025100              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025200           INSPECT WKS-UBI-PREVIA CONVERTING
025300              "abcdefghijklmnopqrstuvwxyz"
025400              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025500           MOVE LK-TRAN-DATE TO WKS-TFV-FECHA
025600           IF LK-HAY-TRANSACCION-PREVIA = 1
025700              AND WKS-UBI-ACTUAL  NOT = SPACES
025800              AND WKS-UBI-PREVIA  NOT = SPACES
025900              AND WKS-TFV-ANIO    NOT < 1900
026000              AND WKS-UBI-ACTUAL  NOT = WKS-UBI-PREVIA
026100              MOVE LK-PREV-DATE TO WKS-FH-PREV-FECHA
026200              MOVE LK-PREV-TIME TO WKS-FH-PREV-HORA
026300              PERFORM 145-CALCULA-DIFERENCIA-HORAS THRU 145-EXIT
026400*-->  EXACTAMENTE 2:00:00 NO DISPARA, FRONTERA EXCLUSIVA
026500*-->  (BPM 228870, CORREGIDO 0017).
026600              IF WKS-MINUTOS-TRANSCURRIDOS < 120
026700                 ADD  WKS-PUNTOS-GEOGRAFIA TO LK-FRAUD-SCORE
026800                 PERFORM 900-AGREGA-RAZON THRU 900-EXIT
026900                 MOVE 'Different location within 2 hours'
027000                      TO LK-RAZON (LK-CANT-RAZONES)
027100              END-IF
027200           END-IF.
027300       140-EXIT. EXIT.
027400
027500******************************************************************
027600*     C A L C U L A   L A   D I F E R E N C I A   E N   M I N U T O S*
027700*     E N T R E   L A   T R A N S A C C I O N   A C T U A L   Y   *
027800*     L A   P R E V I A ,   V I A   I N T E G E R - O F - D A T E  *
027900*     P A R A   E L   N U M E R O   D E   D I A S   Y   L U E G O  *
028000*     S E G U N D O S   D E N T R O   D E L   D I A .               *
028100******************************************************************
028200       145-CALCULA-DIFERENCIA-HORAS SECTION.
028300           COMPUTE WKS-DIAS-ENTRE =
028400                   FUNCTION INTEGER-OF-DATE (WKS-FH-ACT-FECHA) -
028500                   FUNCTION INTEGER-OF-DATE (WKS-FH-PREV-FECHA)
028600           COMPUTE WKS-SEGUNDOS-TRAN =
028700                   (WKS-FH-ACT-HH * 3600) +
028800                   (WKS-FH-ACT-MM * 60)   +
028900                    WKS-FH-ACT-SS
029000                   + (WKS-DIAS-ENTRE * 86400)
029100           COMPUTE WKS-SEGUNDOS-PREVIA =
029200                   (WKS-FH-PREV-HH * 3600) +
029300                   (WKS-FH-PREV-MM * 60)   +
029400                    WKS-FH-PREV-SS
029500           COMPUTE WKS-MINUTOS-TRANSCURRIDOS =
029600                   (WKS-SEGUNDOS-TRAN - WKS-SEGUNDOS-PREVIA) / 60.
029700       145-EXIT. EXIT.
029800
029900******************************************************************
030000*     D E R I V A   N I V E L   D E   R I E S G O   Y   B A N D E R A*
030100******************************************************************
030200       150-DERIVA-NIVEL-RIESGO SECTION.
030300           EVALUATE TRUE
030400              WHEN LK-FRAUD-SCORE >= WKS-UMBRAL-ALTO
030500                 MOVE 'HIGH'   TO LK-RISK-LEVEL
030600                 MOVE 'Y'      TO LK-FRAUDULENT
030700              WHEN LK-FRAUD-SCORE >= WKS-UMBRAL-MEDIO
030800                 MOVE 'MEDIUM' TO LK-RISK-LEVEL
030900                 MOVE 'N'      TO LK-FRAUDULENT
031000              WHEN OTHER
031100                 MOVE 'LOW'    TO LK-RISK-LEVEL
031200                 MOVE 'N'      TO LK-FRAUDULENT
031300           END-EVALUATE.
031400       150-EXIT. EXIT.
031500
031600******************************************************************
031700*     A G R E G A   U N A   R A Z O N   A   L A   L I S T A       *
031800******************************************************************
031900       900-AGREGA-RAZON SECTION.
032000           IF LK-CANT-RAZONES < 4
032100              ADD 1 TO LK-CANT-RAZONES
032200           END-IF.
032300       900-EXIT. EXIT.
