000100******************************************************************
000200*               C O P Y   T R A N R E C                          *
000300******************************************************************
000400* FECHA       : 14/09/2023                                       *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000600* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000700* PROGRAMA    : TRANREC                                          *
000800* TIPO        : COPY DE ARCHIVO                                  *
000900* DESCRIPCION : LAYOUT DEL MOVIMIENTO (INGRESO/GASTO) DEL USUARIO*
001000*             : FINSIGHT. EL ARCHIVO TRANSACTION-FILE SE MANEJA  *
001100*             : LINE-SEQUENTIAL Y DEBE LLEGAR PRE-ORDENADO POR   *
001200*             : TRAN-USER-ID + TRAN-DATE + TRAN-TIME (NO EXISTE  *
001400* ARCHIVOS    : TRANSACTION-FILE                                 *
001500* PROGRAMA(S) : FSCORE01,TRNPOST1,SUBSDET1,SUBSDUE1,DASHBRPT,    *
001600*             : DEMOGEN1                                         *
001700* INSTALADO   : 14/09/2023                                       *
001800******************************************************************
001900*-----------------------------------------------------------------
002000* HISTORIAL DE CAMBIOS
002100*  14/09/2023 EEDR 0001  VERSION INICIAL DEL LAYOUT
002200*  02/11/2023 EEDR 0014  SE AGREGA TRAN-RISK-LEVEL, ANTES SOLO
002300*                        SE GUARDABA EL PUNTAJE CRUDO
002400*  19/01/2024 JMRZ 0031  SE AGREGA REDEFINES DE FECHA/HORA PARA
002500*                        SOPORTAR EL CONTROL DE VENTANA DE 10 MIN
002600*-----------------------------------------------------------------
002700 01  REG-TRANSACCION.
002800*    ---------------- LLAVE LOGICA DEL ARCHIVO ------------------
002900     03  TRAN-ID                    PIC 9(09).
003000     03  TRAN-USER-ID                PIC 9(09).
003100*    ---------------- DATOS DEL MOVIMIENTO ------------------------
003200     03  TRAN-AMOUNT                 PIC S9(09)V99.
003300     03  TRAN-TYPE                   PIC X(07).
003400         88  TRAN-TYPE-INGRESO                 VALUE 'INCOME'.
003500         88  TRAN-TYPE-GASTO                    VALUE 'EXPENSE'.
003600     03  TRAN-CATEGORY                PIC X(20).
003700     03  TRAN-DESCRIPTION             PIC X(60).
003800     03  TRAN-LOCATION                PIC X(30).
003900*    ---------------- FECHA/HORA DEL MOVIMIENTO --------------------
004000     03  TRAN-DATE                   PIC 9(08).
004100     03  TRAN-DATE-R REDEFINES TRAN-DATE.
004200         04  TRAN-DATE-AAAA           PIC 9(04).
004300         04  TRAN-DATE-MM             PIC 9(02).
004400         04  TRAN-DATE-DD             PIC 9(02).
004500     03  TRAN-TIME                   PIC 9(06).
004600     03  TRAN-TIME-R REDEFINES TRAN-TIME.
004700         04  TRAN-TIME-HH             PIC 9(02).
004800         04  TRAN-TIME-MM             PIC 9(02).
004900         04  TRAN-TIME-SS             PIC 9(02).
005000*    ---------------- RESULTADO DEL MOTOR DE FRAUDE ----------------
005100     03  TRAN-FRAUDULENT              PIC X(01).
005200         88  TRAN-ES-FRAUDULENTA                VALUE 'Y'.
005300         88  TRAN-NO-ES-FRAUDULENTA              VALUE 'N'.
005400     03  TRAN-FRAUD-SCORE              PIC 999V9.
005500     03  TRAN-RISK-LEVEL               PIC X(06).
005600         88  TRAN-RIESGO-BAJO                    VALUE 'LOW'.
005700         88  TRAN-RIESGO-MEDIO                   VALUE 'MEDIUM'.
005800         88  TRAN-RIESGO-ALTO                    VALUE 'HIGH'.
005900*    ---------------- SELLO DE CREACION DEL REGISTRO ---------------
006000     03  TRAN-CREATED-DATE             PIC 9(08).
006100     03  TRAN-CREATED-TIME             PIC 9(06).
006200*    ---------------- RELLENO A ANCHO FIJO DE REGISTRO -------------
006300     03  FILLER                        PIC X(15).
