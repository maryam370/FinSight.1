000100******************************************************************
000200*               C O P Y   D A S H T B L S                        *
000300******************************************************************
000400* FECHA       : 20/09/2023                                       *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000600* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000700* PROGRAMA    : DASHTBLS                                         *
000800* TIPO        : COPY DE WORKING-STORAGE                          *
000900* DESCRIPCION : TABLAS DE RUPTURA DE CONTROL (CONTROL BREAK) QUE *
001000*             : ACUMULAN EL RESUMEN DASHBOARD-SUMMARY: GASTO POR *
001100*             : CATEGORIA, FRAUDE POR CATEGORIA Y TENDENCIA      *
001200*             : DIARIA DE GASTO. NO ES UN ARCHIVO, VIVE SOLO EN  *
001300*             : WORKING-STORAGE DE DASHBRPT.                    *
001400* PROGRAMA(S) : DASHBRPT                                         *
001500* INSTALADO   : 20/09/2023                                       *
001600******************************************************************
001700*-----------------------------------------------------------------
001800* HISTORIAL DE CAMBIOS
001900*  20/09/2023 EEDR 0006  VERSION INICIAL
002000*  11/02/2024 JMRZ 0033  SE AMPLIA WKS-CAT-MAX DE 30 A 50 PUES UN
002100*                        USUARIO DE PRUEBA TRAIA 37 CATEGORIAS
002200*                        DISTINTAS (VER BPM 228902)
002300*-----------------------------------------------------------------
002400 01  WKS-TABLAS-RESUMEN.
002500*    ------- TOTALES SIMPLES DEL PERIODO -------------------------
002600     03  WKS-TOTAL-INGRESOS           PIC S9(11)V99 VALUE ZEROS.
002700     03  WKS-TOTAL-GASTOS             PIC S9(11)V99 VALUE ZEROS.
002800     03  WKS-BALANCE-ACTUAL            PIC S9(11)V99 VALUE ZEROS.
002900     03  WKS-CONTEO-MARCADAS           PIC 9(09)  COMP VALUE ZEROS.
003000     03  WKS-SUMA-PUNTAJE-FRAUDE       PIC S9(11)V9 COMP-3
003100                                                  VALUE ZEROS.
003200     03  WKS-CONTEO-TRANSACCIONES      PIC 9(09)  COMP VALUE ZEROS.
003300     03  WKS-PROMEDIO-PUNTAJE          PIC 999V99 VALUE ZEROS.
003400     03  FILLER                        PIC X(08).
003500*    ------- TABLA: GASTO POR CATEGORIA (SOLO EXPENSE) -------------
003600     03  WKS-CAT-MAX                   PIC 9(02)  COMP VALUE 50.
003700     03  WKS-CAT-CONTADOR               PIC 9(02)  COMP VALUE ZEROS.
003800     03  WKS-TABLA-CATEGORIA OCCURS 50 TIMES
003900                             ASCENDING KEY WKS-CAT-NOMBRE
004000                             INDEXED BY WKS-CAT-IDX.
004100         04  WKS-CAT-NOMBRE             PIC X(20) VALUE SPACES.
004200         04  WKS-CAT-MONTO              PIC S9(11)V99 VALUE ZEROS.
004300         04  FILLER                     PIC X(06).
004400*    ------- TABLA: CONTEO DE FRAUDE POR CATEGORIA ------------------
004500     03  WKS-CATFR-MAX                 PIC 9(02)  COMP VALUE 50.
004600     03  WKS-CATFR-CONTADOR             PIC 9(02)  COMP VALUE ZEROS.
004700     03  WKS-TABLA-CATEGORIA-FRAUDE OCCURS 50 TIMES
004800                             ASCENDING KEY WKS-CATFR-NOMBRE
004900                             INDEXED BY WKS-CATFR-IDX.
005000         04  WKS-CATFR-NOMBRE           PIC X(20) VALUE SPACES.
005100         04  WKS-CATFR-CONTEO           PIC 9(09) COMP VALUE ZEROS.
005200         04  FILLER                     PIC X(06).
005300*    ------- TABLA: TENDENCIA DIARIA DE GASTO -----------------------
005400     03  WKS-TEND-MAX                  PIC 9(03)  COMP VALUE 370.
005500     03  WKS-TEND-CONTADOR              PIC 9(03)  COMP VALUE ZEROS.
005600     03  WKS-TABLA-TENDENCIA OCCURS 370 TIMES
005700                             ASCENDING KEY WKS-TEND-FECHA
005800                             INDEXED BY WKS-TEND-IDX.
005900         04  WKS-TEND-FECHA             PIC 9(08) VALUE ZEROS.
006000         04  WKS-TEND-MONTO             PIC S9(11)V99 VALUE ZEROS.
006100         04  FILLER                     PIC X(06).
