000100******************************************************************
000200* FECHA       : 20/09/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000500* PROGRAMA    : DASHBRPT, SUSTITUYE AL EJERCICIO MORAS1          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RESUMEN DASHBOARD DEL USUARIO. POR CADA TARJETA   *
000800*             : DE PARAMETROS (USUARIO Y VENTANA OPCIONAL DE      *
000900*             : FECHAS) ACUMULA INGRESOS, GASTOS, BALANCE,        *
001000*             : MARCADAS POR FRAUDE, PROMEDIO DE PUNTAJE, GASTO   *
001100*             : POR CATEGORIA, FRAUDE POR CATEGORIA Y TENDENCIA   *
001200*             : DIARIA DE GASTO, E IMPRIME EL REPORTE RESUMEN.    *
001300* ARCHIVOS    : DASHPARM (PARAMETRO DE ENTRADA)                  *
001400*             : TRANSACTION-FILE (ENTRADA)                        *
001500*             : DASHBOARD-REPORT (SALIDA)                         *
001600* PROGRAMA(S) : NINGUNO (NO INVOCA SUBPROGRAMAS)                  *
001700* INSTALADO   : 20/09/2023                                        *
001800* BPM/RATIONAL: 228902                                            *
001900* NOMBRE      : RESUMEN DASHBOARD FINSIGHT                        *
002000******************************************************************
002100*-----------------------------------------------------------------
002200* HISTORIAL DE CAMBIOS
002300*  20/09/2023 EEDR 0006  VERSION INICIAL, SOLO TOTALES E INGRESOS/
002400*                        GASTOS, SIN TABLAS DE CATEGORIA
002500*  02/11/2023 EEDR 0017  SE AGREGAN LAS TABLAS DE CATEGORIA, DE
002600*                        FRAUDE POR CATEGORIA Y DE TENDENCIA
002700*  11/02/2024 JMRZ 0033  SE AMPLIA WKS-CAT-MAX DE 30 A 50 (VER
002800*                        BPM 228902, COPY DASHTBLS)
002900*  01/03/2024 JMRZ 0040  AJUSTE Y2K - FECHAS A 4 DIGITOS DE ANIO
003000*  02/09/2024 JMRZ 0048  LA TABLA DE CATEGORIA SALIA SIN ORDENAR
003100*                        Y SIN LINEA DE TOTAL; SE AGREGA ORDEN
003200*                        560-ORDENA-CATEGORIA Y TOTALES EN 800/
003300*                        900; EL ENCABEZADO MUESTRA 'ALL' SI NO
003400*                        HAY VENTANA DE FECHAS (VER BPM 228902)
003500*  09/09/2024 JMRZ 0050  EL REPORTE SOLO SALIA POR DISPLAY A
003600*                        SYSOUT; SE AGREGA EL ARCHIVO DE SALIDA
003700*                        DASHBOARD-REPORT CON ENCABEZADO Y
003800*                        COLUMNAS FIJAS PARA CATEGORIA, FRAUDE
003900*                        POR CATEGORIA Y TENDENCIA (VER BPM
004000*                        228902, REPORTADO POR QA)
004100*-----------------------------------------------------------------
004200       IDENTIFICATION DIVISION.
004300       PROGRAM-ID.     DASHBRPT.
004400       AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
004500       INSTALLATION.   FINSIGHT - DEPARTAMENTO DE SISTEMAS.
004600       DATE-WRITTEN.   20/09/1988.
004700       DATE-COMPILED.
004800       SECURITY.       USO INTERNO - CONFIDENCIAL.
004900
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM.
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT DASHPARM  ASSIGN TO DASHPARM
005700                  ORGANIZATION IS LINE SEQUENTIAL
005800                  FILE STATUS  IS FS-DASHPARM
005900                                  FSE-DASHPARM.
006000           SELECT TRAN-FILE ASSIGN TO TRANFILE
006100                  ORGANIZATION IS LINE SEQUENTIAL
006200                  FILE STATUS  IS FS-TRAN-FILE
006300                                  FSE-TRAN-FILE.
006400*-->  CORREGIDO 0050, EL REPORTE SOLO SALIA POR DISPLAY A SYSOUT,
006500*-->  NO HABIA UN ARCHIVO DE SALIDA REAL (VER BPM 228902).
006600     SELECT DASHBOARD-REPORT ASSIGN TO DASHRPT
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-DASHBOARD-REPORT
006900                            FSE-DASHBOARD-REPORT.
007000
007100       DATA DIVISION.
007200       FILE SECTION.
007300      *                   TARJETA DE PARAMETROS DE ENTRADA
007400       FD  DASHPARM.
007500       01  REG-PARM-DASHBOARD.
007600           03  PARM-DSH-USER-ID         PIC 9(09).
007700           03  PARM-DSH-FECHA-INI       PIC 9(08).
007800           03  PARM-DSH-FECHA-FIN       PIC 9(08).
007900           03  FILLER                   PIC X(12).
008000      *                   MOVIMIENTOS DEL USUARIO (ENTRADA)
008100       FD  TRAN-FILE.
008200           COPY TRANREC.
008300*                   REPORTE RESUMEN DASHBOARD (SALIDA)
008400 FD  DASHBOARD-REPORT.
008500 01  REG-DASHBOARD-REPORT        PIC X(80).
008600
008700       WORKING-STORAGE SECTION.
008800******************************************************************
008900*           V A R I A B L E S   D E   F I L E   S T A T U S       *
009000******************************************************************
009100       01  FS-DASHPARM                 PIC 9(02) VALUE ZEROS.
009200       01  FS-TRAN-FILE                 PIC 9(02) VALUE ZEROS.
009300 01  FS-DASHBOARD-REPORT         PIC 9(02) VALUE ZEROS.
009400       01  FSE-DASHPARM.
009500           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
009600           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
009700           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
009800       01  FSE-TRAN-FILE.
009900           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
010000           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
010100           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
010200 01  FSE-DASHBOARD-REPORT.
010300     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
010400     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
010500     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
010600
010700******************************************************************
010800*     T A B L A S   D E   R U P T U R A   D E   C O N T R O L     *
010900*     D E L   R E S U M E N   D A S H B O A R D  ( V E R   C O P Y *
011000*     D A S H T B L S ) .                                         *
011100******************************************************************
011200       COPY DASHTBLS.
011300
011400******************************************************************
011500*     C O N T R O L A D O R   D E   L E C T U R A S               *
011600******************************************************************
011700       01  WKS-FIN-PARM                PIC X(01) VALUE 'N'.
011800           88  WKS-FIN-DE-PARM                   VALUE 'Y'.
011900       01  WKS-FIN-TRAN-FILE           PIC X(01) VALUE 'N'.
012000           88  WKS-FIN-DE-TRAN-FILE              VALUE 'Y'.
012100
012200******************************************************************
012300*     B A N D E R A S   E S T I L O   T R N P O S T 1   ( Y / N )  *
012400*     D E   " Y A   E S T A B A   E N   L A   T A B L A " .        *
012500******************************************************************
012600       01  WKS-CAT-YA-ESTA             PIC X(01) VALUE 'N'.
012700           88  WKS-CAT-SI-ESTA                   VALUE 'Y'.
012800       01  WKS-CATFR-YA-ESTA           PIC X(01) VALUE 'N'.
012900           88  WKS-CATFR-SI-ESTA                 VALUE 'Y'.
013000       01  WKS-TEND-YA-ESTA            PIC X(01) VALUE 'N'.
013100           88  WKS-TEND-SI-ESTA                  VALUE 'Y'.
013200
013300******************************************************************
013400************************************************************
013500*     A R E A   D E   I N T E R C A M B I O   D E   L A   B U *
013600*     R B U J A   D E   L A   T A B L A   D E   C A T E G O R *
013700*     I A                                                      *
013800************************************************************
013900 01  WKS-CAT-ENTRADA-TEMP.
014000     03  WKS-CAT-NOMBRE-T         PIC X(20).
014100     03  WKS-CAT-MONTO-T          PIC S9(11)V99.
014200
014300************************************************************
014400*     A C U M U L A D O R E S   D E   L A S   L I N E A S   D *
014500*     E   T O T A L   D E   L O S   R E P O R T E S   D E   C *
014600*     A T E G O R I A   Y   D E   F R A U D E   P O R   C A T *
014700*     E G O R I A                                             *
014800************************************************************
014900 01  WKS-CAT-MONTO-TOTAL          PIC S9(11)V99 VALUE ZEROS.
015000 01  WKS-CATFR-CONTEO-TOTAL       PIC 9(09) COMP VALUE ZEROS.
015100
015200
015300******************************************************************
015400*     A R E A   D E   I M P R E S I O N   D E   F E C H A S   D E *
015500*     L A   V E N T A N A   Y   D E   L A   T E N D E N C I A      *
015600******************************************************************
015700       01  WKS-FECHA-INI-IMP.
015800           03  WKS-FII-ANIO             PIC 9(04).
015900           03  FILLER                   PIC X(01) VALUE '-'.
016000           03  WKS-FII-MES              PIC 9(02).
016100           03  FILLER                   PIC X(01) VALUE '-'.
016200           03  WKS-FII-DIA              PIC 9(02).
016300       01  WKS-FII-R REDEFINES WKS-FECHA-INI-IMP.
016400           03  FILLER                   PIC X(10).
016500
016600       01  WKS-FECHA-FIN-IMP.
016700           03  WKS-FIF-ANIO             PIC 9(04).
016800           03  FILLER                   PIC X(01) VALUE '-'.
016900           03  WKS-FIF-MES              PIC 9(02).
017000           03  FILLER                   PIC X(01) VALUE '-'.
017100           03  WKS-FIF-DIA              PIC 9(02).
017200       01  WKS-FIF-R REDEFINES WKS-FECHA-FIN-IMP.
017300           03  FILLER                   PIC X(10).
017400
017500       01  WKS-TEND-FECHA-IMP.
017600           03  WKS-TFI-ANIO             PIC 9(04).
017700           03  FILLER                   PIC X(01) VALUE '-'.
017800           03  WKS-TFI-MES              PIC 9(02).
017900           03  FILLER                   PIC X(01) VALUE '-'.
018000           03  WKS-TFI-DIA              PIC 9(02).
018100       01  WKS-TFI-R REDEFINES WKS-TEND-FECHA-IMP.
018200           03  FILLER                   PIC X(10).
018300
018400*-->  CORREGIDO 0050, AREA DE ARMADO DE LINEAS PARA EL ARCHIVO
018500*-->  DASHBOARD-REPORT. ANTES EL REPORTE SALIA SOLO POR DISPLAY
018600*-->  (VER BPM 228902, REPORTADO POR QA).
018700******************************************************************
018800*     A R E A   D E   I M P R E S I O N   D E L   A R C H I V O   *
018900*     D A S H B O A R D - R E P O R T                             *
019000******************************************************************
019100 01  WKS-REP-LINEA               PIC X(80) VALUE SPACES.
019200 01  WKS-REP-PUNTERO             PIC S9(04) COMP VALUE 1.
019300 01  WKS-REP-MONTO-ED            PIC -ZZZZZZZZ9.99.
019400 01  WKS-REP-CONTEO-ED           PIC ZZZZZZZZ9.
019500 01  WKS-REP-PUNTAJE-ED          PIC ZZ9.99.
019600
019700 01  WKS-LIN-CAT-HDR             PIC X(80) VALUE
019800         "    CATEGORIA                           MONTO".
019900 01  WKS-LIN-CAT-DET.
020000     03  FILLER                  PIC X(04) VALUE SPACES.
020100     03  LIN-CAT-NOMBRE          PIC X(20).
020200     03  FILLER                  PIC X(02) VALUE SPACES.
020300     03  LIN-CAT-MONTO           PIC -ZZZZZZZZ9.99.
020400     03  FILLER                  PIC X(41) VALUE SPACES.
020500 01  WKS-LIN-CAT-TOT.
020600     03  FILLER                  PIC X(04) VALUE SPACES.
020700     03  FILLER                  PIC X(20) VALUE "TOTAL".
020800     03  FILLER                  PIC X(02) VALUE SPACES.
020900     03  LIN-CAT-TOT-MONTO       PIC -ZZZZZZZZ9.99.
021000     03  FILLER                  PIC X(41) VALUE SPACES.
021100
021200 01  WKS-LIN-CATFR-HDR           PIC X(80) VALUE
021300         "    CATEGORIA                           CONTEO".
021400 01  WKS-LIN-CATFR-DET.
021500     03  FILLER                  PIC X(04) VALUE SPACES.
021600     03  LIN-CATFR-NOMBRE        PIC X(20).
021700     03  FILLER                  PIC X(06) VALUE SPACES.
021800     03  LIN-CATFR-CONTEO        PIC ZZZZZZZZ9.
021900     03  FILLER                  PIC X(41) VALUE SPACES.
022000 01  WKS-LIN-CATFR-TOT.
022100     03  FILLER                  PIC X(04) VALUE SPACES.
022200     03  FILLER                  PIC X(20) VALUE "TOTAL".
022300     03  FILLER                  PIC X(06) VALUE SPACES.
022400     03  LIN-CATFR-TOT-CONTEO    PIC ZZZZZZZZ9.
022500     03  FILLER                  PIC X(41) VALUE SPACES.
022600
022700 01  WKS-LIN-TEND-HDR            PIC X(80) VALUE
022800         "    FECHA        MONTO".
022900 01  WKS-LIN-TEND-DET.
023000     03  FILLER                  PIC X(04) VALUE SPACES.
023100     03  LIN-TEND-FECHA          PIC X(10).
023200     03  FILLER                  PIC X(02) VALUE SPACES.
023300     03  LIN-TEND-MONTO          PIC -ZZZZZZZZ9.99.
023400     03  FILLER                  PIC X(51) VALUE SPACES.
023500
023600       PROCEDURE DIVISION.
023700******************************************************************
023800*               S E C C I O N    P R I N C I P A L               *
023900******************************************************************
024000       100-ACEPTA-PARAMETROS SECTION.
024100           PERFORM 010-APERTURA-ARCHIVOS THRU 010-EXIT
024200           READ DASHPARM
024300                AT END SET WKS-FIN-DE-PARM TO TRUE
024400           END-READ
024500           PERFORM 150-PROCESA-UNA-TARJETA THRU 150-EXIT
024600                   UNTIL WKS-FIN-DE-PARM
024700           CLOSE DASHPARM
024800     CLOSE DASHBOARD-REPORT.
024900       100-EXIT. EXIT.
025000
025100       010-APERTURA-ARCHIVOS SECTION.
025200           OPEN INPUT DASHPARM
025300           IF FS-DASHPARM = 97 MOVE 0 TO FS-DASHPARM END-IF
025400     OPEN OUTPUT DASHBOARD-REPORT
025500     IF FS-DASHBOARD-REPORT = 97 MOVE 0 TO FS-DASHBOARD-REPORT
025600        END-IF.
025700       010-EXIT. EXIT.
025800
025900       150-PROCESA-UNA-TARJETA SECTION.
026000           INITIALIZE WKS-TABLAS-RESUMEN
026100           MOVE 50  TO WKS-CAT-MAX
026200           MOVE 50  TO WKS-CATFR-MAX
026300           MOVE 370 TO WKS-TEND-MAX
026400           PERFORM 200-ACUMULA-TOTALES THRU 200-EXIT
026500           IF WKS-CONTEO-TRANSACCIONES = 0
026600              MOVE 0 TO WKS-PROMEDIO-PUNTAJE
026700           ELSE
026800              COMPUTE WKS-PROMEDIO-PUNTAJE ROUNDED =
026900                 WKS-SUMA-PUNTAJE-FRAUDE / WKS-CONTEO-TRANSACCIONES
027000           END-IF
027100           COMPUTE WKS-BALANCE-ACTUAL =
027200              WKS-TOTAL-INGRESOS - WKS-TOTAL-GASTOS
027300           PERFORM 550-ORDENA-TENDENCIA THRU 550-EXIT
027400     PERFORM 560-ORDENA-CATEGORIA THRU 560-EXIT
027500           PERFORM 600-IMPRIME-ENCABEZADO THRU 600-EXIT
027600           PERFORM 700-IMPRIME-TOTALES THRU 700-EXIT
027700           PERFORM 800-IMPRIME-CATEGORIAS THRU 800-EXIT
027800           PERFORM 900-IMPRIME-FRAUDE-CATEGORIA THRU 900-EXIT
027900           PERFORM 950-IMPRIME-TENDENCIA THRU 950-EXIT
028000           READ DASHPARM
028100                AT END SET WKS-FIN-DE-PARM TO TRUE
028200           END-READ.
028300       150-EXIT. EXIT.
028400
028500******************************************************************
028600*     2 0 0   -   P A S A D A   U N I C A   S O B R E   L O S     *
028700*     M O V I M I E N T O S   D E L   U S U A R I O ,   F I L T R *
028800*     A D O S   A   L A   V E N T A N A   D E   F E C H A S .     *
028900******************************************************************
029000       200-ACUMULA-TOTALES SECTION.
029100           CLOSE TRAN-FILE
029200           OPEN INPUT TRAN-FILE
029300           IF FS-TRAN-FILE = 97 MOVE 0 TO FS-TRAN-FILE END-IF
029400           MOVE 'N' TO WKS-FIN-TRAN-FILE
029500           READ TRAN-FILE
029600                AT END SET WKS-FIN-DE-TRAN-FILE TO TRUE
029700           END-READ
029800           PERFORM 210-EVALUA-UN-MOVIMIENTO THRU 210-EXIT
029900                   UNTIL WKS-FIN-DE-TRAN-FILE
030000           CLOSE TRAN-FILE.
030100       200-EXIT. EXIT.
030200
030300       210-EVALUA-UN-MOVIMIENTO SECTION.
030400           IF TRAN-USER-ID = PARM-DSH-USER-ID
030500              AND (PARM-DSH-FECHA-INI = 0 OR
030600                   TRAN-DATE NOT < PARM-DSH-FECHA-INI)
030700              AND (PARM-DSH-FECHA-FIN = 0 OR
030800                   TRAN-DATE NOT > PARM-DSH-FECHA-FIN)
030900              ADD 1 TO WKS-CONTEO-TRANSACCIONES
031000              ADD TRAN-FRAUD-SCORE TO WKS-SUMA-PUNTAJE-FRAUDE
031100              IF TRAN-TYPE-INGRESO
031200                 ADD TRAN-AMOUNT TO WKS-TOTAL-INGRESOS
031300              END-IF
031400              IF TRAN-TYPE-GASTO
031500                 ADD TRAN-AMOUNT TO WKS-TOTAL-GASTOS
031600                 PERFORM 300-ACUMULA-CATEGORIA THRU 300-EXIT
031700                 PERFORM 500-ACUMULA-TENDENCIA THRU 500-EXIT
031800              END-IF
031900              IF TRAN-ES-FRAUDULENTA
032000                 ADD 1 TO WKS-CONTEO-MARCADAS
032100                 PERFORM 400-ACUMULA-CATEGORIA-FRAUDE THRU 400-EXIT
032200              END-IF
032300           END-IF
032400           READ TRAN-FILE
032500                AT END SET WKS-FIN-DE-TRAN-FILE TO TRUE
032600           END-READ.
032700       210-EXIT. EXIT.
032800
032900******************************************************************
033000*     3 0 0   -   A C U M U L A   G A S T O   P O R   C A T E G O *
033100*     R I A   ( S O L O   E X P E N S E ,   I G U A L   A L       *
033200*     3 3 5 - B U S C A - C A T E G O R I A   D E   T R N P O S T1)*
033300******************************************************************
033400       300-ACUMULA-CATEGORIA SECTION.
033500           MOVE 'N' TO WKS-CAT-YA-ESTA
033600           SET WKS-CAT-IDX TO 1
033700           IF WKS-CAT-CONTADOR > 0
033800              PERFORM 310-BUSCA-CATEGORIA THRU 310-EXIT
033900                      WKS-CAT-CONTADOR TIMES
034000           END-IF
034100           IF NOT WKS-CAT-SI-ESTA AND WKS-CAT-CONTADOR < WKS-CAT-MAX
034200              ADD 1 TO WKS-CAT-CONTADOR
034300              SET WKS-CAT-IDX TO WKS-CAT-CONTADOR
034400              MOVE TRAN-CATEGORY TO WKS-CAT-NOMBRE (WKS-CAT-IDX)
034500              MOVE TRAN-AMOUNT   TO WKS-CAT-MONTO  (WKS-CAT-IDX)
034600           END-IF.
034700       300-EXIT. EXIT.
034800
034900       310-BUSCA-CATEGORIA SECTION.
035000           IF NOT WKS-CAT-SI-ESTA
035100              IF WKS-CAT-NOMBRE (WKS-CAT-IDX) = TRAN-CATEGORY
035200                 MOVE 'Y' TO WKS-CAT-YA-ESTA
035300                 ADD TRAN-AMOUNT TO WKS-CAT-MONTO (WKS-CAT-IDX)
035400              ELSE
035500                 SET WKS-CAT-IDX UP BY 1
035600              END-IF
035700           END-IF.
035800       310-EXIT. EXIT.
035900
036000******************************************************************
036100*     4 0 0   -   A C U M U L A   C O N T E O   D E   F R A U D E *
036200*     P O R   C A T E G O R I A   ( C U A L Q U I E R   T I P O ) *
036300******************************************************************
036400       400-ACUMULA-CATEGORIA-FRAUDE SECTION.
036500           MOVE 'N' TO WKS-CATFR-YA-ESTA
036600           SET WKS-CATFR-IDX TO 1
036700           IF WKS-CATFR-CONTADOR > 0
036800              PERFORM 410-BUSCA-CATEGORIA-FRAUDE THRU 410-EXIT
036900                      WKS-CATFR-CONTADOR TIMES
037000           END-IF
037100           IF NOT WKS-CATFR-SI-ESTA
037200              AND WKS-CATFR-CONTADOR < WKS-CATFR-MAX
037300              ADD 1 TO WKS-CATFR-CONTADOR
037400              SET WKS-CATFR-IDX TO WKS-CATFR-CONTADOR
037500              MOVE TRAN-CATEGORY TO WKS-CATFR-NOMBRE (WKS-CATFR-IDX)
037600              MOVE 1             TO WKS-CATFR-CONTEO (WKS-CATFR-IDX)
037700           END-IF.
037800       400-EXIT. EXIT.
037900
038000       410-BUSCA-CATEGORIA-FRAUDE SECTION.
038100           IF NOT WKS-CATFR-SI-ESTA
038200              IF WKS-CATFR-NOMBRE (WKS-CATFR-IDX) = TRAN-CATEGORY
038300                 MOVE 'Y' TO WKS-CATFR-YA-ESTA
038400                 ADD 1 TO WKS-CATFR-CONTEO (WKS-CATFR-IDX)
038500              ELSE
038600                 SET WKS-CATFR-IDX UP BY 1
038700              END-IF
038800           END-IF.
038900       410-EXIT. EXIT.
039000
039100******************************************************************
039200*     5 0 0   -   A C U M U L A   T E N D E N C I A   D I A R I A *
039300*     D E   G A S T O   ( S O L O   E X P E N S E ) .              *
039400******************************************************************
039500       500-ACUMULA-TENDENCIA SECTION.
039600           MOVE 'N' TO WKS-TEND-YA-ESTA
039700           SET WKS-TEND-IDX TO 1
039800           IF WKS-TEND-CONTADOR > 0
039900              PERFORM 510-BUSCA-TENDENCIA THRU 510-EXIT
040000                      WKS-TEND-CONTADOR TIMES
040100           END-IF
040200           IF NOT WKS-TEND-SI-ESTA AND WKS-TEND-CONTADOR < WKS-TEND-MAX
040300              ADD 1 TO WKS-TEND-CONTADOR
040400              SET WKS-TEND-IDX TO WKS-TEND-CONTADOR
040500              MOVE TRAN-DATE   TO WKS-TEND-FECHA (WKS-TEND-IDX)
040600              MOVE TRAN-AMOUNT TO WKS-TEND-MONTO  (WKS-TEND-IDX)
040700           END-IF.
040800       500-EXIT. EXIT.
040900
041000       510-BUSCA-TENDENCIA SECTION.
041100           IF NOT WKS-TEND-SI-ESTA
041200              IF WKS-TEND-FECHA (WKS-TEND-IDX) = TRAN-DATE
041300                 MOVE 'Y' TO WKS-TEND-YA-ESTA
041400                 ADD TRAN-AMOUNT TO WKS-TEND-MONTO (WKS-TEND-IDX)
041500              ELSE
041600                 SET WKS-TEND-IDX UP BY 1
041700              END-IF
041800           END-IF.
041900       510-EXIT. EXIT.
042000
042100******************************************************************
042200*     5 5 0   -   O R D E N A   L A   T A B L A   D E   T E N D E *
042300*     N C I A   A S C E N D E N T E   P O R   F E C H A   ( B U R *
042400*     B U J A   S I M P L E ,   I G U A L   Q U E   E N   S U B S *
042500*     D E T 1 ) ,   P U E S   E L   R E P O R T E   L A   E X I G *
042600*     E   O R D E N A D A .                                       *
042700******************************************************************
042800       550-ORDENA-TENDENCIA SECTION.
042900           PERFORM 551-UNA-PASADA-TENDENCIA THRU 551-EXIT
043000                   WKS-TEND-CONTADOR TIMES.
043100       550-EXIT. EXIT.
043200
043300       551-UNA-PASADA-TENDENCIA SECTION.
043400           SET WKS-TEND-IDX TO 1
043500           PERFORM 552-COMPARA-E-INTERCAMBIA THRU 552-EXIT
043600                   WKS-TEND-CONTADOR TIMES.
043700       551-EXIT. EXIT.
043800
043900       552-COMPARA-E-INTERCAMBIA SECTION.
044000           IF WKS-TEND-IDX < WKS-TEND-CONTADOR
044100              IF WKS-TEND-FECHA (WKS-TEND-IDX) >
044200                 WKS-TEND-FECHA (WKS-TEND-IDX + 1)
044300                 MOVE WKS-TABLA-TENDENCIA (WKS-TEND-IDX)
044400                              TO WKS-TEND-ENTRADA-TEMP
044500                 MOVE WKS-TABLA-TENDENCIA (WKS-TEND-IDX + 1)
044600                              TO WKS-TABLA-TENDENCIA (WKS-TEND-IDX)
044700                 MOVE WKS-TEND-ENTRADA-TEMP
044800                              TO WKS-TABLA-TENDENCIA (WKS-TEND-IDX + 1)
044900              END-IF
045000           END-IF
045100           SET WKS-TEND-IDX UP BY 1.
045200       552-EXIT. EXIT.
045300
045400************************************************************************
045500*     5 6 0   -   O R D E N A   L A   T A B L A   D E   C A T E G O R *
045600*     I A   A S C E N D E N T E   P O R   N O M B R E   ( B U R B U J *
045700*     A   S I M P L E ,   I G U A L   Q U E   L A   T E N D E N C I A *
045800*     ) ,   P U E S   E L   R E P O R T E   8 0 0   L A   E X I G E   *
045900*     O R D E N A D A   P O R   C A T E G O R I A   ( C O R R E G I D *
046000*     O   0 0 4 8 ,   E L   R E P O R T E   S A L I A   E N   O R D E N*
046100*     D E   A P A R I C I O N ) .                                     *
046200************************************************************************
046300 560-ORDENA-CATEGORIA SECTION.
046400     PERFORM 561-UNA-PASADA-CATEGORIA THRU 561-EXIT
046500           WKS-CAT-CONTADOR TIMES.
046600 560-EXIT. EXIT.
046700
046800 561-UNA-PASADA-CATEGORIA SECTION.
046900     SET WKS-CAT-IDX TO 1
047000     PERFORM 562-COMPARA-E-INTERCAMBIA-CAT THRU 562-EXIT
047100           WKS-CAT-CONTADOR TIMES.
047200 561-EXIT. EXIT.
047300
047400 562-COMPARA-E-INTERCAMBIA-CAT SECTION.
047500     IF WKS-CAT-IDX < WKS-CAT-CONTADOR
047600        IF WKS-CAT-NOMBRE (WKS-CAT-IDX) >
047700           WKS-CAT-NOMBRE (WKS-CAT-IDX + 1)
047800           MOVE WKS-TABLA-CATEGORIA (WKS-CAT-IDX)
047900                        TO WKS-CAT-ENTRADA-TEMP
048000           MOVE WKS-TABLA-CATEGORIA (WKS-CAT-IDX + 1)
048100                        TO WKS-TABLA-CATEGORIA (WKS-CAT-IDX)
048200           MOVE WKS-CAT-ENTRADA-TEMP
048300                        TO WKS-TABLA-CATEGORIA (WKS-CAT-IDX + 1)
048400        END-IF
048500     END-IF
048600     SET WKS-CAT-IDX UP BY 1.
048700 562-EXIT. EXIT.
048800
048900
049000******************************************************************
049100*     6 0 0   -   I M P R I M E   E L   E N C A B E Z A D O   D E L*
049200*     R E P O R T E   D A S H B O A R D .                          *
049300******************************************************************
049400       600-IMPRIME-ENCABEZADO SECTION.
049500     MOVE PARM-DSH-FECHA-INI TO WKS-FII-R
049600     MOVE PARM-DSH-FECHA-FIN TO WKS-FIF-R
049700*-->  CORREGIDO 0050, EL ENCABEZADO SE ESCRIBE AHORA AL ARCHIVO
049800*-->  DASHBOARD-REPORT, YA NO SALE SOLO POR DISPLAY A SYSOUT.
049900     MOVE "=================================================" TO
050000        WKS-REP-LINEA
050100     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
050200     MOVE "*      DASHBRPT - RESUMEN DASHBOARD FINSIGHT      *" TO
050300        WKS-REP-LINEA
050400     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
050500     MOVE SPACES TO WKS-REP-LINEA
050600     MOVE 1 TO WKS-REP-PUNTERO
050700     STRING "==> USUARIO            : " DELIMITED BY SIZE
050800            PARM-DSH-USER-ID DELIMITED BY SIZE
050900            INTO WKS-REP-LINEA
051000            WITH POINTER WKS-REP-PUNTERO
051100     END-STRING
051200     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
051300     IF PARM-DSH-FECHA-INI = 0 AND PARM-DSH-FECHA-FIN = 0
051400*-->          SIN VENTANA DE FECHAS, SE MUESTRA 'ALL' EN VEZ DE
051500*-->          0000/00/00 (CORREGIDO 0048, REPORTADO POR QA).
051600  MOVE "==> VENTANA INICIO      : ALL" TO WKS-REP-LINEA
051700  WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
051800  MOVE "==> VENTANA FIN         : ALL" TO WKS-REP-LINEA
051900  WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
052000     ELSE
052100  MOVE SPACES TO WKS-REP-LINEA
052200  MOVE 1 TO WKS-REP-PUNTERO
052300  STRING "==> VENTANA INICIO      : " DELIMITED BY SIZE
052400         WKS-FECHA-INI-IMP DELIMITED BY SIZE
052500         INTO WKS-REP-LINEA
052600         WITH POINTER WKS-REP-PUNTERO
052700  END-STRING
052800  WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
052900  MOVE SPACES TO WKS-REP-LINEA
053000  MOVE 1 TO WKS-REP-PUNTERO
053100  STRING "==> VENTANA FIN         : " DELIMITED BY SIZE
053200         WKS-FECHA-FIN-IMP DELIMITED BY SIZE
053300         INTO WKS-REP-LINEA
053400         WITH POINTER WKS-REP-PUNTERO
053500  END-STRING
053600  WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
053700     END-IF
053800     MOVE "=================================================" TO
053900        WKS-REP-LINEA
054000     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA.
054100       600-EXIT. EXIT.
054200
054300******************************************************************
054400*     7 0 0   -   I M P R I M E   L O S   T O T A L E S   S I M P *
054500*     L E S   D E L   P E R I O D O .                             *
054600******************************************************************
054700       700-IMPRIME-TOTALES SECTION.
054800*-->  CORREGIDO 0050, LOS TOTALES SE ESCRIBEN AHORA AL ARCHIVO
054900*-->  DASHBOARD-REPORT CON PICTURE DE EDICION, YA NO POR DISPLAY.
055000     MOVE WKS-TOTAL-INGRESOS TO WKS-REP-MONTO-ED
055100     MOVE SPACES TO WKS-REP-LINEA
055200     MOVE 1 TO WKS-REP-PUNTERO
055300     STRING "==> INGRESOS TOTALES    : " DELIMITED BY SIZE
055400            WKS-REP-MONTO-ED DELIMITED BY SIZE
055500            INTO WKS-REP-LINEA
055600            WITH POINTER WKS-REP-PUNTERO
055700     END-STRING
055800     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
055900     MOVE WKS-TOTAL-GASTOS TO WKS-REP-MONTO-ED
056000     MOVE SPACES TO WKS-REP-LINEA
056100     MOVE 1 TO WKS-REP-PUNTERO
056200     STRING "==> GASTOS TOTALES      : " DELIMITED BY SIZE
056300            WKS-REP-MONTO-ED DELIMITED BY SIZE
056400            INTO WKS-REP-LINEA
056500            WITH POINTER WKS-REP-PUNTERO
056600     END-STRING
056700     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
056800     MOVE WKS-BALANCE-ACTUAL TO WKS-REP-MONTO-ED
056900     MOVE SPACES TO WKS-REP-LINEA
057000     MOVE 1 TO WKS-REP-PUNTERO
057100     STRING "==> BALANCE ACTUAL      : " DELIMITED BY SIZE
057200            WKS-REP-MONTO-ED DELIMITED BY SIZE
057300            INTO WKS-REP-LINEA
057400            WITH POINTER WKS-REP-PUNTERO
057500     END-STRING
057600     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
057700     MOVE WKS-CONTEO-MARCADAS TO WKS-REP-CONTEO-ED
057800     MOVE SPACES TO WKS-REP-LINEA
057900     MOVE 1 TO WKS-REP-PUNTERO
058000     STRING "==> TRANSACCIONES MARCADAS: " DELIMITED BY SIZE
058100            WKS-REP-CONTEO-ED DELIMITED BY SIZE
058200            INTO WKS-REP-LINEA
058300            WITH POINTER WKS-REP-PUNTERO
058400     END-STRING
058500     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
058600     MOVE WKS-PROMEDIO-PUNTAJE TO WKS-REP-PUNTAJE-ED
058700     MOVE SPACES TO WKS-REP-LINEA
058800     MOVE 1 TO WKS-REP-PUNTERO
058900     STRING "==> PROMEDIO PUNTAJE FRAUDE: " DELIMITED BY SIZE
059000            WKS-REP-PUNTAJE-ED DELIMITED BY SIZE
059100            INTO WKS-REP-LINEA
059200            WITH POINTER WKS-REP-PUNTERO
059300     END-STRING
059400     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA
059500     MOVE "=================================================" TO
059600        WKS-REP-LINEA
059700     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA.
059800       700-EXIT. EXIT.
059900
060000******************************************************************
060100*     8 0 0   -   I M P R I M E   G A S T O   P O R   C A T E G O *
060200*     R I A .                                                     *
060300******************************************************************
060400       800-IMPRIME-CATEGORIAS SECTION.
060500*-->  CORREGIDO 0050, LA TABLA SE ESCRIBE AHORA AL ARCHIVO
060600*-->  DASHBOARD-REPORT CON ENCABEZADO Y COLUMNAS FIJAS, YA NO
060700*-->  POR DISPLAY (VER BPM 228902).
060800     WRITE REG-DASHBOARD-REPORT FROM WKS-LIN-CAT-HDR
060900     SET WKS-CAT-IDX TO 1
061000     PERFORM 810-IMPRIME-UNA-CATEGORIA THRU 810-EXIT
061100           WKS-CAT-CONTADOR TIMES
061200     MOVE ZEROS TO WKS-CAT-MONTO-TOTAL
061300     SET WKS-CAT-IDX TO 1
061400     PERFORM 815-SUMA-UNA-CATEGORIA THRU 815-EXIT
061500           WKS-CAT-CONTADOR TIMES
061600     MOVE WKS-CAT-MONTO-TOTAL TO LIN-CAT-TOT-MONTO
061700     WRITE REG-DASHBOARD-REPORT FROM WKS-LIN-CAT-TOT.
061800       800-EXIT. EXIT.
061900
062000       810-IMPRIME-UNA-CATEGORIA SECTION.
062100     MOVE WKS-CAT-NOMBRE (WKS-CAT-IDX) TO LIN-CAT-NOMBRE
062200     MOVE WKS-CAT-MONTO (WKS-CAT-IDX) TO LIN-CAT-MONTO
062300     WRITE REG-DASHBOARD-REPORT FROM WKS-LIN-CAT-DET
062400     SET WKS-CAT-IDX UP BY 1.
062500       810-EXIT. EXIT.
062600
062700       815-SUMA-UNA-CATEGORIA SECTION.
062800     ADD WKS-CAT-MONTO (WKS-CAT-IDX) TO WKS-CAT-MONTO-TOTAL
062900     SET WKS-CAT-IDX UP BY 1.
063000       815-EXIT. EXIT.
063100
063200******************************************************************
063300*     9 0 0   -   I M P R I M E   F R A U D E   P O R   C A T E G *
063400*     O R I A .                                                   *
063500******************************************************************
063600       900-IMPRIME-FRAUDE-CATEGORIA SECTION.
063700*-->  CORREGIDO 0050, LA TABLA SE ESCRIBE AHORA AL ARCHIVO
063800*-->  DASHBOARD-REPORT CON ENCABEZADO Y COLUMNAS FIJAS, YA NO
063900*-->  POR DISPLAY (VER BPM 228902).
064000     WRITE REG-DASHBOARD-REPORT FROM WKS-LIN-CATFR-HDR
064100     SET WKS-CATFR-IDX TO 1
064200     PERFORM 910-IMPRIME-UNA-FRAUDE-CATEGORIA THRU 910-EXIT
064300           WKS-CATFR-CONTADOR TIMES
064400     MOVE ZEROS TO WKS-CATFR-CONTEO-TOTAL
064500     SET WKS-CATFR-IDX TO 1
064600     PERFORM 915-SUMA-UNA-FRAUDE-CATEGORIA THRU 915-EXIT
064700           WKS-CATFR-CONTADOR TIMES
064800     MOVE WKS-CATFR-CONTEO-TOTAL TO LIN-CATFR-TOT-CONTEO
064900     WRITE REG-DASHBOARD-REPORT FROM WKS-LIN-CATFR-TOT.
065000       900-EXIT. EXIT.
065100
065200       910-IMPRIME-UNA-FRAUDE-CATEGORIA SECTION.
065300     MOVE WKS-CATFR-NOMBRE (WKS-CATFR-IDX) TO LIN-CATFR-NOMBRE
065400     MOVE WKS-CATFR-CONTEO (WKS-CATFR-IDX) TO LIN-CATFR-CONTEO
065500     WRITE REG-DASHBOARD-REPORT FROM WKS-LIN-CATFR-DET
065600     SET WKS-CATFR-IDX UP BY 1.
065700       910-EXIT. EXIT.
065800
065900       915-SUMA-UNA-FRAUDE-CATEGORIA SECTION.
066000     ADD WKS-CATFR-CONTEO (WKS-CATFR-IDX)
066100           TO WKS-CATFR-CONTEO-TOTAL
066200     SET WKS-CATFR-IDX UP BY 1.
066300       915-EXIT. EXIT.
066400
066500******************************************************************
066600*     9 5 0   -   I M P R I M E   L A   T E N D E N C I A   D I A *
066700*     R I A   D E   G A S T O ,   Y A   O R D E N A D A   P O R   *
066800*     5 5 0 - O R D E N A - T E N D E N C I A .                   *
066900******************************************************************
067000       950-IMPRIME-TENDENCIA SECTION.
067100*-->  CORREGIDO 0050, LA TENDENCIA SE ESCRIBE AHORA AL ARCHIVO
067200*-->  DASHBOARD-REPORT CON ENCABEZADO Y COLUMNAS FIJAS. SIN
067300*-->  LINEA DE TOTAL AQUI (NO LA PIDE EL REPORTE DE TENDENCIA).
067400     WRITE REG-DASHBOARD-REPORT FROM WKS-LIN-TEND-HDR
067500     SET WKS-TEND-IDX TO 1
067600     PERFORM 960-IMPRIME-UNA-TENDENCIA THRU 960-EXIT
067700             WKS-TEND-CONTADOR TIMES
067800     MOVE "=================================================" TO
067900        WKS-REP-LINEA
068000     WRITE REG-DASHBOARD-REPORT FROM WKS-REP-LINEA.
068100 950-EXIT. EXIT.
068200
068300 960-IMPRIME-UNA-TENDENCIA SECTION.
068400     MOVE WKS-TEND-FECHA (WKS-TEND-IDX) TO WKS-TFI-R
068500     MOVE WKS-TEND-FECHA-IMP TO LIN-TEND-FECHA
068600     MOVE WKS-TEND-MONTO (WKS-TEND-IDX) TO LIN-TEND-MONTO
068700     WRITE REG-DASHBOARD-REPORT FROM WKS-LIN-TEND-DET
068800     SET WKS-TEND-IDX UP BY 1.
068900 960-EXIT. EXIT.
