000100******************************************************************
000200* FECHA       : 07/04/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000500* PROGRAMA    : ALRTMNT1, SUSTITUYE AL EJERCICIO EEDR3002        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ADMINISTRACION DE ALERTAS DE FRAUDE. SEGUN LA     *
000800*             : ACCION DEL PARAMETRO DE ENTRADA, LISTA LAS        *
000900*             : ALERTAS DE UN USUARIO (CON FILTROS OPCIONALES DE  *
001000*             : RESUELTA/SEVERIDAD, EN ORDEN DESCENDENTE POR      *
001100*             : FECHA/HORA DE CREACION) O RESUELVE UNA ALERTA     *
001200*             : PUNTUAL POR SU ID, DEJANDO CONSTANCIA EN LA       *
001300*             : BITACORA DE AUDITORIA.                            *
001400* ARCHIVOS    : ALRTPARM (PARAMETRO DE ENTRADA)                  *
001500*             : FRAUD-ALERT-FILE (E/S, SE REESCRIBE COMPLETO AL   *
001600*             : RESOLVER, EL PASO DE JCL INTERCAMBIA LOS NOMBRES) *
001700* PROGRAMA(S) : AUDITLG1 (BITACORA), RUTINA DEBD1R00              *
001800* INSTALADO   : 07/04/2023                                       *
001900* BPM/RATIONAL: 228873                                           *
002000* NOMBRE      : ADMINISTRACION DE ALERTAS FINSIGHT                *
002100******************************************************************
002200*-----------------------------------------------------------------
002300* HISTORIAL DE CAMBIOS
002400*  07/04/2023 EEDR 0002  VERSION INICIAL, SOLO LISTAR ALERTAS
002500*  14/09/2023 EEDR 0006  SE AGREGA LA ACCION R PARA RESOLVER UNA
002600*                        ALERTA POR ID (ANTES HABIA QUE HACERLO
002700*                        A MANO CONTRA EL ARCHIVO)
002800*  02/11/2023 EEDR 0013  SE AGREGA EL FILTRO POR SEVERIDAD, EL DE
002900*                        RESUELTA/PENDIENTE YA EXISTIA
003000*  19/01/2024 JMRZ 0034  SE INTEGRA LA LLAMADA A AUDITLG1 AL
003100*                        RESOLVER, ANTES NO QUEDABA AUDITORIA
003200*  01/03/2024 JMRZ 0038  AJUSTE Y2K - FECHAS DE CREACION DE LA
003300*                        ALERTA SE MANEJAN A 4 DIGITOS DE ANIO
003400*-----------------------------------------------------------------
003500       IDENTIFICATION DIVISION.
003600       PROGRAM-ID.     ALRTMNT1.
003700       AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
003800       INSTALLATION.   FINSIGHT - DEPARTAMENTO DE SISTEMAS.
003900       DATE-WRITTEN.   07/04/1987.
004000       DATE-COMPILED.
004100       SECURITY.       USO INTERNO - CONFIDENCIAL.
004200
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT ALRTPARM  ASSIGN TO ALRTPARM
005000                  ORGANIZATION IS LINE SEQUENTIAL
005100                  FILE STATUS  IS FS-ALRTPARM
005200                                  FSE-ALRTPARM.
005300           SELECT ALT-FILE  ASSIGN TO ALTFILE
005400                  ORGANIZATION IS LINE SEQUENTIAL
005500                  FILE STATUS  IS FS-ALT-FILE
005600                                  FSE-ALT-FILE.
005700           SELECT ALT-FILE-NUEVO ASSIGN TO ALTFNEW
005800                  ORGANIZATION IS LINE SEQUENTIAL
005900                  FILE STATUS  IS FS-ALT-NUEVO
006000                                  FSE-ALT-NUEVO.
006100
006200       DATA DIVISION.
006300       FILE SECTION.
006400      *                   TARJETA DE PARAMETROS DE ENTRADA
006500       FD  ALRTPARM.
006600       01  REG-PARM-ALERTA.
006700           03  PARM-ACCION              PIC X(01).
006800               88  PARM-ES-LISTA                  VALUE 'L'.
006900               88  PARM-ES-RESUELVE                VALUE 'R'.
007000           03  PARM-USER-ID             PIC 9(09).
007100           03  PARM-FILTRO-RESUELTA     PIC X(01).
007200           03  PARM-FILTRO-SEVERIDAD    PIC X(06).
007300           03  PARM-ALERT-ID            PIC 9(09).
007400           03  FILLER                   PIC X(20).
007500      *    VISTA ALTERNA PLANA DE LA TARJETA DE PARAMETROS, USADA
007600      *    POR EL DEBD1R00 CUANDO REPORTA LA LLAVE EN UN ERROR DE
007700      *    LECTURA (VER BPM 228871). SE REDEFINE EN WORKING-STORAGE
007800      *    PORQUE EL FD NO ADMITE CLAUSULA REDEFINES.
007900      *                   ALERTAS DE FRAUDE (E/S)
008000       FD  ALT-FILE.
008100           COPY ALRTREC.
008200      *                   ALERTAS DE FRAUDE REESCRITAS (SALIDA)
008300       FD  ALT-FILE-NUEVO.
008400       01  REG-ALERTA-NUEVA.
008500           COPY ALRTREC.
008600
008700       WORKING-STORAGE SECTION.
008800******************************************************************
008900*           V A R I A B L E S   D E   F I L E   S T A T U S       *
009000******************************************************************
009100       01  FS-ALRTPARM                 PIC 9(02) VALUE ZEROS.
009200       01  FS-ALT-FILE                  PIC 9(02) VALUE ZEROS.
009300       01  FS-ALT-NUEVO                 PIC 9(02) VALUE ZEROS.
009400      *    COPIA DE LA TARJETA DE PARAMETROS PARA PODER DESPLEGARLA
009500      *    EN UNA SOLA LINEA ALFA CUANDO LLEGA UNA ACCION NO VALIDA
009600      *    (VER BPM 228871).
009700       01  WKS-PARM-ALERTA-COPIA.
009800           03  WKS-PAC-ACCION           PIC X(01).
009900           03  WKS-PAC-USER-ID          PIC 9(09).
010000           03  WKS-PAC-FILTRO-RESUELTA  PIC X(01).
010100           03  WKS-PAC-FILTRO-SEVERIDAD PIC X(06).
010200           03  WKS-PAC-ALERT-ID         PIC 9(09).
010300           03  FILLER                   PIC X(20).
010400       01  WKS-PARM-ALERTA-ALFA REDEFINES WKS-PARM-ALERTA-COPIA.
010500           03  FILLER                   PIC X(46).
010600       01  FSE-ALRTPARM.
010700           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
010800           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
010900           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
011000       01  FSE-ALT-FILE.
011100           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
011200           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
011300           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
011400       01  FSE-ALT-NUEVO.
011500           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
011600           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
011700           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
011800      *Variables de rutina para control de file status extendido
011900       01  PROGRAMA                    PIC X(08) VALUE SPACES.
012000       01  ARCHIVO                     PIC X(08) VALUE SPACES.
012100       01  ACCION-FS                   PIC X(10) VALUE SPACES.
012200       01  LLAVE                       PIC X(32) VALUE SPACES.
012300
012400******************************************************************
012500*     C O N T R O L A D O R   D E   L E C T U R A S               *
012600******************************************************************
012700       01  WKS-FIN-PARM                PIC X(01) VALUE 'N'.
012800           88  WKS-FIN-DE-PARM                   VALUE 'Y'.
012900       01  WKS-FIN-ALT-FILE            PIC X(01) VALUE 'N'.
013000           88  WKS-FIN-DE-ALT-FILE               VALUE 'Y'.
013100       01  WKS-ALERTA-ENCONTRADA       PIC X(01) VALUE 'N'.
013200           88  WKS-SI-ENCONTRO-ALERTA            VALUE 'Y'.
013300       01  WKS-SEVERIDAD-ENCONTRADA    PIC X(06) VALUE SPACES.
013400
013500******************************************************************
013600*     T A B L A   D E   A L E R T A S   Q U E   C A L I F I C A N *
013700*     P A R A   L A   L I S T A   ( S E   E M I T E   E N         *
013800*     O R D E N   I N V E R S O ,   P U E S   E L   A R C H I V O *
013900*     L L E G A   O R D E N A D O   A S C E N D E N T E   P O R   *
014000*     F E C H A / H O R A   D E   C R E A C I O N ) .              *
014100******************************************************************
014200       01  WKS-TABLA-LISTA.
014300           03  WKS-LISTA-MAX            PIC 9(03) COMP VALUE 500.
014400           03  WKS-LISTA-CONTADOR       PIC 9(03) COMP VALUE 0.
014500           03  WKS-LISTA-IDX            PIC 9(03) COMP VALUE 0.
014600           03  WKS-LISTA-ALERTA OCCURS 500 TIMES.
014700               04  WKS-LST-ID             PIC 9(09).
014800               04  WKS-LST-TRAN-ID         PIC 9(09).
014900               04  WKS-LST-MESSAGE         PIC X(120).
015000               04  WKS-LST-SEVERITY        PIC X(06).
015100               04  WKS-LST-RESOLVED        PIC X(01).
015200               04  WKS-LST-CREATED-DATE    PIC 9(08).
015300               04  WKS-LST-CD-R REDEFINES WKS-LST-CREATED-DATE.
015400                   05  WKS-LST-CD-ANIO        PIC 9(04).
015500                   05  WKS-LST-CD-MES         PIC 9(02).
015600                   05  WKS-LST-CD-DIA         PIC 9(02).
015700               04  WKS-LST-CREATED-TIME    PIC 9(06).
015800               04  FILLER                  PIC X(05).
015900
016000******************************************************************
016100*     A R E A   D E   T R A B A J O   P A R A   E L   R E S U M E N*
016200*     D E   L A   F E C H A   D E   C R E A C I O N   ( F O R M A T O*
016300*     A L T E R N O   D E   I M P R E S I O N ) .                  *
016400******************************************************************
016500       01  WKS-FECHA-IMPRESION.
016600           03  WKS-FI-ANIO              PIC 9(04).
016700           03  FILLER                   PIC X(01) VALUE '/'.
016800           03  WKS-FI-MES               PIC 9(02).
016900           03  FILLER                   PIC X(01) VALUE '/'.
017000           03  WKS-FI-DIA               PIC 9(02).
017100       01  WKS-FI-R REDEFINES WKS-FECHA-IMPRESION.
017200           03  FILLER                   PIC X(10).
017300
017400      * LINKAGE DEL SUBPROGRAMA DE AUDITORIA
017500       01  LK-PARM-AUDITORIA.
017600           03  LK-AUD-ACCION            PIC X(01).
017700               88  LK-AUD-PROCESA                 VALUE 'P'.
017800               88  LK-AUD-FINALIZA                VALUE 'F'.
017900           03  LK-AUD-USER-ID           PIC 9(09).
018000           03  LK-AUD-ACTION            PIC X(30).
018100           03  LK-AUD-ENTITY-TYPE       PIC X(20).
018200           03  LK-AUD-ENTITY-ID         PIC 9(09).
018300           03  LK-AUD-DETAILS           PIC X(200).
018400           03  LK-AUD-USUARIO-VALIDO    PIC X(01).
018500               88  LK-AUD-USUARIO-ACEPTADO       VALUE 'Y'.
018600               88  LK-AUD-USUARIO-RECHAZADO      VALUE 'N'.
018700
018800       PROCEDURE DIVISION.
018900******************************************************************
019000*               S E C C I O N    P R I N C I P A L               *
019100******************************************************************
019200       100-SELECCIONA-ACCION SECTION.
019300           PERFORM 010-APERTURA-ARCHIVOS THRU 010-EXIT
019400           READ ALRTPARM
019500                AT END SET WKS-FIN-DE-PARM TO TRUE
019600           END-READ
019700           PERFORM 150-PROCESA-UNA-TARJETA THRU 150-EXIT
019800                   UNTIL WKS-FIN-DE-PARM
019900           MOVE 'F' TO LK-AUD-ACCION
020000           CALL 'AUDITLG1' USING LK-PARM-AUDITORIA
020100           CLOSE ALRTPARM
020200           CLOSE ALT-FILE.
020300       100-EXIT. EXIT.
020400
020500       150-PROCESA-UNA-TARJETA SECTION.
020600           EVALUATE TRUE
020700              WHEN PARM-ES-LISTA
020800                 PERFORM 200-LISTA-ALERTAS  THRU 200-EXIT
020900              WHEN PARM-ES-RESUELVE
021000                 PERFORM 300-RESUELVE-ALERTA THRU 300-EXIT
021100              WHEN OTHER
021200                 MOVE PARM-ACCION           TO WKS-PAC-ACCION
021300                 MOVE PARM-USER-ID          TO WKS-PAC-USER-ID
021400                 MOVE PARM-FILTRO-RESUELTA  TO WKS-PAC-FILTRO-RESUELTA
021500                 MOVE PARM-FILTRO-SEVERIDAD TO WKS-PAC-FILTRO-SEVERIDAD
021600                 MOVE PARM-ALERT-ID         TO WKS-PAC-ALERT-ID
021700                 DISPLAY
021800                 "==> ALRTMNT1 - ACCION DE PARAMETRO NO VALIDA: "
021900                    WKS-PARM-ALERTA-ALFA
022000           END-EVALUATE
022100           READ ALRTPARM
022200                AT END SET WKS-FIN-DE-PARM TO TRUE
022300           END-READ.
022400       150-EXIT. EXIT.
022500
022600******************************************************************
022700*     A P E R T U R A   D E   A R C H I V O S                     *
022800******************************************************************
022900       010-APERTURA-ARCHIVOS SECTION.
023000           OPEN INPUT ALRTPARM
023100           OPEN INPUT ALT-FILE
023200           IF FS-ALRTPARM = 97 MOVE ZEROS TO FS-ALRTPARM END-IF
023300           IF FS-ALT-FILE = 97 MOVE ZEROS TO FS-ALT-FILE END-IF.
023400       010-EXIT. EXIT.
023500
023600******************************************************************
023700*     2 0 0   -   L I S T A   L A S   A L E R T A S   D E L       *
023800*     U S U A R I O   Q U E   C A L I F I C A N   C O N   L O S   *
023900*     F I L T R O S   D E L   P A R A M E T R O ,   E N   O R D E N*
024000*     D E S C E N D E N T E   P O R   F E C H A / H O R A .        *
024100******************************************************************
024200       200-LISTA-ALERTAS SECTION.
024300           MOVE 0   TO WKS-LISTA-CONTADOR
024400           CLOSE ALT-FILE
024500           OPEN INPUT ALT-FILE
024600           MOVE 'N' TO WKS-FIN-ALT-FILE
024700           READ ALT-FILE
024800                AT END SET WKS-FIN-DE-ALT-FILE TO TRUE
024900           END-READ
025000           PERFORM 210-EVALUA-UNA-ALERTA THRU 210-EXIT
025100                   UNTIL WKS-FIN-DE-ALT-FILE
025200
025300           DISPLAY
025400           "================================================="
025500           DISPLAY
025600           "*     ALRTMNT1 - LISTADO DE ALERTAS DE FRAUDE    *"
025700           DISPLAY
025800           "==> USUARIO              : " PARM-USER-ID
025900           DISPLAY
026000           "==> ALERTAS ENCONTRADAS  : " WKS-LISTA-CONTADOR
026100           DISPLAY
026200           "================================================="
026300           MOVE WKS-LISTA-CONTADOR TO WKS-LISTA-IDX
026400           PERFORM 220-IMPRIME-UNA-ALERTA THRU 220-EXIT
026500                   WKS-LISTA-CONTADOR TIMES.
026600       200-EXIT. EXIT.
026700
026800       210-EVALUA-UNA-ALERTA SECTION.
026900           IF ALERT-USER-ID = PARM-USER-ID
027000              AND (PARM-FILTRO-RESUELTA = SPACE OR
027100                   PARM-FILTRO-RESUELTA = ALERT-RESOLVED)
027200              AND (PARM-FILTRO-SEVERIDAD = SPACES OR
027300                   PARM-FILTRO-SEVERIDAD = ALERT-SEVERITY)
027400              AND WKS-LISTA-CONTADOR < WKS-LISTA-MAX
027500              ADD 1 TO WKS-LISTA-CONTADOR
027600              MOVE ALERT-ID           TO WKS-LST-ID (WKS-LISTA-CONTADOR)
027700              MOVE ALERT-TRAN-ID      TO WKS-LST-TRAN-ID (WKS-LISTA-CONTADOR)
027800              MOVE ALERT-MESSAGE      TO WKS-LST-MESSAGE (WKS-LISTA-CONTADOR)
027900              MOVE ALERT-SEVERITY     TO WKS-LST-SEVERITY (WKS-LISTA-CONTADOR)
028000              MOVE ALERT-RESOLVED     TO WKS-LST-RESOLVED (WKS-LISTA-CONTADOR)
028100              MOVE ALERT-CREATED-DATE TO WKS-LST-CREATED-DATE (WKS-LISTA-CONTADOR)
028200              MOVE ALERT-CREATED-TIME TO WKS-LST-CREATED-TIME (WKS-LISTA-CONTADOR)
028300           END-IF
028400           READ ALT-FILE
028500                AT END SET WKS-FIN-DE-ALT-FILE TO TRUE
028600           END-READ.
028700       210-EXIT. EXIT.
028800
028900      *-->  IMPRIME LA TABLA DE ATRAS HACIA ADELANTE, PUES EL
029000      *-->  ARCHIVO ORIGINAL LLEGA ORDENADO ASCENDENTE.
029100       220-IMPRIME-UNA-ALERTA SECTION.
029200           MOVE WKS-LST-CREATED-DATE (WKS-LISTA-IDX)
029300                TO WKS-FECHA-IMPRESION
029400           MOVE WKS-FI-R               TO WKS-FECHA-IMPRESION
029500           DISPLAY
029600           "ID=" WKS-LST-ID (WKS-LISTA-IDX)
029700           " TRAN=" WKS-LST-TRAN-ID (WKS-LISTA-IDX)
029800           " SEV=" WKS-LST-SEVERITY (WKS-LISTA-IDX)
029900           " RESUELTA=" WKS-LST-RESOLVED (WKS-LISTA-IDX)
030000           " FECHA=" WKS-LST-CREATED-DATE (WKS-LISTA-IDX)
030100           " " WKS-LST-MESSAGE (WKS-LISTA-IDX)
030200           SUBTRACT 1 FROM WKS-LISTA-IDX.
030300       220-EXIT. EXIT.
030400
030500******************************************************************
030600*     3 0 0   -   R E S U E L V E   U N A   A L E R T A   P O R   *
030700*     S U   I D .   R E E S C R I B E   T O D O   E L   A R C H I V O*
030800*     P O R Q U E   N O   E X I S T E   I S A M   P A R A   E S T E*
030900*     A R C H I V O   ( V E R   D E S I G N . M D ) .  E L   P A S O*
031000*     D E   J C L   P O S T E R I O R   R E N O M B R A   A L T F N E W*
031100*     A   A L T F I L E .                                          *
031200******************************************************************
031300       300-RESUELVE-ALERTA SECTION.
031400           MOVE 'N' TO WKS-ALERTA-ENCONTRADA
031500           CLOSE ALT-FILE
031600           OPEN INPUT ALT-FILE
031700           OPEN OUTPUT ALT-FILE-NUEVO
031800           MOVE 'N' TO WKS-FIN-ALT-FILE
031900           READ ALT-FILE
032000                AT END SET WKS-FIN-DE-ALT-FILE TO TRUE
032100           END-READ
032200           PERFORM 310-COPIA-O-RESUELVE THRU 310-EXIT
032300                   UNTIL WKS-FIN-DE-ALT-FILE
032400           CLOSE ALT-FILE
032500           CLOSE ALT-FILE-NUEVO
032600           OPEN INPUT ALT-FILE
032700
032800           IF WKS-SI-ENCONTRO-ALERTA
032900              PERFORM 320-INVOCA-AUDITORIA THRU 320-EXIT
033000           ELSE
033100              DISPLAY
033200              "==> ALRTMNT1 - NO EXISTE LA ALERTA ID: "
033300                 PARM-ALERT-ID
033400           END-IF.
033500       300-EXIT. EXIT.
033600
033700       310-COPIA-O-RESUELVE SECTION.
033800           IF ALERT-ID = PARM-ALERT-ID
033900              MOVE 'Y' TO ALERT-RESOLVED
034000              MOVE 'Y' TO WKS-ALERTA-ENCONTRADA
034100              MOVE ALERT-SEVERITY TO WKS-SEVERIDAD-ENCONTRADA
034200           END-IF
034300           MOVE REG-ALERTA TO REG-ALERTA-NUEVA
034400           WRITE REG-ALERTA-NUEVA
034500           IF FS-ALT-NUEVO NOT = 0
034600              MOVE 'ALRTMNT1' TO PROGRAMA
034700              MOVE 'ALTFNEW'  TO ARCHIVO
034800              MOVE 'WRITE'    TO ACCION-FS
034900              MOVE SPACES     TO LLAVE
035000              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,
035100                 LLAVE, FS-ALT-NUEVO, FSE-ALT-NUEVO
035200              MOVE 91 TO RETURN-CODE
035300           END-IF
035400           READ ALT-FILE
035500                AT END SET WKS-FIN-DE-ALT-FILE TO TRUE
035600           END-READ.
035700       310-EXIT. EXIT.
035800
035900       320-INVOCA-AUDITORIA SECTION.
036000           MOVE 'P'                  TO LK-AUD-ACCION
036100           MOVE PARM-USER-ID          TO LK-AUD-USER-ID
036200           MOVE 'RESOLVE_FRAUD_ALERT' TO LK-AUD-ACTION
036300           MOVE 'FRAUD_ALERT'         TO LK-AUD-ENTITY-TYPE
036400           MOVE PARM-ALERT-ID         TO LK-AUD-ENTITY-ID
036500           MOVE SPACES                TO LK-AUD-DETAILS
036600           STRING '{"alertId": ' DELIMITED BY SIZE
036700                  PARM-ALERT-ID       DELIMITED BY SIZE
036800                  ', "severity": "' DELIMITED BY SIZE
036900                  WKS-SEVERIDAD-ENCONTRADA DELIMITED BY SIZE
037000                  '"}' DELIMITED BY SIZE
037100                  INTO LK-AUD-DETAILS
037200           END-STRING
037300           CALL 'AUDITLG1' USING LK-PARM-AUDITORIA.
037400       320-EXIT. EXIT.
