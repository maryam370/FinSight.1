000100******************************************************************
000200* FECHA       : 27/09/1989                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000500* PROGRAMA    : DEMOGEN1, SUSTITUYE AL EJERCICIO EDU33021        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE DATOS DE DEMOSTRACION. POR CADA      *
000800*             : TARJETA (UN USUARIO) SIEMBRA UN HISTORICO         *
000900*             : SINTETICO PERO REPETIBLE DE TRANSACCIONES EN      *
001000*             : TRANSACTION-FILE, SOLO SI EL USUARIO AUN NO TIENE *
001100*             : NINGUNA. LA SECUENCIA ALEATORIA SE DERIVA DE UN   *
001200*             : GENERADOR CONGRUENCIAL LINEAL SEMBRADO CON EL ID  *
001300*             : DEL USUARIO, DE MODO QUE EL MISMO USUARIO SIEMPRE *
001400*             : PRODUCE LA MISMA SECUENCIA DE CATEGORIAS, MONTOS  *
001500*             : Y TIPOS (SOLO LAS FECHAS CAMBIAN, POR SER         *
001600*             : RELATIVAS A "HOY").                               *
001700* ARCHIVOS    : DEMOPARM (PARAMETRO DE ENTRADA)                  *
001800*             : USER-FILE (SOLO EXISTENCIA)                       *
001900*             : TRANSACTION-FILE (ENTRADA/SALIDA)                 *
002000* PROGRAMA(S) : FSCORE01 (MOTOR DE FRAUDE), AUDITLG1 (BITACORA), *
002100*             : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002200* INSTALADO   : 27/09/2023                                       *
002300* BPM/RATIONAL: 228915                                           *
002400* NOMBRE      : SIEMBRA DE DATOS DE DEMOSTRACION FINSIGHT         *
002500******************************************************************
002600*-----------------------------------------------------------------
002700* HISTORIAL DE CAMBIOS
002800*  27/09/2023 EEDR 0008  VERSION INICIAL, SOLO TRANSACCIONES BASE
002900*  14/11/2023 EEDR 0019  SE AGREGAN LAS TRES INYECCIONES DE FRAUDE
003000*                        (MONTO ANORMAL, RAFAGA, CATEGORIA RARA)
003100*                        PUES QA PEDIA DATOS DE PRUEBA QUE SI
003200*                        DISPARARAN ALERTAS (VER BPM 228915)
003300*  01/03/2024 JMRZ 0040  AJUSTE Y2K - FECHAS A 4 DIGITOS DE ANIO
003400*  09/09/2024 JMRZ 0049  LA VENTANA DE 10 MINUTOS SOLO COMPARABA
003500*                        LA HORA CUANDO LA FECHA ERA IGUAL, POR LO
003600*                        QUE PERDIA TRANSACCIONES QUE CRUZABAN
003700*                        MEDIANOCHE. SE SUMA WKS-DIAS-ENTRE * 86400
003800*                        EN 820-EVALUA-VENTANA-10-MIN, IGUAL QUE EN
003900*                        TRNPOST1 (VER BPM 228902, REPORTADO POR QA)
004000*-----------------------------------------------------------------
004100       IDENTIFICATION DIVISION.
004200       PROGRAM-ID.     DEMOGEN1.
004300       AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
004400       INSTALLATION.   FINSIGHT - DEPARTAMENTO DE SISTEMAS.
004500       DATE-WRITTEN.   27/09/1989.
004600       DATE-COMPILED.
004700       SECURITY.       USO INTERNO - CONFIDENCIAL.
004800
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM.
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT DEMOPARM  ASSIGN TO DEMOPARM
005600                  ORGANIZATION IS LINE SEQUENTIAL
005700                  FILE STATUS  IS FS-DEMOPARM
005800                                  FSE-DEMOPARM.
005900           SELECT USR-FILE  ASSIGN TO USRFILE
006000                  ORGANIZATION IS LINE SEQUENTIAL
006100                  FILE STATUS  IS FS-USR-FILE
006200                                  FSE-USR-FILE.
006300           SELECT TRAN-FILE ASSIGN TO TRANFILE
006400                  ORGANIZATION IS LINE SEQUENTIAL
006500                  FILE STATUS  IS FS-TRAN-FILE
006600                                  FSE-TRAN-FILE.
006700
006800       DATA DIVISION.
006900       FILE SECTION.
007000*                   TARJETA DE PARAMETROS DE ENTRADA
007100       FD  DEMOPARM.
007200       01  REG-PARM-DEMO.
007300           03  PARM-DEM-USER-ID         PIC 9(09).
007400           03  FILLER                   PIC X(23).
007500*                   MAESTRO DE USUARIOS (SOLO EXISTENCIA)
007600       FD  USR-FILE.
007700           COPY USERREC.
007800*                   HISTORICO DE TRANSACCIONES (E/S)
007900       FD  TRAN-FILE.
008000           COPY TRANREC.
008100
008200       WORKING-STORAGE SECTION.
008300******************************************************************
008400*     V A R I A B L E S   D E   F I L E   S T A T U S            *
008500******************************************************************
008600       01  FS-DEMOPARM                 PIC 9(02) VALUE ZEROS.
008700       01  FS-USR-FILE                 PIC 9(02) VALUE ZEROS.
008800       01  FS-TRAN-FILE                PIC 9(02) VALUE ZEROS.
008900       01  FSE-DEMOPARM.
009000           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
009100           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
009200           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
009300       01  FSE-USR-FILE.
009400           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
009500           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
009600           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
009700       01  FSE-TRAN-FILE.
009800           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
009900           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
010000           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
010100*Variables de rutina para control de file status extendido
010200       01  PROGRAMA                    PIC X(08) VALUE SPACES.
010300       01  ARCHIVO                     PIC X(08) VALUE SPACES.
010400       01  ACCION-FS                   PIC X(10) VALUE SPACES.
010500       01  LLAVE                       PIC X(32) VALUE SPACES.
010600
010700******************************************************************
010800*     C O N T R O L A D O R   D E   L E C T U R A S              *
010900******************************************************************
011000       01  WKS-FIN-DEMOPARM            PIC X(01) VALUE 'N'.
011100           88  WKS-FIN-DE-DEMOPARM               VALUE 'Y'.
011200       01  WKS-FIN-HISTORICO           PIC X(01) VALUE 'N'.
011300           88  WKS-FIN-DE-HISTORICO              VALUE 'Y'.
011400       01  WKS-USUARIO-VALIDO          PIC X(01) VALUE 'N'.
011500           88  WKS-USUARIO-ACEPTADO              VALUE 'Y'.
011600
011700******************************************************************
011800*     S I G U I E N T E   I D   D E   T R A N S A C C I O N      *
011900******************************************************************
012000       01  WKS-PROX-TRAN-ID            PIC 9(09) COMP VALUE 1.
012100       01  WKS-CONTEO-EXISTENTE        PIC 9(09) COMP VALUE 0.
012200       01  WKS-DEM-GENERADOS           PIC 9(05) COMP VALUE 0.
012300
012400******************************************************************
012500*     G E N E R A D O R   C O N G R U E N C I A L   L I N E A L  *
012600*     ( S E M B R A D O   C O N   E L   I D   D E L              *
012700*     U S U A R I O,   M U L T I P L I C A D O R   D E           *
012800*     P A R K - M I L L E R ) .                                  *
012900******************************************************************
013000       01  WKS-SEMILLA                 PIC S9(10) COMP VALUE 0.
013100       01  WKS-SEMILLA-TEMP            PIC S9(18) COMP VALUE 0.
013200       01  WKS-LCG-COCIENTE            PIC S9(10) COMP VALUE 0.
013300       01  WKS-DEM-SORTEO              PIC 9(07)  COMP VALUE 0.
013400       01  WKS-DEM-RANGO-LO            PIC S9(09) COMP VALUE 0.
013500       01  WKS-DEM-RANGO-HI            PIC S9(09) COMP VALUE 0.
013600       01  WKS-DEM-RANGO-VAL           PIC S9(09) COMP VALUE 0.
013700       01  WKS-DEM-RANGO-ANCHO         PIC S9(09) COMP VALUE 0.
013800       01  WKS-DEM-RANGO-RESTO         PIC S9(09) COMP VALUE 0.
013900       01  WKS-DEM-RANGO-COCIENTE      PIC S9(09) COMP VALUE 0.
014000       01  WKS-DEM-DIGITO-EDITADO      PIC 9(01).
014100
014200******************************************************************
014300*     T A B L A   D E   D I A S   P O R   M E S   Y   A R E A    *
014400*     D E   A R I T M E T I C A   D E   F E C H A S   ( I G U A L*
014500*     T E C N I C A   Q U E                                      *
014600*     S U B S D E T 1 / S U B S D U E 1 ) .                      *
014700******************************************************************
014800       01  WKS-TABLA-MESES             PIC X(24)  VALUE
014900               "312831303130313130313031".
015000       01  WKS-MESES-R REDEFINES WKS-TABLA-MESES.
015100           03  WKS-DIAS-POR-MES OCCURS 12 TIMES   PIC 9(02).
015200
015300       01  WKS-FECHA-CALC              PIC 9(08)  VALUE 0.
015400       01  WKS-FC-R REDEFINES WKS-FECHA-CALC.
015500           03  WKS-FC-ANIO             PIC 9(04).
015600           03  WKS-FC-MES              PIC 9(02).
015700           03  WKS-FC-DIA              PIC 9(02).
015800       01  WKS-DEM-PARM-DIAS           PIC 9(03)  VALUE 0.
015900
016000       01  WKS-AREA-BISIESTO.
016100           03  WKS-DIAS-EN-MES-ACTUAL  PIC 9(02) COMP VALUE 0.
016200           03  WKS-LEAP-Q              PIC 9(06) COMP VALUE 0.
016300           03  WKS-LEAP-R4             PIC 9(02) COMP VALUE 0.
016400           03  WKS-LEAP-R100           PIC 9(02) COMP VALUE 0.
016500           03  WKS-LEAP-R400           PIC 9(02) COMP VALUE 0.
016600           03  FILLER                  PIC X(02).
016700
016800******************************************************************
016900*     D A T O S   D E L   H O Y ,   L A   V E N T A N A   Y   E L*
017000*     C O N J U N T O   G E N E R A D O   E N   M E M O R I A .  *
017100******************************************************************
017200       01  WKS-DEM-HOY                 PIC 9(08)  VALUE 0.
017300       01  WKS-DEM-CANTIDAD            PIC 9(02)  COMP VALUE 0.
017400       01  WKS-DEM-SPAN                PIC 9(03)  COMP VALUE 0.
017500       01  WKS-DEM-FECHA-INICIO        PIC 9(08)  VALUE 0.
017600       01  WKS-DEM-IDX                 PIC 9(02)  COMP VALUE 0.
017700       01  WKS-DEM-HORA-DRAW           PIC 9(02)  COMP VALUE 0.
017800       01  WKS-DEM-MONTO-DRAW          PIC S9(09)V99 VALUE 0.
017900       01  WKS-DEM-SUMA-MONTOS         PIC S9(11)V99 VALUE 0.
018000       01  WKS-DEM-PROMEDIO-MONTO      PIC S9(09)V99 VALUE 0.
018100       01  WKS-DEM-INYECTAR-CANT       PIC 9(02)  COMP VALUE 0.
018200       01  WKS-DEM-RAFAGA-FECHA        PIC 9(08)  VALUE 0.
018300       01  WKS-DEM-RAFAGA-HORA-BASE    PIC 9(02)  COMP VALUE 0.
018400       01  WKS-DEM-RAFAGA-MINUTO-BASE  PIC 9(02)  COMP VALUE 0.
018500       01  WKS-DEM-MINUTO-CALC         PIC 9(03)  COMP VALUE 0.
018600
018700*---- CATEGORIA SORTEADA, ANTES DE GUARDARSE EN LA TABLA ----------
018800       01  WKS-DEM-CAT-NOMBRE          PIC X(20)  VALUE SPACES.
018900       01  WKS-DEM-CAT-TIPO            PIC X(07)  VALUE SPACES.
019000       01  WKS-DEM-MONTO-MIN-C         PIC 9(06)  COMP VALUE 0.
019100       01  WKS-DEM-MONTO-MAX-C         PIC 9(06)  COMP VALUE 0.
019200
019300*---- CONJUNTO GENERADO (MAXIMO 50, VER BATCH FLOW UNIDAD 7) -------
019400       01  WKS-DEM-MAX                 PIC 9(02)  COMP VALUE 50.
019500       01  WKS-TABLA-DEMO.
019600           03  WKS-DEM-ENTRADA OCCURS 50 TIMES
019700                                   INDEXED BY WKS-DEM-TIDX.
019800               04  WKS-DEM-FECHA        PIC 9(08).
019900               04  WKS-DEM-HORA         PIC 9(06).
020000               04  WKS-DEM-CATEGORIA    PIC X(20).
020100               04  WKS-DEM-TIPO         PIC X(07).
020200               04  WKS-DEM-MONTO        PIC S9(09)V99.
020300               04  WKS-DEM-DESCRIPCION  PIC X(60).
020400               04  WKS-DEM-LOCATION     PIC X(30).
020500               04  FILLER               PIC X(10).
020600
020700*---- AREA DE INTERCAMBIO DE LA BURBUJA DE ORDEN FECHA/HORA --------
020800       01  WKS-DEM-ENTRADA-TEMP.
020900           03  FILLER-FECHA             PIC 9(08).
021000           03  FILLER-HORA              PIC 9(06).
021100           03  FILLER-CATEGORIA         PIC X(20).
021200           03  FILLER-TIPO              PIC X(07).
021300           03  FILLER-MONTO             PIC S9(09)V99.
021400           03  FILLER-DESCRIPCION       PIC X(60).
021500           03  FILLER-LOCATION          PIC X(30).
021600           03  FILLER                   PIC X(10).
021700
021800******************************************************************
021900*     L O O K U P S   P A R A   E L   M O T O R   D E            *
022000*     F R A U D E   ( I D E N T I C O S   A   L O S   D E        *
022100*     T R N P O S T 1 ) .                                        *
022200******************************************************************
022300       01  WKS-LOOKUPS-FRAUDE.
022400           03  WKS-SUMA-MONTOS          PIC S9(11)V99 VALUE ZEROS.
022500           03  WKS-CONTEO-HISTORICO     PIC 9(07) COMP VALUE 0.
022600           03  WKS-PROMEDIO-MONTO       PIC S9(09)V99 VALUE ZEROS.
022700           03  WKS-PROMEDIO-CONOCIDO    PIC 9(01) VALUE 0.
022800           03  WKS-CONTEO-10-MINUTOS    PIC 9(05) COMP VALUE 0.
022900           03  WKS-HAY-TRAN-PREVIA      PIC 9(01) VALUE 0.
023000           03  WKS-PREV-DATE            PIC 9(08) VALUE ZEROS.
023100           03  WKS-PREV-TIME            PIC 9(06) VALUE ZEROS.
023200           03  WKS-PREV-LOCATION        PIC X(30) VALUE SPACES.
023300           03  WKS-CANT-CATEGORIAS      PIC 9(02) VALUE 0.
023400           03  WKS-TABLA-CATEGORIAS OCCURS 50 TIMES
023500                                    PIC X(20).
023600           03  WKS-I                    PIC 9(02) COMP VALUE 0.
023700           03  WKS-CAT-YA-ESTA          PIC X(01) VALUE 'N'.
023800               88  WKS-CAT-SI-ESTA                VALUE 'Y'.
023900           03  FILLER                   PIC X(10).
024000
024100* SEGUNDOS-DE-HOY, USADOS PARA LA VENTANA DE 10 MINUTOS
024200       01  WKS-SEGUNDOS-AREA.
024300           03  WKS-SEG-TRAN-ACTUAL      PIC S9(09) COMP VALUE 0.
024400           03  WKS-SEG-TRAN-HIST        PIC S9(09) COMP VALUE 0.
024500           03  WKS-DIFERENCIA-SEG       PIC S9(09) COMP VALUE 0.
024600           03  FILLER                   PIC X(06).
024700
024800* FECHA/HORA DE SISTEMA PARA ESTAMPAR LA CREACION DEL REGISTRO
024900       01  WKS-FECHA-HORA-SISTEMA.
025000           03  WKS-FHS-FECHA            PIC 9(08) VALUE ZEROS.
025100           03  WKS-FHS-HORA             PIC 9(06) VALUE ZEROS.
025200           03  FILLER                   PIC X(06).
025300       01  WKS-FHS-R REDEFINES WKS-FECHA-HORA-SISTEMA.
025400           03  FILLER                   PIC X(20).
025500
025600* COMPONENTES USADOS POR INTEGER-OF-DATE PARA LA VENTANA DE
025700* 10 MINUTOS Y COMPARACION DE TIMESTAMPS
025800       01  WKS-DIAS-ENTRE              PIC S9(07) COMP VALUE 0.
025900
026000******************************************************************
026100*     A R E A S   D E   P A R A M E T R O S   P A R A   L O S    *
026200*     S U B P R O G R A M A S   F S C O R E 0 1   Y              *
026300*     A U D I T L G 1                                            *
026400******************************************************************
026500       01  LK-PARAMETROS-CALIFICACION.
026600           03  LK-TRAN-AMOUNT           PIC S9(09)V99.
026700           03  LK-TRAN-TYPE             PIC X(07).
026800           03  LK-TRAN-CATEGORY         PIC X(20).
026900           03  LK-TRAN-LOCATION         PIC X(30).
027000           03  LK-TRAN-DATE             PIC 9(08).
027100           03  LK-TRAN-TIME             PIC 9(06).
027200           03  LK-PROMEDIO-CONOCIDO     PIC 9(01).
027300           03  LK-PROMEDIO-MONTO        PIC S9(09)V99.
027400           03  LK-CONTEO-10-MINUTOS     PIC 9(05).
027500           03  LK-HAY-TRANSACCION-PREVIA PIC 9(01).
027600           03  LK-PREV-DATE             PIC 9(08).
027700           03  LK-PREV-TIME             PIC 9(06).
027800           03  LK-PREV-LOCATION         PIC X(30).
027900           03  LK-CANT-CATEGORIAS-PREVIAS PIC 9(02).
028000           03  LK-TABLA-CATEGORIAS OCCURS 50 TIMES
028100                                    PIC X(20).
028200           03  LK-FRAUD-SCORE           PIC 999V9.
028300           03  LK-RISK-LEVEL            PIC X(06).
028400           03  LK-FRAUDULENT            PIC X(01).
028500           03  LK-CANT-RAZONES          PIC 9(01).
028600           03  LK-RAZON OCCURS 4 TIMES  PIC X(40).
028700
028800       01  LK-PARM-AUDITORIA.
028900           03  LK-AUD-ACCION            PIC X(01).
029000               88  LK-AUD-PROCESA                 VALUE 'P'.
029100               88  LK-AUD-FINALIZA                VALUE 'F'.
029200           03  LK-AUD-USER-ID           PIC 9(09).
029300           03  LK-AUD-ACTION            PIC X(30).
029400           03  LK-AUD-ENTITY-TYPE       PIC X(20).
029500           03  LK-AUD-ENTITY-ID         PIC 9(09).
029600           03  LK-AUD-DETAILS           PIC X(200).
029700           03  LK-AUD-USUARIO-VALIDO    PIC X(01).
029800               88  LK-AUD-USUARIO-ACEPTADO       VALUE 'Y'.
029900               88  LK-AUD-USUARIO-RECHAZADO      VALUE 'N'.
030000
030100       01  WKS-DEM-GEN-EDITADO          PIC ZZZZ9.
030200
030300       PROCEDURE DIVISION.
030400******************************************************************
030500*     S E C C I O N   P R I N C I P A L                          *
030600******************************************************************
030700       100-VERIFICA-USUARIO-NUEVO SECTION.
030800           PERFORM 010-APERTURA-ARCHIVOS THRU 010-EXIT
030900           READ DEMOPARM
031000                AT END SET WKS-FIN-DE-DEMOPARM TO TRUE
031100           END-READ
031200           PERFORM 150-PROCESA-UNA-TARJETA THRU 150-EXIT
031300                   UNTIL WKS-FIN-DE-DEMOPARM
031400           CLOSE DEMOPARM
031500           CLOSE USR-FILE
031600           CLOSE TRAN-FILE.
031700       100-EXIT. EXIT.
031800
031900       010-APERTURA-ARCHIVOS SECTION.
032000           OPEN INPUT DEMOPARM
032100           OPEN INPUT USR-FILE
032200           OPEN I-O   TRAN-FILE
032300           IF FS-DEMOPARM = 97 MOVE ZEROS TO FS-DEMOPARM END-IF
032400           IF FS-USR-FILE = 97 MOVE ZEROS TO FS-USR-FILE END-IF
032500           IF FS-TRAN-FILE = 97 MOVE ZEROS TO FS-TRAN-FILE END-IF.
032600       010-EXIT. EXIT.
032700
032800       150-PROCESA-UNA-TARJETA SECTION.
032900           MOVE 0 TO WKS-DEM-GENERADOS
033000           PERFORM 200-VALIDA-USUARIO              THRU 200-EXIT
033100           IF WKS-USUARIO-ACEPTADO
033200              PERFORM 220-CUENTA-TRANSACCIONES      THRU 220-EXIT
033300              IF WKS-CONTEO-EXISTENTE = 0
033400                 PERFORM 300-INICIALIZA-SEMILLA        THRU 300-EXIT
033500                 PERFORM 400-GENERA-TRANSACCIONES-BASE THRU 400-EXIT
033600                 PERFORM 500-INYECTA-MONTO-ANORMAL      THRU 500-EXIT
033700                 PERFORM 600-INYECTA-RAFAGA             THRU 600-EXIT
033800                 PERFORM 700-INYECTA-CATEGORIA-INUSUAL  THRU 700-EXIT
033900                 PERFORM 750-ORDENA-POR-FECHA-HORA      THRU 750-EXIT
034000                 SET WKS-DEM-TIDX TO 1
034100                 PERFORM 900-CALIFICA-Y-ESCRIBE THRU 900-EXIT
034200                         WKS-DEM-CANTIDAD TIMES
034300                 MOVE WKS-DEM-CANTIDAD TO WKS-DEM-GENERADOS
034400              END-IF
034500              PERFORM 950-INVOCA-AUDITORIA-SEED      THRU 950-EXIT
034600           END-IF
034700           READ DEMOPARM
034800                AT END SET WKS-FIN-DE-DEMOPARM TO TRUE
034900           END-READ.
035000       150-EXIT. EXIT.
035100
035200******************************************************************
035300*     2 0 0   -   V A L I D A   E L   U S U A R I O   D E   L A  *
035400*     T A R J E T A   C O N T R A   U S R - F I L E .            *
035500******************************************************************
035600       200-VALIDA-USUARIO SECTION.
035700           MOVE 'N' TO WKS-USUARIO-VALIDO
035800           CLOSE USR-FILE
035900           OPEN INPUT USR-FILE
036000           MOVE 'N' TO WKS-FIN-HISTORICO
036100           PERFORM 210-BUSCA-USUARIO THRU 210-EXIT
036200                   UNTIL WKS-USUARIO-ACEPTADO
036300                      OR WKS-FIN-DE-HISTORICO.
036400       200-EXIT. EXIT.
036500
036600       210-BUSCA-USUARIO SECTION.
036700           READ USR-FILE
036800                AT END SET WKS-FIN-DE-HISTORICO TO TRUE
036900           END-READ
037000           IF NOT WKS-FIN-DE-HISTORICO
037100              IF USR-ID = PARM-DEM-USER-ID
037200                 MOVE 'Y' TO WKS-USUARIO-VALIDO
037300              END-IF
037400           END-IF.
037500       210-EXIT. EXIT.
037600
037700******************************************************************
037800*     2 2 0   -   C U E N T A   C U A N T A S                    *
037900*     T R A N S A C C I O N E S   T I E N E   Y A   E L          *
038000*     U S U A R I O ;   S I   H A Y   A L   M E N O S   U N A ,  *
038100*     N O   S E   S I E M B R A   N A D A.                       *
038200******************************************************************
038300       220-CUENTA-TRANSACCIONES SECTION.
038400           MOVE 0   TO WKS-CONTEO-EXISTENTE
038500           CLOSE TRAN-FILE
038600           OPEN INPUT TRAN-FILE
038700           MOVE 'N' TO WKS-FIN-HISTORICO
038800           READ TRAN-FILE
038900                AT END SET WKS-FIN-DE-HISTORICO TO TRUE
039000           END-READ
039100           PERFORM 225-CUENTA-UNA THRU 225-EXIT
039200                   UNTIL WKS-FIN-DE-HISTORICO
039300           CLOSE TRAN-FILE
039400           OPEN I-O TRAN-FILE.
039500       220-EXIT. EXIT.
039600
039700       225-CUENTA-UNA SECTION.
039800           IF TRAN-USER-ID = PARM-DEM-USER-ID
039900              ADD 1 TO WKS-CONTEO-EXISTENTE
040000           END-IF
040100           READ TRAN-FILE
040200                AT END SET WKS-FIN-DE-HISTORICO TO TRUE
040300           END-READ.
040400       225-EXIT. EXIT.
040500
040600******************************************************************
040700*     3 0 0   -   S I E M B R A   L A   S E M I L L A   D E L    *
040800*     G E N E R A D O R   A L E A T O R I O   Y   S O R T E A    *
040900*     L A   C A N T I D A D   D E   T R A N S A C C I O N E S   Y*
041000*     E L   T A M A N O   D E   L A   V E N T A N A              *
041100*     H I S T O R I C A.                                         *
041200******************************************************************
041300       300-INICIALIZA-SEMILLA SECTION.
041400           MOVE PARM-DEM-USER-ID TO WKS-SEMILLA
041500           IF WKS-SEMILLA = 0
041600              MOVE 1 TO WKS-SEMILLA
041700           END-IF
041800           ACCEPT WKS-DEM-HOY FROM DATE YYYYMMDD
041900
042000           MOVE 25 TO WKS-DEM-RANGO-LO
042100           MOVE 50 TO WKS-DEM-RANGO-HI
042200           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
042300           MOVE WKS-DEM-RANGO-VAL TO WKS-DEM-CANTIDAD
042400
042500           MOVE 60 TO WKS-DEM-RANGO-LO
042600           MOVE 90 TO WKS-DEM-RANGO-HI
042700           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
042800           MOVE WKS-DEM-RANGO-VAL TO WKS-DEM-SPAN
042900
043000           MOVE WKS-DEM-HOY     TO WKS-FECHA-CALC
043100           MOVE WKS-DEM-SPAN    TO WKS-DEM-PARM-DIAS
043200           PERFORM 350-RESTA-DIAS THRU 350-EXIT
043300           MOVE WKS-FECHA-CALC  TO WKS-DEM-FECHA-INICIO
043400
043500           MOVE 0 TO WKS-DEM-SUMA-MONTOS
043600           MOVE 0 TO WKS-DEM-PROMEDIO-MONTO.
043700       300-EXIT. EXIT.
043800
043900******************************************************************
044000*     3 1 0 / 3 2 0   -   G E N E R A D O R                      *
044100*     C O N G R U E N C I A L   L I N E A L                      *
044200*     ( P A R K - M I L L E R )   Y   A Y U D A N T E   P A R A  *
044300*     S O R T E A R   U N   V A L O R   E N   U N   R A N G O.   *
044400******************************************************************
044500       310-SIGUIENTE-ALEATORIO SECTION.
044600           COMPUTE WKS-SEMILLA-TEMP = WKS-SEMILLA * 48271
044700           DIVIDE WKS-SEMILLA-TEMP BY 2147483647
044800                  GIVING WKS-LCG-COCIENTE
044900                  REMAINDER WKS-SEMILLA
045000           IF WKS-SEMILLA = 0
045100              MOVE 1 TO WKS-SEMILLA
045200           END-IF
045300           DIVIDE WKS-SEMILLA BY 1000000
045400                  GIVING WKS-LCG-COCIENTE
045500                  REMAINDER WKS-DEM-SORTEO.
045600       310-EXIT. EXIT.
045700
045800       320-RANGO-ALEATORIO SECTION.
045900           PERFORM 310-SIGUIENTE-ALEATORIO THRU 310-EXIT
046000           COMPUTE WKS-DEM-RANGO-ANCHO =
046100                   WKS-DEM-RANGO-HI - WKS-DEM-RANGO-LO + 1
046200           DIVIDE WKS-DEM-SORTEO BY WKS-DEM-RANGO-ANCHO
046300                  GIVING WKS-DEM-RANGO-COCIENTE
046400                  REMAINDER WKS-DEM-RANGO-RESTO
046500           COMPUTE WKS-DEM-RANGO-VAL =
046600                   WKS-DEM-RANGO-LO + WKS-DEM-RANGO-RESTO.
046700       320-EXIT. EXIT.
046800
046900******************************************************************
047000*     3 3 0 / 3 4 0 / 3 5 0   -   A R I T M E T I C A   D E      *
047100*     C A L E N D A R I O   S O B R E                            *
047200*     W K S - F E C H A - C A L C,   I D E N T I C A             *
047300*     T E C N I C A   A   S U B S D E T 1 .                      *
047400******************************************************************
047500       330-CALCULA-DIAS-DEL-MES SECTION.
047600           MOVE WKS-DIAS-POR-MES (WKS-FC-MES) TO WKS-DIAS-EN-MES-ACTUAL
047700           IF WKS-FC-MES = 2
047800              DIVIDE WKS-FC-ANIO BY 4   GIVING WKS-LEAP-Q
047900                                        REMAINDER WKS-LEAP-R4
048000              DIVIDE WKS-FC-ANIO BY 100 GIVING WKS-LEAP-Q
048100                                        REMAINDER WKS-LEAP-R100
048200              DIVIDE WKS-FC-ANIO BY 400 GIVING WKS-LEAP-Q
048300                                        REMAINDER WKS-LEAP-R400
048400              IF (WKS-LEAP-R4 = 0 AND WKS-LEAP-R100 NOT = 0)
048500                  OR WKS-LEAP-R400 = 0
048600                 MOVE 29 TO WKS-DIAS-EN-MES-ACTUAL
048700              END-IF
048800           END-IF.
048900       330-EXIT. EXIT.
049000
049100       340-SUMA-DIAS SECTION.
049200           ADD WKS-DEM-PARM-DIAS TO WKS-FC-DIA
049300           PERFORM 341-DESBORDA-MES THRU 341-EXIT
049400                   UNTIL WKS-FC-DIA NOT > WKS-DIAS-EN-MES-ACTUAL.
049500       340-EXIT. EXIT.
049600
049700       341-DESBORDA-MES SECTION.
049800           PERFORM 330-CALCULA-DIAS-DEL-MES THRU 330-EXIT
049900           IF WKS-FC-DIA > WKS-DIAS-EN-MES-ACTUAL
050000              SUBTRACT WKS-DIAS-EN-MES-ACTUAL FROM WKS-FC-DIA
050100              ADD 1 TO WKS-FC-MES
050200              IF WKS-FC-MES > 12
050300                 MOVE 1 TO WKS-FC-MES
050400                 ADD 1 TO WKS-FC-ANIO
050500              END-IF
050600           END-IF.
050700       341-EXIT. EXIT.
050800
050900       350-RESTA-DIAS SECTION.
051000           SUBTRACT WKS-DEM-PARM-DIAS FROM WKS-FC-DIA
051100           PERFORM 351-AJUSTA-DIA-NEGATIVO THRU 351-EXIT
051200                   UNTIL WKS-FC-DIA > 0.
051300       350-EXIT. EXIT.
051400
051500       351-AJUSTA-DIA-NEGATIVO SECTION.
051600           SUBTRACT 1 FROM WKS-FC-MES
051700           IF WKS-FC-MES < 1
051800              MOVE 12 TO WKS-FC-MES
051900              SUBTRACT 1 FROM WKS-FC-ANIO
052000           END-IF
052100           PERFORM 330-CALCULA-DIAS-DEL-MES THRU 330-EXIT
052200           ADD WKS-DIAS-EN-MES-ACTUAL TO WKS-FC-DIA.
052300       351-EXIT. EXIT.
052400
052500******************************************************************
052600*     4 0 0   -   G E N E R A   E L   C O N J U N T O   B A S E  *
052700*     D E   T R A N S A C C I O N E S   ( B A T C H   F L O W    *
052800*     U N I D A D   7 ,   P A S O   4 ) .                        *
052900******************************************************************
053000       400-GENERA-TRANSACCIONES-BASE SECTION.
053100           MOVE 1 TO WKS-DEM-IDX
053200           PERFORM 410-GENERA-UNA-BASE THRU 410-EXIT
053300                   WKS-DEM-CANTIDAD TIMES
053400           IF WKS-DEM-CANTIDAD > 0
053500              COMPUTE WKS-DEM-PROMEDIO-MONTO ROUNDED =
053600                      WKS-DEM-SUMA-MONTOS / WKS-DEM-CANTIDAD
053700           END-IF.
053800       400-EXIT. EXIT.
053900
054000       410-GENERA-UNA-BASE SECTION.
054100           MOVE 0 TO WKS-DEM-RANGO-LO
054200           COMPUTE WKS-DEM-RANGO-HI = WKS-DEM-SPAN - 1
054300           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
054400           MOVE WKS-DEM-FECHA-INICIO TO WKS-FECHA-CALC
054500           MOVE WKS-DEM-RANGO-VAL    TO WKS-DEM-PARM-DIAS
054600           PERFORM 340-SUMA-DIAS THRU 340-EXIT
054700           MOVE WKS-FECHA-CALC TO WKS-DEM-FECHA (WKS-DEM-IDX)
054800
054900           MOVE 0  TO WKS-DEM-RANGO-LO
055000           MOVE 23 TO WKS-DEM-RANGO-HI
055100           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
055200           MOVE WKS-DEM-RANGO-VAL TO WKS-DEM-HORA-DRAW
055300           MOVE 0  TO WKS-DEM-RANGO-LO
055400           MOVE 59 TO WKS-DEM-RANGO-HI
055500           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
055600           COMPUTE WKS-DEM-HORA (WKS-DEM-IDX) =
055700                   (WKS-DEM-HORA-DRAW * 10000) + (WKS-DEM-RANGO-VAL * 100)
055800
055900           PERFORM 420-SELECCIONA-CATEGORIA THRU 420-EXIT
056000           PERFORM 430-SELECCIONA-MONTO     THRU 430-EXIT
056100           MOVE WKS-DEM-CAT-NOMBRE TO WKS-DEM-CATEGORIA (WKS-DEM-IDX)
056200           MOVE WKS-DEM-CAT-TIPO   TO WKS-DEM-TIPO      (WKS-DEM-IDX)
056300           MOVE WKS-DEM-MONTO-DRAW TO WKS-DEM-MONTO     (WKS-DEM-IDX)
056400           ADD  WKS-DEM-MONTO-DRAW TO WKS-DEM-SUMA-MONTOS
056500
056600           MOVE SPACES TO WKS-DEM-DESCRIPCION (WKS-DEM-IDX)
056700           STRING 'DEMO ' WKS-DEM-CAT-NOMBRE DELIMITED BY SIZE
056800                  INTO WKS-DEM-DESCRIPCION (WKS-DEM-IDX)
056900           END-STRING
057000
057100           MOVE 1 TO WKS-DEM-RANGO-LO
057200           MOVE 5 TO WKS-DEM-RANGO-HI
057300           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
057400           MOVE WKS-DEM-RANGO-VAL TO WKS-DEM-DIGITO-EDITADO
057500           MOVE SPACES TO WKS-DEM-LOCATION (WKS-DEM-IDX)
057600           STRING 'DEMO LOCATION ' WKS-DEM-DIGITO-EDITADO
057700                  DELIMITED BY SIZE INTO WKS-DEM-LOCATION (WKS-DEM-IDX)
057800           END-STRING
057900
058000           ADD 1 TO WKS-DEM-IDX.
058100       410-EXIT. EXIT.
058200
058300******************************************************************
058400*     4 2 0   -   S O R T E A   U N A   C A T E G O R I A   D E  *
058500*     L A   L I S T A   P O N D E R A D A   ( G R O C E R I E S  *
058600*     4 0 % ,   U T I L I T I E S   1 5 % ,                      *
058700*     E N T E R T A I N M E N T   1 5 %,   T R A N S P O R T     *
058800*     1 0 % ,   S U B S C R I P T I O N S   1 0 %,   S A L A R Y *
058900*     5 % ,   R E N T   5 % ) .                                  *
059000******************************************************************
059100       420-SELECCIONA-CATEGORIA SECTION.
059200           MOVE 1   TO WKS-DEM-RANGO-LO
059300           MOVE 100 TO WKS-DEM-RANGO-HI
059400           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
059500           EVALUATE TRUE
059600              WHEN WKS-DEM-RANGO-VAL <= 40
059700                   MOVE 'GROCERIES'     TO WKS-DEM-CAT-NOMBRE
059800                   MOVE 'EXPENSE'       TO WKS-DEM-CAT-TIPO
059900                   MOVE 002000 TO WKS-DEM-MONTO-MIN-C
060000                   MOVE 015000 TO WKS-DEM-MONTO-MAX-C
060100              WHEN WKS-DEM-RANGO-VAL <= 55
060200                   MOVE 'UTILITIES'     TO WKS-DEM-CAT-NOMBRE
060300                   MOVE 'EXPENSE'       TO WKS-DEM-CAT-TIPO
060400                   MOVE 005000 TO WKS-DEM-MONTO-MIN-C
060500                   MOVE 030000 TO WKS-DEM-MONTO-MAX-C
060600              WHEN WKS-DEM-RANGO-VAL <= 70
060700                   MOVE 'ENTERTAINMENT' TO WKS-DEM-CAT-NOMBRE
060800                   MOVE 'EXPENSE'       TO WKS-DEM-CAT-TIPO
060900                   MOVE 001000 TO WKS-DEM-MONTO-MIN-C
061000                   MOVE 010000 TO WKS-DEM-MONTO-MAX-C
061100              WHEN WKS-DEM-RANGO-VAL <= 80
061200                   MOVE 'TRANSPORT'     TO WKS-DEM-CAT-NOMBRE
061300                   MOVE 'EXPENSE'       TO WKS-DEM-CAT-TIPO
061400                   MOVE 001000 TO WKS-DEM-MONTO-MIN-C
061500                   MOVE 008000 TO WKS-DEM-MONTO-MAX-C
061600              WHEN WKS-DEM-RANGO-VAL <= 90
061700                   MOVE 'SUBSCRIPTIONS' TO WKS-DEM-CAT-NOMBRE
061800                   MOVE 'EXPENSE'       TO WKS-DEM-CAT-TIPO
061900                   MOVE 000500 TO WKS-DEM-MONTO-MIN-C
062000                   MOVE 005000 TO WKS-DEM-MONTO-MAX-C
062100              WHEN WKS-DEM-RANGO-VAL <= 95
062200                   MOVE 'SALARY'        TO WKS-DEM-CAT-NOMBRE
062300                   MOVE 'INCOME'        TO WKS-DEM-CAT-TIPO
062400                   MOVE 200000 TO WKS-DEM-MONTO-MIN-C
062500                   MOVE 500000 TO WKS-DEM-MONTO-MAX-C
062600              WHEN OTHER
062700                   MOVE 'RENT'          TO WKS-DEM-CAT-NOMBRE
062800                   MOVE 'EXPENSE'       TO WKS-DEM-CAT-TIPO
062900                   MOVE 080000 TO WKS-DEM-MONTO-MIN-C
063000                   MOVE 200000 TO WKS-DEM-MONTO-MAX-C
063100           END-EVALUATE.
063200       420-EXIT. EXIT.
063300
063400       430-SELECCIONA-MONTO SECTION.
063500           MOVE WKS-DEM-MONTO-MIN-C TO WKS-DEM-RANGO-LO
063600           MOVE WKS-DEM-MONTO-MAX-C TO WKS-DEM-RANGO-HI
063700           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
063800           COMPUTE WKS-DEM-MONTO-DRAW = WKS-DEM-RANGO-VAL / 100.
063900       430-EXIT. EXIT.
064000
064100******************************************************************
064200*     5 0 0   -   I N Y E C T A   1 - 2   M O N T O S            *
064300*     A N O R M A   L E S   ( 3 . 5 - 4 . 5   V E C E S   E L    *
064400*     P R O M E D I O   D E L   C O N J U N T O   B A S E ,      *
064500*     B A T C H   F L O W   U N I D A D   7 ,   P A S O          *
064600*     5 . A ) .                                                  *
064700******************************************************************
064800       500-INYECTA-MONTO-ANORMAL SECTION.
064900           MOVE 1 TO WKS-DEM-RANGO-LO
065000           MOVE 2 TO WKS-DEM-RANGO-HI
065100           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
065200           MOVE WKS-DEM-RANGO-VAL TO WKS-DEM-INYECTAR-CANT
065300           PERFORM 510-ANORMAL-UNA THRU 510-EXIT
065400                   WKS-DEM-INYECTAR-CANT TIMES.
065500       500-EXIT. EXIT.
065600
065700       510-ANORMAL-UNA SECTION.
065800           MOVE 1 TO WKS-DEM-RANGO-LO
065900           MOVE WKS-DEM-CANTIDAD TO WKS-DEM-RANGO-HI
066000           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
066100           SET WKS-DEM-TIDX TO WKS-DEM-RANGO-VAL
066200           MOVE 350 TO WKS-DEM-RANGO-LO
066300           MOVE 450 TO WKS-DEM-RANGO-HI
066400           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
066500           COMPUTE WKS-DEM-MONTO (WKS-DEM-TIDX) ROUNDED =
066600                   WKS-DEM-PROMEDIO-MONTO * WKS-DEM-RANGO-VAL / 100.
066700       510-EXIT. EXIT.
066800
066900******************************************************************
067000*     6 0 0   -   S I   H A Y   5   O   M A S                    *
067100*     T R A N S A C C I O N E S ,   R E T I M A   L A S          *
067200*     P R I M E R A S   5   A   U N   S O L O   D I A   A L      *
067300*     A Z A R ,   2   M I N U T O S   A P A R T E                *
067400*     ( R A F A G A ,   B A T C H   F L O W   U N I D A D   7 ,  *
067500*     P A S O   5 . B ) .                                        *
067600******************************************************************
067700       600-INYECTA-RAFAGA SECTION.
067800           IF WKS-DEM-CANTIDAD >= 5
067900              MOVE 0 TO WKS-DEM-RANGO-LO
068000              COMPUTE WKS-DEM-RANGO-HI = WKS-DEM-SPAN - 1
068100              PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
068200              MOVE WKS-DEM-FECHA-INICIO TO WKS-FECHA-CALC
068300              MOVE WKS-DEM-RANGO-VAL    TO WKS-DEM-PARM-DIAS
068400              PERFORM 340-SUMA-DIAS THRU 340-EXIT
068500              MOVE WKS-FECHA-CALC       TO WKS-DEM-RAFAGA-FECHA
068600              MOVE 0  TO WKS-DEM-RANGO-LO
068700              MOVE 23 TO WKS-DEM-RANGO-HI
068800              PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
068900              MOVE WKS-DEM-RANGO-VAL TO WKS-DEM-RAFAGA-HORA-BASE
069000              MOVE 0  TO WKS-DEM-RANGO-LO
069100              MOVE 49 TO WKS-DEM-RANGO-HI
069200              PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
069300              MOVE WKS-DEM-RANGO-VAL TO WKS-DEM-RAFAGA-MINUTO-BASE
069400              SET WKS-DEM-TIDX TO 1
069500              PERFORM 610-RAFAGA-UNA THRU 610-EXIT 5 TIMES
069600           END-IF.
069700       600-EXIT. EXIT.
069800
069900       610-RAFAGA-UNA SECTION.
070000           MOVE WKS-DEM-RAFAGA-FECHA TO WKS-DEM-FECHA (WKS-DEM-TIDX)
070100           COMPUTE WKS-DEM-MINUTO-CALC =
070200                   WKS-DEM-RAFAGA-MINUTO-BASE
070300                        + ((WKS-DEM-TIDX - 1) * 2)
070400           COMPUTE WKS-DEM-HORA (WKS-DEM-TIDX) =
070500                   (WKS-DEM-RAFAGA-HORA-BASE * 10000)
070600                        + (WKS-DEM-MINUTO-CALC * 100)
070700           SET WKS-DEM-TIDX UP BY 1.
070800       610-EXIT. EXIT.
070900
071000******************************************************************
071100*     7 0 0   -   I N Y E C T A   1 - 2                          *
071200*     T R A N S A C C I O N E S   D E   C A T E G O R I A        *
071300*     R A R A   ( J E W E L R Y ,   C A S I   N O   O            *
071400*     C R Y P T O ,   B A T C H   F L O W   U N I D A D   7 ,    *
071500*     P A S O   5 . C ) .                                        *
071600******************************************************************
071700       700-INYECTA-CATEGORIA-INUSUAL SECTION.
071800           MOVE 1 TO WKS-DEM-RANGO-LO
071900           MOVE 2 TO WKS-DEM-RANGO-HI
072000           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
072100           MOVE WKS-DEM-RANGO-VAL TO WKS-DEM-INYECTAR-CANT
072200           PERFORM 710-INUSUAL-UNA THRU 710-EXIT
072300                   WKS-DEM-INYECTAR-CANT TIMES.
072400       700-EXIT. EXIT.
072500
072600       710-INUSUAL-UNA SECTION.
072700           MOVE 1 TO WKS-DEM-RANGO-LO
072800           MOVE WKS-DEM-CANTIDAD TO WKS-DEM-RANGO-HI
072900           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
073000           SET WKS-DEM-TIDX TO WKS-DEM-RANGO-VAL
073100
073200           MOVE 1 TO WKS-DEM-RANGO-LO
073300           MOVE 3 TO WKS-DEM-RANGO-HI
073400           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
073500           EVALUATE WKS-DEM-RANGO-VAL
073600              WHEN 1 MOVE 'JEWELRY' TO WKS-DEM-CAT-NOMBRE
073700              WHEN 2 MOVE 'CASINO'  TO WKS-DEM-CAT-NOMBRE
073800              WHEN OTHER MOVE 'CRYPTO'  TO WKS-DEM-CAT-NOMBRE
073900           END-EVALUATE
074000           MOVE WKS-DEM-CAT-NOMBRE TO WKS-DEM-CATEGORIA (WKS-DEM-TIDX)
074100           MOVE 'EXPENSE'          TO WKS-DEM-TIPO      (WKS-DEM-TIDX)
074200
074300           MOVE 10000 TO WKS-DEM-RANGO-LO
074400           MOVE 50000 TO WKS-DEM-RANGO-HI
074500           PERFORM 320-RANGO-ALEATORIO THRU 320-EXIT
074600           COMPUTE WKS-DEM-MONTO (WKS-DEM-TIDX) =
074700                   WKS-DEM-RANGO-VAL / 100
074800
074900           MOVE SPACES TO WKS-DEM-DESCRIPCION (WKS-DEM-TIDX)
075000           STRING 'DEMO ' WKS-DEM-CAT-NOMBRE DELIMITED BY SIZE
075100                  INTO WKS-DEM-DESCRIPCION (WKS-DEM-TIDX)
075200           END-STRING.
075300       710-EXIT. EXIT.
075400
075500******************************************************************
075600*     7 5 0   -   O R D E N A   E L   C O N J U N T O            *
075700*     A S C E N D   E N T E   P O R   F E C H A / H O R A        *
075800*     ( B U R B U J A   S I M P L E ,   P U E S   L A S          *
075900*     I N Y E C C I O N E S   D E   F R A U D E   P U D I E R O N*
076000*     D E S O R D E N A R L O ) .                                *
076100******************************************************************
076200       750-ORDENA-POR-FECHA-HORA SECTION.
076300           PERFORM 751-UNA-PASADA THRU 751-EXIT
076400                   WKS-DEM-CANTIDAD TIMES.
076500       750-EXIT. EXIT.
076600
076700       751-UNA-PASADA SECTION.
076800           SET WKS-DEM-TIDX TO 1
076900           PERFORM 752-COMPARA-E-INTERCAMBIA THRU 752-EXIT
077000                   WKS-DEM-CANTIDAD TIMES.
077100       751-EXIT. EXIT.
077200
077300       752-COMPARA-E-INTERCAMBIA SECTION.
077400           IF WKS-DEM-TIDX < WKS-DEM-CANTIDAD
077500              IF WKS-DEM-FECHA (WKS-DEM-TIDX) >
077600                 WKS-DEM-FECHA (WKS-DEM-TIDX + 1)
077700                 OR (WKS-DEM-FECHA (WKS-DEM-TIDX) =
077800                     WKS-DEM-FECHA (WKS-DEM-TIDX + 1)
077900                 AND WKS-DEM-HORA (WKS-DEM-TIDX) >
078000                     WKS-DEM-HORA (WKS-DEM-TIDX + 1))
078100                 MOVE WKS-DEM-ENTRADA (WKS-DEM-TIDX)
078200                              TO WKS-DEM-ENTRADA-TEMP
078300                 MOVE WKS-DEM-ENTRADA (WKS-DEM-TIDX + 1)
078400                              TO WKS-DEM-ENTRADA (WKS-DEM-TIDX)
078500                 MOVE WKS-DEM-ENTRADA-TEMP
078600                              TO WKS-DEM-ENTRADA (WKS-DEM-TIDX + 1)
078700              END-IF
078800           END-IF
078900           SET WKS-DEM-TIDX UP BY 1.
079000       752-EXIT. EXIT.
079100
079200******************************************************************
079300*     8 0 0   -   C A L C U L A   L O S   C U A T R O            *
079400*     I N S U M O S   D E   C O N S U L T A   Q U E              *
079500*     N E C E S I T A   F S C O R E 0 1,   B A R R I E N D O     *
079600*     T R A N - F I L E   ( I D E N T I C O   A                  *
079700*     T R N P O S T 1 - 3 0 0 ,   S O L O   Q U E   A Q U I      *
079800*     L A S   T R A N S A C C I O N E S   P R E V I A S   S O N  *
079900*     L A S   Y A   E S C R I T A S   D E   E S T E   M I S M O  *
080000*     L O T E ) .                                                *
080100******************************************************************
080200       800-CALCULA-LOOKUPS SECTION.
080300           MOVE ZEROS       TO WKS-SUMA-MONTOS
080400           MOVE 0           TO WKS-CONTEO-HISTORICO
080500           MOVE ZEROS       TO WKS-PROMEDIO-MONTO
080600           MOVE 0           TO WKS-PROMEDIO-CONOCIDO
080700           MOVE 0           TO WKS-CONTEO-10-MINUTOS
080800           MOVE 0           TO WKS-HAY-TRAN-PREVIA
080900           MOVE ZEROS       TO WKS-PREV-DATE WKS-PREV-TIME
081000           MOVE SPACES      TO WKS-PREV-LOCATION
081100           MOVE 0           TO WKS-CANT-CATEGORIAS
081200
081300           CLOSE TRAN-FILE
081400           OPEN INPUT TRAN-FILE
081500           MOVE 'N' TO WKS-FIN-HISTORICO
081600           READ TRAN-FILE
081700                AT END SET WKS-FIN-DE-HISTORICO TO TRUE
081800           END-READ
081900           PERFORM 810-ACUMULA-UN-HISTORICO THRU 810-EXIT
082000                   UNTIL WKS-FIN-DE-HISTORICO
082100
082200           IF WKS-CONTEO-HISTORICO > 0
082300              COMPUTE WKS-PROMEDIO-MONTO ROUNDED =
082400                      WKS-SUMA-MONTOS / WKS-CONTEO-HISTORICO
082500              MOVE 1 TO WKS-PROMEDIO-CONOCIDO
082600           END-IF
082700
082800           CLOSE TRAN-FILE
082900           OPEN I-O TRAN-FILE.
083000       800-EXIT. EXIT.
083100
083200       810-ACUMULA-UN-HISTORICO SECTION.
083300           IF TRAN-USER-ID = PARM-DEM-USER-ID
083400              ADD TRAN-AMOUNT TO WKS-SUMA-MONTOS
083500              ADD 1 TO WKS-CONTEO-HISTORICO
083600              MOVE 1 TO WKS-HAY-TRAN-PREVIA
083700              MOVE TRAN-DATE     TO WKS-PREV-DATE
083800              MOVE TRAN-TIME     TO WKS-PREV-TIME
083900              MOVE TRAN-LOCATION TO WKS-PREV-LOCATION
084000              PERFORM 820-EVALUA-VENTANA-10-MIN THRU 820-EXIT
084100              PERFORM 830-ACUMULA-CATEGORIA     THRU 830-EXIT
084200           END-IF
084300           READ TRAN-FILE
084400                AT END SET WKS-FIN-DE-HISTORICO TO TRUE
084500           END-READ.
084600       810-EXIT. EXIT.
084700
084800*-->  CUENTA CUANTAS TRANSACCIONES HISTORICAS DEL USUARIO
084900*-->  CAYERON EN LOS 10 MINUTOS PREVIOS A LA ACTUAL.
085000       820-EVALUA-VENTANA-10-MIN SECTION.
085100           COMPUTE WKS-DIAS-ENTRE =
085200                   FUNCTION INTEGER-OF-DATE
085300                       (WKS-DEM-FECHA (WKS-DEM-TIDX)) -
085400                   FUNCTION INTEGER-OF-DATE (TRAN-DATE)
085500*-->  LA VENTANA CRUZA MEDIANOCHE SI LA HISTORICA FUE AYER
085600*-->  (CORREGIDO 0049, QA REPORTO QUE UNA TRANSACCION A LAS
085700*-->  00:02 NO CONTABA UNA PREVIA DE LAS 23:58 DE AYER). SE
085800*-->  SUMA WKS-DIAS-ENTRE * 86400 AL TOTAL DE SEGUNDOS, IGUAL
085900*-->  QUE 145-CALCULA-DIFERENCIA-HORAS DE FSCORE01.
086000           IF WKS-DIAS-ENTRE >= 0
086100              COMPUTE WKS-SEG-TRAN-ACTUAL =
086200                 (WKS-DEM-HORA(WKS-DEM-TIDX)(1:2) * 3600)
086300                  + (WKS-DEM-HORA(WKS-DEM-TIDX)(3:2) * 60)
086400                  + WKS-DEM-HORA(WKS-DEM-TIDX)(5:2)
086500                  + (WKS-DIAS-ENTRE * 86400)
086600              COMPUTE WKS-SEG-TRAN-HIST =
086700                 (TRAN-TIME(1:2) * 3600) + (TRAN-TIME(3:2) * 60)
086800                  + TRAN-TIME(5:2)
086900              COMPUTE WKS-DIFERENCIA-SEG =
087000                      WKS-SEG-TRAN-ACTUAL - WKS-SEG-TRAN-HIST
087100              IF WKS-DIFERENCIA-SEG >= 0 AND
087200                 WKS-DIFERENCIA-SEG <= 600
087300                 ADD 1 TO WKS-CONTEO-10-MINUTOS
087400              END-IF
087500           END-IF.
087600       820-EXIT. EXIT.
087700
087800*-->  ACUMULA LA TABLA DE CATEGORIAS DISTINTAS YA USADAS POR
087900*-->  EL USUARIO, SIN DUPLICAR LAS QUE YA SE HABIAN AGREGADO.
088000       830-ACUMULA-CATEGORIA SECTION.
088100           MOVE 'N' TO WKS-CAT-YA-ESTA
088200           MOVE 1   TO WKS-I
088300           IF WKS-CANT-CATEGORIAS > 0
088400              PERFORM 835-BUSCA-CATEGORIA THRU 835-EXIT
088500                      WKS-CANT-CATEGORIAS TIMES
088600           END-IF
088700           IF NOT WKS-CAT-SI-ESTA AND WKS-CANT-CATEGORIAS < 50
088800              ADD 1 TO WKS-CANT-CATEGORIAS
088900              MOVE TRAN-CATEGORY
089000                   TO WKS-TABLA-CATEGORIAS (WKS-CANT-CATEGORIAS)
089100           END-IF.
089200       830-EXIT. EXIT.
089300
089400       835-BUSCA-CATEGORIA SECTION.
089500           IF WKS-TABLA-CATEGORIAS (WKS-I) = TRAN-CATEGORY
089600              MOVE 'Y' TO WKS-CAT-YA-ESTA
089700           END-IF
089800           ADD 1 TO WKS-I.
089900       835-EXIT. EXIT.
090000
090100******************************************************************
090200*     9 0 0   -   C A L I F I C A   L A   T R A N S A C C I O N  *
090300*     A C T U A L   D E L   C O N J U N T O   C O N              *
090400*     F S C O R E 0 1   Y   L A   E S C R I B E   E N            *
090500*     T R A N S A C T I O N - F I L E   ( B A T C H   F L O W    *
090600*     U N I D A D   7 ,   P A S O S   6 - 7).                    *
090700******************************************************************
090800       900-CALIFICA-Y-ESCRIBE SECTION.
090900           PERFORM 800-CALCULA-LOOKUPS THRU 800-EXIT
091000
091100           MOVE WKS-PROX-TRAN-ID     TO TRAN-ID
091200           ADD 1 TO WKS-PROX-TRAN-ID
091300           MOVE PARM-DEM-USER-ID     TO TRAN-USER-ID
091400           MOVE WKS-DEM-MONTO       (WKS-DEM-TIDX) TO TRAN-AMOUNT
091500           MOVE WKS-DEM-TIPO        (WKS-DEM-TIDX) TO TRAN-TYPE
091600           MOVE WKS-DEM-CATEGORIA   (WKS-DEM-TIDX) TO TRAN-CATEGORY
091700           MOVE WKS-DEM-DESCRIPCION (WKS-DEM-TIDX) TO TRAN-DESCRIPTION
091800           MOVE WKS-DEM-LOCATION    (WKS-DEM-TIDX) TO TRAN-LOCATION
091900           MOVE WKS-DEM-FECHA       (WKS-DEM-TIDX) TO TRAN-DATE
092000           MOVE WKS-DEM-HORA        (WKS-DEM-TIDX) TO TRAN-TIME
092100           ACCEPT WKS-FHS-FECHA FROM DATE YYYYMMDD
092200           ACCEPT WKS-FHS-HORA  FROM TIME
092300           MOVE WKS-FHS-FECHA        TO TRAN-CREATED-DATE
092400           MOVE WKS-FHS-HORA         TO TRAN-CREATED-TIME
092500           MOVE 'N'                  TO TRAN-FRAUDULENT
092600           MOVE ZEROS                TO TRAN-FRAUD-SCORE
092700           MOVE 'LOW'                TO TRAN-RISK-LEVEL
092800
092900           MOVE TRAN-AMOUNT          TO LK-TRAN-AMOUNT
093000           MOVE TRAN-TYPE            TO LK-TRAN-TYPE
093100           MOVE TRAN-CATEGORY        TO LK-TRAN-CATEGORY
093200           MOVE TRAN-LOCATION        TO LK-TRAN-LOCATION
093300           MOVE TRAN-DATE            TO LK-TRAN-DATE
093400           MOVE TRAN-TIME            TO LK-TRAN-TIME
093500           MOVE WKS-PROMEDIO-CONOCIDO TO LK-PROMEDIO-CONOCIDO
093600           MOVE WKS-PROMEDIO-MONTO   TO LK-PROMEDIO-MONTO
093700           MOVE WKS-CONTEO-10-MINUTOS TO LK-CONTEO-10-MINUTOS
093800           MOVE WKS-HAY-TRAN-PREVIA  TO LK-HAY-TRANSACCION-PREVIA
093900           MOVE WKS-PREV-DATE        TO LK-PREV-DATE
094000           MOVE WKS-PREV-TIME        TO LK-PREV-TIME
094100           MOVE WKS-PREV-LOCATION    TO LK-PREV-LOCATION
094200           MOVE WKS-CANT-CATEGORIAS  TO LK-CANT-CATEGORIAS-PREVIAS
094300           MOVE WKS-TABLA-CATEGORIAS TO LK-TABLA-CATEGORIAS
094400
094500           CALL 'FSCORE01' USING LK-PARAMETROS-CALIFICACION
094600
094700           MOVE LK-FRAUD-SCORE       TO TRAN-FRAUD-SCORE
094800           MOVE LK-RISK-LEVEL        TO TRAN-RISK-LEVEL
094900           MOVE LK-FRAUDULENT        TO TRAN-FRAUDULENT
095000
095100           CLOSE TRAN-FILE
095200           OPEN EXTEND TRAN-FILE
095300           WRITE REG-TRANSACCION
095400           IF FS-TRAN-FILE NOT = 0
095500              MOVE 'DEMOGEN1' TO PROGRAMA
095600              MOVE 'TRANFILE' TO ARCHIVO
095700              MOVE 'WRITE'    TO ACCION-FS
095800              MOVE SPACES     TO LLAVE
095900              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,
096000                 LLAVE, FS-TRAN-FILE, FSE-TRAN-FILE
096100              MOVE 91 TO RETURN-CODE
096200           END-IF
096300           CLOSE TRAN-FILE
096400           OPEN I-O TRAN-FILE
096500
096600           SET WKS-DEM-TIDX UP BY 1.
096700       900-EXIT. EXIT.
096800
096900******************************************************************
097000*     9 5 0   -   D E J A   C O N S T A N C I A   E N   L A      *
097100*     B I T A C O R A   D E   A U D I T O R I A ,                *
097200*     S I E M P R E ,   S E   H A Y A N   G E N E R A D O        *
097300*     T R A N S A C C I O N E S   O   N O .                      *
097400******************************************************************
097500       950-INVOCA-AUDITORIA-SEED SECTION.
097600           MOVE WKS-DEM-GENERADOS TO WKS-DEM-GEN-EDITADO
097700           MOVE 'P'                   TO LK-AUD-ACCION
097800           MOVE PARM-DEM-USER-ID      TO LK-AUD-USER-ID
097900           MOVE 'SEED_DEMO_DATA'      TO LK-AUD-ACTION
098000           MOVE 'USER'                TO LK-AUD-ENTITY-TYPE
098100           MOVE PARM-DEM-USER-ID      TO LK-AUD-ENTITY-ID
098200           MOVE SPACES                TO LK-AUD-DETAILS
098300           STRING 'generated=' WKS-DEM-GEN-EDITADO DELIMITED BY SIZE
098400                  INTO LK-AUD-DETAILS
098500           END-STRING
098600           CALL 'AUDITLG1' USING LK-PARM-AUDITORIA.
098700       950-EXIT. EXIT.
