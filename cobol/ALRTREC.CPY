000100******************************************************************
000200*               C O P Y   A L R T R E C                          *
000300******************************************************************
000400* FECHA       : 14/09/2023                                       *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000600* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000700* PROGRAMA    : ALRTREC                                          *
000800* TIPO        : COPY DE ARCHIVO                                  *
000900* DESCRIPCION : LAYOUT DE LA ALERTA DE FRAUDE. SE ESCRIBE UNA    *
001000*             : POR CADA TRANSACCION CALIFICADA FRAUDULENTA POR  *
001100*             : EL MOTOR FSCORE01 Y SE RELEE/REESCRIBE AL        *
001200*             : RESOLVERLA DESDE ALRTMNT1.                      *
001300* ARCHIVOS    : FRAUD-ALERT-FILE                                 *
001400* PROGRAMA(S) : TRNPOST1,ALRTMNT1                                 *
001500* INSTALADO   : 14/09/2023                                       *
001600******************************************************************
001700*-----------------------------------------------------------------
001800* HISTORIAL DE CAMBIOS
001900*  14/09/2023 EEDR 0002  VERSION INICIAL DEL LAYOUT
002000*  07/12/2023 EEDR 0019  SE ACLARA QUE ALERT-SEVERITY NO SE
002100*                        RECALCULA AL RESOLVER, SE COPIA TAL CUAL
002200*-----------------------------------------------------------------
002300 01  REG-ALERTA.
002400     03  ALERT-ID                    PIC 9(09).
002500     03  ALERT-USER-ID                PIC 9(09).
002600     03  ALERT-TRAN-ID                PIC 9(09).
002700     03  ALERT-MESSAGE                PIC X(120).
002800     03  ALERT-SEVERITY               PIC X(06).
002900         88  ALERT-SEVERIDAD-BAJA              VALUE 'LOW'.
003000         88  ALERT-SEVERIDAD-MEDIA              VALUE 'MEDIUM'.
003100         88  ALERT-SEVERIDAD-ALTA               VALUE 'HIGH'.
003200     03  ALERT-RESOLVED                PIC X(01).
003300         88  ALERT-YA-RESUELTA                  VALUE 'Y'.
003400         88  ALERT-PENDIENTE                     VALUE 'N'.
003500     03  ALERT-CREATED-DATE            PIC 9(08).
003600     03  ALERT-CREATED-TIME            PIC 9(06).
003700     03  FILLER                        PIC X(20).
