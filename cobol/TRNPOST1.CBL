000100******************************************************************
000200* FECHA       : 10/04/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000500* PROGRAMA    : TRNPOST1, SUSTITUYE AL EJERCICIO EDU33010        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECIBE UNA SOLICITUD DE TRANSACCION (UNA TARJETA *
000800*             : DE ENTRADA POR TRANSACCION EN TRANREQ), VALIDA EL*
000900*             : USUARIO, LA CALIFICA CONTRA EL MOTOR DE FRAUDE,   *
001000*             : LA ESCRIBE EN TRANSACTION-FILE, GENERA LA ALERTA *
001100*             : DE FRAUDE SI APLICA Y DEJA CONSTANCIA EN LA       *
001200*             : BITACORA DE AUDITORIA. NO SE ACUMULAN TOTALES DE  *
001300*             : CONTROL, CADA TARJETA ES UN POSTEO INDEPENDIENTE. *
001400* ARCHIVOS    : TRANREQ (ENTRADA DE SOLICITUDES)                 *
001500*             : TRANSACTION-FILE (ENTRADA/SALIDA, HISTORICO)     *
001600*             : FRAUD-ALERT-FILE (SALIDA, CONDICIONAL)           *
001700* PROGRAMA(S) : FSCORE01 (MOTOR DE FRAUDE), AUDITLG1 (BITACORA), *
001800*             : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001900* INSTALADO   : 10/04/2023                                       *
002000* BPM/RATIONAL: 228872                                           *
002100* NOMBRE      : POSTEO DE TRANSACCIONES FINSIGHT                 *
002200******************************************************************
002300*-----------------------------------------------------------------
002400* HISTORIAL DE CAMBIOS
002500*  10/04/2023 EEDR 0001  VERSION INICIAL, UN SOLO ARCHIVO DE      02500001
002600*                        ENTRADA (TRANREQ)                        02600001
002700*  14/09/2023 EEDR 0005  SE INTEGRA LA LLAMADA A FSCORE01 PARA    02700005
002800*                        CALIFICAR CADA TRANSACCION               02800005
002900*  02/11/2023 EEDR 0012  SE AGREGA LA ESCRITURA CONDICIONAL DE    02900012
003000*                        FRAUD-ALERT-FILE CUANDO TRAN-FRAUDULENT  03000012
003100*                        ES 'Y'                                  03100012
003200*  19/01/2024 JMRZ 0033  SE INTEGRA LA LLAMADA A AUDITLG1, ANTES  03200033
003300*                        EL POSTEO NO DEJABA RASTRO EN AUDITORIA  03300033
003400*  01/03/2024 JMRZ 0037  AJUSTE Y2K - TRAN-DATE Y TRAN-CREATED-   03400037
003500*                        DATE SE VALIDAN CON ANIO DE 4 DIGITOS    03500037
003600*  17/05/2024 JMRZ 0043  SE LLAMA A AUDITLG1 CON ACCION F AL      03600043
003700*                        CERRAR, PARA QUE CIERRE SUS PROPIOS      03700043
003800*                        ARCHIVOS (VER BPM 228871)                03800043
003900*  02/09/2024 JMRZ 0047  ALERT-MESSAGE SOLO LLEVABA LA PRIMERA    03850047
004000*                        RAZON, SE UNEN TODAS LAS QUE DISPARARON  03870047
004100*                        (VER BPM 228872, REPORTADO POR QA)       03890047
004200*  09/09/2024 JMRZ 0049  LA VENTANA DE 10 MINUTOS NO CONTABA      03910049
004300*                        TRANSACCIONES QUE CRUZABAN MEDIANOCHE,   03920049
004400*                        SE QUITA EL CANDADO DE MISMO DIA (VER    03930049
004500*                        BPM 228870, REPORTADO POR QA)            03940049
004600*-----------------------------------------------------------------
004700       IDENTIFICATION DIVISION.
004800       PROGRAM-ID.     TRNPOST1.
004900       AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
005000       INSTALLATION.   FINSIGHT - DEPARTAMENTO DE SISTEMAS.
005100       DATE-WRITTEN.   10/04/1986.
005200       DATE-COMPILED.
005300       SECURITY.       USO INTERNO - CONFIDENCIAL.
005400
005500       ENVIRONMENT DIVISION.
005600       CONFIGURATION SECTION.
005700       SPECIAL-NAMES.
005800           C01 IS TOP-OF-FORM.
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT TRANREQ   ASSIGN TO TRANREQ
006200                  ORGANIZATION IS LINE SEQUENTIAL
006300                  FILE STATUS  IS FS-TRANREQ
006400                                  FSE-TRANREQ.
006500           SELECT TRAN-FILE ASSIGN TO TRANFILE
006600                  ORGANIZATION IS LINE SEQUENTIAL
006700                  FILE STATUS  IS FS-TRAN-FILE
006800                                  FSE-TRAN-FILE.
006900           SELECT USR-FILE  ASSIGN TO USRFILE
007000                  ORGANIZATION IS LINE SEQUENTIAL
007100                  FILE STATUS  IS FS-USR-FILE
007200                                  FSE-USR-FILE.
007300           SELECT ALT-FILE  ASSIGN TO ALTFILE
007400                  ORGANIZATION IS LINE SEQUENTIAL
007500                  FILE STATUS  IS FS-ALT-FILE
007600                                  FSE-ALT-FILE.
007700
007800       DATA DIVISION.
007900       FILE SECTION.
008000      *                   SOLICITUDES DE POSTEO DE ENTRADA
008100       FD  TRANREQ.
008200       01  REG-SOLICITUD.
008300           03  SOL-USER-ID              PIC 9(09).
008400           03  SOL-AMOUNT               PIC S9(09)V99.
008500           03  SOL-TYPE                 PIC X(07).
008600           03  SOL-CATEGORY             PIC X(20).
008700           03  SOL-DESCRIPTION          PIC X(60).
008800           03  SOL-LOCATION             PIC X(30).
008900           03  SOL-DATE                 PIC 9(08).
009000           03  SOL-TIME                 PIC 9(06).
009100           03  FILLER                   PIC X(15).
009200      *                   HISTORICO DE TRANSACCIONES (E/S)
009300       FD  TRAN-FILE.
009400           COPY TRANREC.
009500      *                   MAESTRO DE USUARIOS (SOLO EXISTENCIA)
009600       FD  USR-FILE.
009700           COPY USERREC.
009800      *                   ALERTAS DE FRAUDE (SALIDA CONDICIONAL)
009900       FD  ALT-FILE.
010000           COPY ALRTREC.
010100
010200       WORKING-STORAGE SECTION.
010300******************************************************************
010400*           V A R I A B L E S   D E   F I L E   S T A T U S       *
010500******************************************************************
010600       01  FS-TRANREQ                  PIC 9(02) VALUE ZEROS.
010700       01  FS-TRAN-FILE                PIC 9(02) VALUE ZEROS.
010800       01  FS-USR-FILE                 PIC 9(02) VALUE ZEROS.
010900       01  FS-ALT-FILE                 PIC 9(02) VALUE ZEROS.
011000       01  FSE-TRANREQ.
011100           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
011200           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
011300           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
011400       01  FSE-TRAN-FILE.
011500           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
011600           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
011700           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
011800       01  FSE-USR-FILE.
011900           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
012000           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
012100           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
012200       01  FSE-ALT-FILE.
012300           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
012400           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
012500           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
012600      *Variables de rutina para control de file status extendido
012700       01  PROGRAMA                    PIC X(08) VALUE SPACES.
012800       01  ARCHIVO                     PIC X(08) VALUE SPACES.
012900       01  ACCION-FS                   PIC X(10) VALUE SPACES.
013000       01  LLAVE                       PIC X(32) VALUE SPACES.
013100
013200******************************************************************
013300*     C O N T R O L A D O R   D E   L E C T U R A S               *
013400******************************************************************
013500       01  WKS-FIN-ARCHIVOS            PIC X(01) VALUE 'N'.
013600           88  WKS-FIN-TRANREQ                   VALUE 'Y'.
013700       01  WKS-FIN-HISTORICO           PIC X(01) VALUE 'N'.
013800           88  WKS-FIN-DE-HISTORICO              VALUE 'Y'.
013900       01  WKS-USUARIO-VALIDO          PIC X(01) VALUE 'N'.
014000           88  WKS-USUARIO-ACEPTADO              VALUE 'Y'.
014100
014200******************************************************************
014300*     S I G U I E N T E   I D   D E   T R A N S A C C I O N       *
014400******************************************************************
014500       01  WKS-PROX-TRAN-ID            PIC 9(09) COMP VALUE 1.
014600       01  WKS-PROX-ALERT-ID           PIC 9(09) COMP VALUE 1.
014700       01  WKS-ALT-RAZON-IDX           PIC 9(01) COMP VALUE 0.
014800       01  WKS-ALT-PUNTERO             PIC 9(03) COMP VALUE 1.
014900       01  WKS-ALT-LEN                 PIC 9(02) COMP VALUE 0.
015000
015100******************************************************************
015200*     L O O K U P S   P A R A   E L   M O T O R   D E   F R A U D E*
015300******************************************************************
015400       01  WKS-LOOKUPS-FRAUDE.
015500           03  WKS-SUMA-MONTOS          PIC S9(11)V99 VALUE ZEROS.
015600           03  WKS-CONTEO-HISTORICO     PIC 9(07) COMP VALUE 0.
015700           03  WKS-PROMEDIO-MONTO       PIC S9(09)V99 VALUE ZEROS.
015800           03  WKS-PROMEDIO-CONOCIDO    PIC 9(01) VALUE 0.
015900           03  WKS-CONTEO-10-MINUTOS    PIC 9(05) COMP VALUE 0.
016000           03  WKS-HAY-TRAN-PREVIA      PIC 9(01) VALUE 0.
016100           03  WKS-PREV-DATE            PIC 9(08) VALUE ZEROS.
016200           03  WKS-PREV-TIME            PIC 9(06) VALUE ZEROS.
016300           03  WKS-PREV-LOCATION        PIC X(30) VALUE SPACES.
016400           03  WKS-CANT-CATEGORIAS      PIC 9(02) VALUE 0.
016500           03  WKS-TABLA-CATEGORIAS OCCURS 50 TIMES
016600                                    PIC X(20).
016700           03  WKS-I                    PIC 9(02) COMP VALUE 0.
016800           03  WKS-CAT-YA-ESTA          PIC X(01) VALUE 'N'.
016900               88  WKS-CAT-SI-ESTA                VALUE 'Y'.
017000           03  FILLER                   PIC X(10).
017100
017200      * SEGUNDOS-DE-HOY, USADOS PARA LA VENTANA DE 10 MINUTOS
017300       01  WKS-SEGUNDOS-AREA.
017400           03  WKS-SEG-TRAN-ACTUAL      PIC S9(09) COMP VALUE 0.
017500           03  WKS-SEG-TRAN-HIST        PIC S9(09) COMP VALUE 0.
017600           03  WKS-DIFERENCIA-SEG       PIC S9(09) COMP VALUE 0.
017700           03  FILLER                   PIC X(06).
017800       01  WKS-FECHA-ACTUAL-R REDEFINES WKS-SEGUNDOS-AREA.
017900           03  FILLER                   PIC X(19).
018000
018100      * FECHA/HORA DE SISTEMA PARA ESTAMPAR LA CREACION DEL REGISTRO
018200       01  WKS-FECHA-HORA-SISTEMA.
018300           03  WKS-FHS-FECHA            PIC 9(08) VALUE ZEROS.
018400           03  WKS-FHS-HORA             PIC 9(06) VALUE ZEROS.
018500           03  FILLER                   PIC X(06).
018600       01  WKS-FHS-R REDEFINES WKS-FECHA-HORA-SISTEMA.
018700           03  WKS-FHS-ANIO             PIC 9(04).
018800           03  WKS-FHS-MES              PIC 9(02).
018900           03  WKS-FHS-DIA              PIC 9(02).
019000           03  WKS-FHS-HH               PIC 9(02).
019100           03  WKS-FHS-MM               PIC 9(02).
019200           03  WKS-FHS-SS               PIC 9(02).
019300           03  FILLER                   PIC X(06).
019400       01  WKS-FHS-ALFA REDEFINES WKS-FECHA-HORA-SISTEMA
019500                                                     PIC X(14).
019600
019700      * COMPONENTES DE FECHA USADOS POR INTEGER-OF-DATE (VENTANA DE
019800      * 10 MINUTOS Y COMPARACION DE TIMESTAMPS)
019900       01  WKS-DIAS-ENTRE              PIC S9(07) COMP VALUE 0.
020000
020100******************************************************************
020200*     A R E A S   D E   P A R A M E T R O S   P A R A   L O S     *
020300*     S U B P R O G R A M A S   F S C O R E 0 1   Y   A U D I T L G 1*
020400******************************************************************
020500       01  LK-PARAMETROS-CALIFICACION.
020600           03  LK-TRAN-AMOUNT           PIC S9(09)V99.
020700           03  LK-TRAN-TYPE             PIC X(07).
020800           03  LK-TRAN-CATEGORY         PIC X(20).
020900           03  LK-TRAN-LOCATION         PIC X(30).
021000           03  LK-TRAN-DATE             PIC 9(08).
021100           03  LK-TRAN-TIME             PIC 9(06).
021200           03  LK-PROMEDIO-CONOCIDO     PIC 9(01).
021300           03  LK-PROMEDIO-MONTO        PIC S9(09)V99.
021400           03  LK-CONTEO-10-MINUTOS     PIC 9(05).
021500           03  LK-HAY-TRANSACCION-PREVIA PIC 9(01).
021600           03  LK-PREV-DATE             PIC 9(08).
021700           03  LK-PREV-TIME             PIC 9(06).
021800           03  LK-PREV-LOCATION         PIC X(30).
021900           03  LK-CANT-CATEGORIAS-PREVIAS PIC 9(02).
022000           03  LK-TABLA-CATEGORIAS OCCURS 50 TIMES
022100                                    PIC X(20).
022200           03  LK-FRAUD-SCORE           PIC 999V9.
022300           03  LK-RISK-LEVEL            PIC X(06).
022400           03  LK-FRAUDULENT            PIC X(01).
022500           03  LK-CANT-RAZONES          PIC 9(01).
022600           03  LK-RAZON OCCURS 4 TIMES  PIC X(40).
022700
022800       01  LK-PARM-AUDITORIA.
022900           03  LK-AUD-ACCION            PIC X(01).
023000               88  LK-AUD-PROCESA                 VALUE 'P'.
023100               88  LK-AUD-FINALIZA                VALUE 'F'.
023200           03  LK-AUD-USER-ID           PIC 9(09).
023300           03  LK-AUD-ACTION            PIC X(30).
023400           03  LK-AUD-ENTITY-TYPE       PIC X(20).
023500           03  LK-AUD-ENTITY-ID         PIC 9(09).
023600           03  LK-AUD-DETAILS           PIC X(200).
023700           03  LK-AUD-USUARIO-VALIDO    PIC X(01).
023800               88  LK-AUD-USUARIO-ACEPTADO       VALUE 'Y'.
023900               88  LK-AUD-USUARIO-RECHAZADO      VALUE 'N'.
024000
024100       PROCEDURE DIVISION.
024200******************************************************************
024300*               S E C C I O N    P R I N C I P A L               *
024400******************************************************************
024500       100-RECIBE-SOLICITUD SECTION.
024600           PERFORM 010-APERTURA-ARCHIVOS THRU 010-EXIT
024700           READ TRANREQ
024800                AT END SET WKS-FIN-TRANREQ TO TRUE
024900           END-READ
025000           PERFORM 150-PROCESA-UNA-SOLICITUD THRU 150-EXIT
025100                   UNTIL WKS-FIN-TRANREQ
025200           MOVE 'F'               TO LK-AUD-ACCION
025300           PERFORM 990-CIERRA-ARCHIVOS THRU 990-EXIT
025400           STOP RUN.
025500       100-EXIT. EXIT.
025600
025700       150-PROCESA-UNA-SOLICITUD SECTION.
025800           PERFORM 200-VALIDA-USUARIO        THRU 200-EXIT
025900           IF WKS-USUARIO-ACEPTADO
026000              PERFORM 250-CONSTRUYE-TRANSACCION THRU 250-EXIT
026100              PERFORM 300-CALCULA-LOOKUPS       THRU 300-EXIT
026200              PERFORM 400-INVOCA-MOTOR-FRAUDE    THRU 400-EXIT
026300              PERFORM 500-ESCRIBE-TRANSACCION    THRU 500-EXIT
026400              IF TRAN-ES-FRAUDULENTA
026500                 PERFORM 600-ESCRIBE-ALERTA       THRU 600-EXIT
026600              END-IF
026700              PERFORM 700-INVOCA-AUDITORIA        THRU 700-EXIT
026800           ELSE
026900              DISPLAY
027000              "=================================================="
027100              DISPLAY
027200              "* TRNPOST1 - SOLICITUD RECHAZADA, USUARIO NO EXISTE*"
027300              DISPLAY
027400              "==> SOL-USER-ID : " SOL-USER-ID
027500              DISPLAY
027600              "=================================================="
027700           END-IF
027800           READ TRANREQ
027900                AT END SET WKS-FIN-TRANREQ TO TRUE
028000           END-READ.
028100       150-EXIT. EXIT.
028200
028300******************************************************************
028400*     A P E R T U R A   D E   A R C H I V O S                     *
028500******************************************************************
028600       010-APERTURA-ARCHIVOS SECTION.
028700           OPEN INPUT  TRANREQ
028800           OPEN INPUT  USR-FILE
028900           OPEN I-O    TRAN-FILE
029000           OPEN OUTPUT ALT-FILE
029100           IF FS-TRANREQ = 97 MOVE ZEROS TO FS-TRANREQ END-IF
029200           IF FS-USR-FILE = 97 MOVE ZEROS TO FS-USR-FILE END-IF
029300           IF FS-TRAN-FILE = 97 MOVE ZEROS TO FS-TRAN-FILE END-IF.
029400       010-EXIT. EXIT.
029500
029600******************************************************************
029700*     2 0 0   -   V A L I D A   E L   U S U A R I O   D E   L A   *
029800*     S O L I C I T U D   C O N T R A   U S R - F I L E .         *
029900******************************************************************
030000       200-VALIDA-USUARIO SECTION.
030100           MOVE 'N' TO WKS-USUARIO-VALIDO
030200           CLOSE USR-FILE
030300           OPEN INPUT USR-FILE
030400           MOVE 'N' TO WKS-FIN-HISTORICO
030500           PERFORM 210-BUSCA-USUARIO THRU 210-EXIT
030600                   UNTIL WKS-USUARIO-ACEPTADO
030700                      OR WKS-FIN-DE-HISTORICO.
030800       200-EXIT. EXIT.
030900
031000       210-BUSCA-USUARIO SECTION.
031100           READ USR-FILE
031200                AT END SET WKS-FIN-DE-HISTORICO TO TRUE
031300           END-READ
031400           IF NOT WKS-FIN-DE-HISTORICO
031500              IF USR-ID = SOL-USER-ID
031600                 MOVE 'Y' TO WKS-USUARIO-VALIDO
031700              END-IF
031800           END-IF.
031900       210-EXIT. EXIT.
032000
032100******************************************************************
032200*     2 5 0   -   C O N S T R U Y E   E L   R E G I S T R O   D E *
032300*     T R A N S A C C I O N   A   P A R T I R   D E   L A         *
032400*     S O L I C I T U D ,   E S T A M P A N D O   F E C H A / H O R A*
032500*     D E   C R E A C I O N .                                     *
032600******************************************************************
032700       250-CONSTRUYE-TRANSACCION SECTION.
032800           MOVE WKS-PROX-TRAN-ID    TO TRAN-ID
032900           ADD 1 TO WKS-PROX-TRAN-ID
033000           MOVE SOL-USER-ID         TO TRAN-USER-ID
033100           MOVE SOL-AMOUNT          TO TRAN-AMOUNT
033200           MOVE SOL-TYPE            TO TRAN-TYPE
033300           MOVE SOL-CATEGORY        TO TRAN-CATEGORY
033400           MOVE SOL-DESCRIPTION     TO TRAN-DESCRIPTION
033500           MOVE SOL-LOCATION        TO TRAN-LOCATION
033600           MOVE SOL-DATE            TO TRAN-DATE
033700           MOVE SOL-TIME            TO TRAN-TIME
033800           ACCEPT WKS-FHS-FECHA FROM DATE YYYYMMDD
033900           ACCEPT WKS-FHS-HORA  FROM TIME
034000           MOVE WKS-FHS-FECHA       TO TRAN-CREATED-DATE
034100           MOVE WKS-FHS-HORA        TO TRAN-CREATED-TIME
034200           MOVE 'N'                 TO TRAN-FRAUDULENT
034300           MOVE ZEROS                TO TRAN-FRAUD-SCORE
034400           MOVE 'LOW'                TO TRAN-RISK-LEVEL.
034500       250-EXIT. EXIT.
034600
034700******************************************************************
034800*     3 0 0   -   C A L C U L A   L O S   C U A T R O   I N S U M O S*
034900*     D E   C O N S U L T A   Q U E   N E C E S I T A   F S C O R E 0 1,*
035000*     B A R R I E N D O   T R A N - F I L E   P A R A   E S T E    *
035100*     U S U A R I O   ( S E   A S U M E   P R E - O R D E N A D O   *
035200*     P O R   T R A N - U S E R - I D   +   T R A N - D A T E   +   *
035300*     T R A N - T I M E ,   S U S T I T U T O   D E L   I S A M ) .  *
035400******************************************************************
035500       300-CALCULA-LOOKUPS SECTION.
035600           MOVE ZEROS       TO WKS-SUMA-MONTOS
035700           MOVE 0           TO WKS-CONTEO-HISTORICO
035800           MOVE ZEROS       TO WKS-PROMEDIO-MONTO
035900           MOVE 0           TO WKS-PROMEDIO-CONOCIDO
036000           MOVE 0           TO WKS-CONTEO-10-MINUTOS
036100           MOVE 0           TO WKS-HAY-TRAN-PREVIA
036200           MOVE ZEROS       TO WKS-PREV-DATE WKS-PREV-TIME
036300           MOVE SPACES      TO WKS-PREV-LOCATION
036400           MOVE 0           TO WKS-CANT-CATEGORIAS
036500
036600           CLOSE TRAN-FILE
036700           OPEN INPUT TRAN-FILE
036800           MOVE 'N' TO WKS-FIN-HISTORICO
036900           READ TRAN-FILE
037000                AT END SET WKS-FIN-DE-HISTORICO TO TRUE
037100           END-READ
037200           PERFORM 310-ACUMULA-UN-HISTORICO THRU 310-EXIT
037300                   UNTIL WKS-FIN-DE-HISTORICO
037400
037500           IF WKS-CONTEO-HISTORICO > 0
037600              COMPUTE WKS-PROMEDIO-MONTO ROUNDED =
037700                      WKS-SUMA-MONTOS / WKS-CONTEO-HISTORICO
037800              MOVE 1 TO WKS-PROMEDIO-CONOCIDO
037900           END-IF
038000
038100           CLOSE TRAN-FILE
038200           OPEN I-O TRAN-FILE.
038300       300-EXIT. EXIT.
038400
038500       310-ACUMULA-UN-HISTORICO SECTION.
038600           IF TRAN-USER-ID = SOL-USER-ID
038700              ADD TRAN-AMOUNT TO WKS-SUMA-MONTOS
038800              ADD 1 TO WKS-CONTEO-HISTORICO
038900              MOVE 1 TO WKS-HAY-TRAN-PREVIA
039000              MOVE TRAN-DATE     TO WKS-PREV-DATE
039100              MOVE TRAN-TIME     TO WKS-PREV-TIME
039200              MOVE TRAN-LOCATION TO WKS-PREV-LOCATION
039300              PERFORM 320-EVALUA-VENTANA-10-MIN THRU 320-EXIT
039400              PERFORM 330-ACUMULA-CATEGORIA     THRU 330-EXIT
039500           END-IF
039600           READ TRAN-FILE
039700                AT END SET WKS-FIN-DE-HISTORICO TO TRUE
039800           END-READ.
039900       310-EXIT. EXIT.
040000
040100      *-->  CUENTA CUANTAS TRANSACCIONES HISTORICAS DEL USUARIO
040200      *-->  CAYERON EN LOS 10 MINUTOS PREVIOS A LA SOLICITUD ACTUAL.
040300       320-EVALUA-VENTANA-10-MIN SECTION.
040400     COMPUTE WKS-DIAS-ENTRE =
040500        FUNCTION INTEGER-OF-DATE (SOL-DATE) -
040600        FUNCTION INTEGER-OF-DATE (TRAN-DATE)
040700*-->  LA VENTANA CRUZA MEDIANOCHE SI LA HISTORICA FUE AYER
040800*-->  (CORREGIDO 0049, QA REPORTO QUE UNA TRANSACCION A LAS
040900*-->  00:02 NO CONTABA UNA PREVIA DE LAS 23:58 DE AYER). SE
041000*-->  SUMA WKS-DIAS-ENTRE * 86400 AL TOTAL DE SEGUNDOS, IGUAL
041100*-->  QUE 145-CALCULA-DIFERENCIA-HORAS DE FSCORE01.
041200     IF WKS-DIAS-ENTRE >= 0
041300        COMPUTE WKS-SEG-TRAN-ACTUAL =
041400           (SOL-TIME(1:2) * 3600) + (SOL-TIME(3:2) * 60)
041500           + SOL-TIME(5:2)
041600           + (WKS-DIAS-ENTRE * 86400)
041700        COMPUTE WKS-SEG-TRAN-HIST =
041800           (TRAN-TIME(1:2) * 3600) + (TRAN-TIME(3:2) * 60)
041900           + TRAN-TIME(5:2)
042000        COMPUTE WKS-DIFERENCIA-SEG =
042100           WKS-SEG-TRAN-ACTUAL - WKS-SEG-TRAN-HIST
042200        IF WKS-DIFERENCIA-SEG >= 0 AND
042300           WKS-DIFERENCIA-SEG <= 600
042400           ADD 1 TO WKS-CONTEO-10-MINUTOS
042500        END-IF
042600     END-IF.
042700       320-EXIT. EXIT.
042800
042900      *-->  ACUMULA LA TABLA DE CATEGORIAS DISTINTAS YA USADAS POR
043000      *-->  EL USUARIO, SIN DUPLICAR LAS QUE YA SE HABIAN AGREGADO.
043100       330-ACUMULA-CATEGORIA SECTION.
043200           MOVE 'N' TO WKS-CAT-YA-ESTA
043300           MOVE 1   TO WKS-I
043400           IF WKS-CANT-CATEGORIAS > 0
043500              PERFORM 335-BUSCA-CATEGORIA THRU 335-EXIT
043600                      WKS-CANT-CATEGORIAS TIMES
043700           END-IF
043800           IF NOT WKS-CAT-SI-ESTA AND WKS-CANT-CATEGORIAS < 50
043900              ADD 1 TO WKS-CANT-CATEGORIAS
044000              MOVE TRAN-CATEGORY
044100                   TO WKS-TABLA-CATEGORIAS (WKS-CANT-CATEGORIAS)
044200           END-IF.
044300       330-EXIT. EXIT.
044400
044500       335-BUSCA-CATEGORIA SECTION.
044600           IF WKS-TABLA-CATEGORIAS (WKS-I) = TRAN-CATEGORY
044700              MOVE 'Y' TO WKS-CAT-YA-ESTA
044800           END-IF
044900           ADD 1 TO WKS-I.
045000       335-EXIT. EXIT.
045100
045200******************************************************************
045300*     4 0 0   -   I N V O C A   E L   M O T O R   D E   F R A U D E*
045400******************************************************************
045500       400-INVOCA-MOTOR-FRAUDE SECTION.
045600           MOVE TRAN-AMOUNT          TO LK-TRAN-AMOUNT
045700           MOVE TRAN-TYPE            TO LK-TRAN-TYPE
045800           MOVE TRAN-CATEGORY        TO LK-TRAN-CATEGORY
045900           MOVE TRAN-LOCATION        TO LK-TRAN-LOCATION
046000           MOVE TRAN-DATE            TO LK-TRAN-DATE
046100           MOVE TRAN-TIME            TO LK-TRAN-TIME
046200           MOVE WKS-PROMEDIO-CONOCIDO TO LK-PROMEDIO-CONOCIDO
046300           MOVE WKS-PROMEDIO-MONTO   TO LK-PROMEDIO-MONTO
046400           MOVE WKS-CONTEO-10-MINUTOS TO LK-CONTEO-10-MINUTOS
046500           MOVE WKS-HAY-TRAN-PREVIA  TO LK-HAY-TRANSACCION-PREVIA
046600           MOVE WKS-PREV-DATE        TO LK-PREV-DATE
046700           MOVE WKS-PREV-TIME        TO LK-PREV-TIME
046800           MOVE WKS-PREV-LOCATION    TO LK-PREV-LOCATION
046900           MOVE WKS-CANT-CATEGORIAS  TO LK-CANT-CATEGORIAS-PREVIAS
047000           MOVE WKS-TABLA-CATEGORIAS TO LK-TABLA-CATEGORIAS
047100
047200           CALL 'FSCORE01' USING LK-PARAMETROS-CALIFICACION
047300
047400           MOVE LK-FRAUD-SCORE       TO TRAN-FRAUD-SCORE
047500           MOVE LK-RISK-LEVEL        TO TRAN-RISK-LEVEL
047600           MOVE LK-FRAUDULENT        TO TRAN-FRAUDULENT.
047700       400-EXIT. EXIT.
047800
047900******************************************************************
048000*     5 0 0   -   E S C R I B E   L A   T R A N S A C C I O N      *
048100*     C A L I F I C A D A   E N   T R A N S A C T I O N - F I L E. *
048200******************************************************************
048300       500-ESCRIBE-TRANSACCION SECTION.
048400           CLOSE TRAN-FILE
048500           OPEN EXTEND TRAN-FILE
048600           WRITE REG-TRANSACCION
048700           IF FS-TRAN-FILE NOT = 0
048800              MOVE 'TRNPOST1' TO PROGRAMA
048900              MOVE 'TRANFILE' TO ARCHIVO
049000              MOVE 'WRITE'    TO ACCION-FS
049100              MOVE SPACES     TO LLAVE
049200              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,
049300                 LLAVE, FS-TRAN-FILE, FSE-TRAN-FILE
049400              MOVE 91 TO RETURN-CODE
049500           END-IF
049600           CLOSE TRAN-FILE
049700           OPEN I-O TRAN-FILE.
049800       500-EXIT. EXIT.
049900
050000******************************************************************
050100*     6 0 0   -   E S C R I B E   L A   A L E R T A   D E          *
050200*     F R A U D E   ( S O L O   S I   T R A N - F R A U D U L E N T A).*
050300******************************************************************
050400       600-ESCRIBE-ALERTA SECTION.
050500           MOVE WKS-PROX-ALERT-ID    TO ALERT-ID
050600           ADD 1 TO WKS-PROX-ALERT-ID
050700           MOVE TRAN-USER-ID         TO ALERT-USER-ID
050800           MOVE TRAN-ID              TO ALERT-TRAN-ID
050900           MOVE SPACES               TO ALERT-MESSAGE
051000*-->  ALERT-MESSAGE LLEVA TODAS LAS RAZONES QUE DISPARARON,
051100*-->  NO SOLO LA PRIMERA (CORREGIDO 0047, QA REPORTO QUE SE
051200*-->  PERDIAN LAS RAZONES 2-4 CUANDO DISPARABAN VARIAS REGLAS).
051300           MOVE 1 TO WKS-ALT-RAZON-IDX
051400           MOVE 1 TO WKS-ALT-PUNTERO
051500           PERFORM 610-UNE-UNA-RAZON THRU 610-EXIT
051600                   LK-CANT-RAZONES TIMES
051700           MOVE TRAN-RISK-LEVEL      TO ALERT-SEVERITY
051800           MOVE 'N'                  TO ALERT-RESOLVED
051900           MOVE WKS-FHS-FECHA        TO ALERT-CREATED-DATE
052000           MOVE WKS-FHS-HORA         TO ALERT-CREATED-TIME
052100           WRITE REG-ALERTA
052200           IF FS-ALT-FILE NOT = 0
052300              MOVE 'TRNPOST1' TO PROGRAMA
052400              MOVE 'ALTFILE'  TO ARCHIVO
052500              MOVE 'WRITE'    TO ACCION-FS
052600              MOVE SPACES     TO LLAVE
052700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,
052800                 LLAVE, FS-ALT-FILE, FSE-ALT-FILE
052900              MOVE 91 TO RETURN-CODE
053000           END-IF.
053100       600-EXIT. EXIT.
053200
053300*-->  UNE LA RAZON WKS-ALT-RAZON-IDX A ALERT-MESSAGE, SEPARADA
053400*-->  DE LA ANTERIOR CON COMA Y ESPACIO, RECORTANDO LOS ESPACIOS
053500*-->  DE RELLENO DE LK-RAZON ANTES DE PEGARLA (CORREGIDO 0047).
053600       610-UNE-UNA-RAZON SECTION.
053700           IF WKS-ALT-RAZON-IDX > 1
053800              STRING ', ' DELIMITED BY SIZE
053900                     INTO ALERT-MESSAGE
054000                     WITH POINTER WKS-ALT-PUNTERO
054100              END-STRING
054200           END-IF
054300           MOVE 40 TO WKS-ALT-LEN
054400           PERFORM 615-RECORTA-RAZON THRU 615-EXIT
054500                   UNTIL WKS-ALT-LEN = 1
054600                      OR LK-RAZON (WKS-ALT-RAZON-IDX)
054700                         (WKS-ALT-LEN:1) NOT = SPACE
054800           STRING LK-RAZON (WKS-ALT-RAZON-IDX) (1:WKS-ALT-LEN)
054900                  DELIMITED BY SIZE
055000                  INTO ALERT-MESSAGE
055100                  WITH POINTER WKS-ALT-PUNTERO
055200           END-STRING
055300           ADD 1 TO WKS-ALT-RAZON-IDX.
055400       610-EXIT. EXIT.
055500
055600       615-RECORTA-RAZON SECTION.
055700           SUBTRACT 1 FROM WKS-ALT-LEN.
055800       615-EXIT. EXIT.
055900
056000******************************************************************
056100*     7 0 0   -   I N V O C A   L A   B I T A C O R A   D E        *
056200*     A U D I T O R I A ,   S I E M P R E ,   E X I T O S A   O    *
056300*     F R A U D U L E N T A .                                     *
056400******************************************************************
056500       700-INVOCA-AUDITORIA SECTION.
056600           MOVE 'P'              TO LK-AUD-ACCION
056700           MOVE TRAN-USER-ID     TO LK-AUD-USER-ID
056800           MOVE 'CREATE_TRANSACTION' TO LK-AUD-ACTION
056900           MOVE 'TRANSACTION'    TO LK-AUD-ENTITY-TYPE
057000           MOVE TRAN-ID          TO LK-AUD-ENTITY-ID
057100           MOVE SPACES           TO LK-AUD-DETAILS
057200           STRING 'amount=' TRAN-AMOUNT DELIMITED BY SIZE
057300                  ' type='   TRAN-TYPE    DELIMITED BY SIZE
057400                  ' category=' TRAN-CATEGORY DELIMITED BY SIZE
057500                  ' fraudulent=' TRAN-FRAUDULENT DELIMITED BY SIZE
057600                  INTO LK-AUD-DETAILS
057700           END-STRING
057800           CALL 'AUDITLG1' USING LK-PARM-AUDITORIA.
057900       700-EXIT. EXIT.
058000
058100******************************************************************
058200*     9 9 0   -   C I E R R A   A R C H I V O S   D E L   J O B    *
058300******************************************************************
058400       990-CIERRA-ARCHIVOS SECTION.
058500           CALL 'AUDITLG1' USING LK-PARM-AUDITORIA
058600           CLOSE TRANREQ
058700           CLOSE USR-FILE
058800           CLOSE TRAN-FILE
058900           CLOSE ALT-FILE.
059000       990-EXIT. EXIT.
