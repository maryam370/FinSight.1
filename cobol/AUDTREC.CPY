000100******************************************************************
000200*               C O P Y   A U D T R E C                          *
000300******************************************************************
000400* FECHA       : 14/09/2023                                       *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000600* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000700* PROGRAMA    : AUDTREC                                          *
000800* TIPO        : COPY DE ARCHIVO                                  *
000900* DESCRIPCION : LAYOUT DE LA BITACORA DE AUDITORIA/CUMPLIMIENTO. *
001000*             : SOLO SE ESCRIBE (APPEND), NUNCA SE RELEE POR     *
001100*             : NINGUN PROGRAMA DE NEGOCIO.                      *
001200* ARCHIVOS    : AUDIT-LOG-FILE                                   *
001300* PROGRAMA(S) : AUDITLG1                                         *
001400* INSTALADO   : 14/09/2023                                       *
001500******************************************************************
001600*-----------------------------------------------------------------
001700* HISTORIAL DE CAMBIOS
001800*  14/09/2023 EEDR 0003  VERSION INICIAL DEL LAYOUT
001900*-----------------------------------------------------------------
002000 01  REG-AUDITORIA.
002100     03  AUDIT-USER-ID                PIC 9(09).
002200     03  AUDIT-ACTION                 PIC X(30).
002300     03  AUDIT-ENTITY-TYPE            PIC X(20).
002400     03  AUDIT-ENTITY-ID              PIC 9(09).
002500     03  AUDIT-DETAILS                PIC X(200).
002600     03  AUDIT-TIMESTAMP-DATE         PIC 9(08).
002700     03  AUDIT-TIMESTAMP-TIME         PIC 9(06).
002800     03  FILLER                       PIC X(10).
