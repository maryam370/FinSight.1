000100******************************************************************
000200* FECHA       : 02/11/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINSIGHT - MOTOR DE REGLAS DE FRAUDE             *
000500* PROGRAMA    : SUBSDUE1, SUSTITUYE AL EJERCICIO EDU33017        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSULTA DE SUSCRIPCIONES POR VENCER. POR CADA    *
000800*             : TARJETA DE PARAMETROS (USUARIO, FECHA DE CORRIDA  *
000900*             : Y CANTIDAD DE DIAS N), LISTA LAS SUSCRIPCIONES    *
001000*             : ACTIVAS DE ESE USUARIO CUYA FECHA DE VENCIMIENTO  *
001100*             : CAE ENTRE HOY Y HOY+N DIAS, ORDENADAS ASCENDENTE  *
001200*             : POR FECHA DE VENCIMIENTO.                         *
001300* ARCHIVOS    : DUEPARM (PARAMETRO DE ENTRADA)                   *
001400*             : SUBSCRIPTION-FILE (ENTRADA)                       *
001500*             : SORTWK1 (ARCHIVO DE TRABAJO DEL SORT)             *
001600* PROGRAMA(S) : NINGUNO (NO INVOCA SUBPROGRAMAS)                  *
001700* INSTALADO   : 02/11/2023                                        *
001800* BPM/RATIONAL: 228875                                            *
001900* NOMBRE      : CONSULTA DE VENCIMIENTOS FINSIGHT                 *
002000******************************************************************
002100*-----------------------------------------------------------------
002200* HISTORIAL DE CAMBIOS
002300*  02/11/2023 EEDR 0016  VERSION INICIAL, SALE EN EL ORDEN EN QUE
002400*                        EL ARCHIVO DE SUSCRIPCIONES LAS ENTREGA
002500*  19/01/2024 JMRZ 0036  SE AGREGA EL SORT ASCENDENTE POR FECHA
002600*                        DE VENCIMIENTO (LO PEDIA SOPORTE PARA
002700*                        PRIORIZAR EL AVISO AL USUARIO)
002800*  01/03/2024 JMRZ 0040  AJUSTE Y2K - FECHAS A 4 DIGITOS DE ANIO
002900*-----------------------------------------------------------------
003000       IDENTIFICATION DIVISION.
003100       PROGRAM-ID.     SUBSDUE1.
003200       AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
003300       INSTALLATION.   FINSIGHT - DEPARTAMENTO DE SISTEMAS.
003400       DATE-WRITTEN.   02/11/1988.
003500       DATE-COMPILED.
003600       SECURITY.       USO INTERNO - CONFIDENCIAL.
003700
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT DUEPARM   ASSIGN TO DUEPARM
004500                  ORGANIZATION IS LINE SEQUENTIAL
004600                  FILE STATUS  IS FS-DUEPARM
004700                                  FSE-DUEPARM.
004800           SELECT SUB-FILE  ASSIGN TO SUBFILE
004900                  ORGANIZATION IS LINE SEQUENTIAL
005000                  FILE STATUS  IS FS-SUB-FILE
005100                                  FSE-SUB-FILE.
005200           SELECT WORKFILE  ASSIGN TO SORTWK1.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600      *                   TARJETA DE PARAMETROS DE ENTRADA
005700       FD  DUEPARM.
005800       01  REG-PARM-VENCIMIENTO.
005900           03  PARM-VEN-USER-ID         PIC 9(09).
006000           03  PARM-VEN-FECHA-HOY       PIC 9(08).
006100           03  PARM-VEN-DIAS-N          PIC 9(03).
006200           03  FILLER                   PIC X(20).
006300      *                   SUSCRIPCIONES DETECTADAS (ENTRADA)
006400       FD  SUB-FILE.
006500           COPY SUBSREC.
006600      *                   ARCHIVO DE TRABAJO DEL SORT, UNA LINEA
006700      *                   POR SUSCRIPCION QUE CALIFICA CON LOS
006800      *                   FILTROS DE LA TARJETA DE PARAMETROS.
006900       SD  WORKFILE.
007000       01  WORK-REG-VENCIMIENTO.
007100           03  WORK-SUB-ID              PIC 9(09).
007200           03  WORK-SUB-USER-ID         PIC 9(09).
007300           03  WORK-SUB-MERCHANT        PIC X(100).
007400           03  WORK-SUB-AVG-AMOUNT      PIC S9(17)V99.
007500           03  WORK-SUB-LAST-PAID-DATE  PIC 9(08).
007600           03  WORK-SUB-NEXT-DUE-DATE   PIC 9(08).
007700           03  WORK-SUB-NEXT-DUE-DATE-R
007800                   REDEFINES WORK-SUB-NEXT-DUE-DATE.
007900               04  WORK-VEN-AAAA          PIC 9(04).
008000               04  WORK-VEN-MM            PIC 9(02).
008100               04  WORK-VEN-DD            PIC 9(02).
008200           03  FILLER                   PIC X(10).
008300
008400       WORKING-STORAGE SECTION.
008500******************************************************************
008600*           V A R I A B L E S   D E   F I L E   S T A T U S       *
008700******************************************************************
008800       01  FS-DUEPARM                  PIC 9(02) VALUE ZEROS.
008900       01  FS-SUB-FILE                  PIC 9(02) VALUE ZEROS.
009000       01  FSE-DUEPARM.
009100           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
009200           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
009300           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
009400       01  FSE-SUB-FILE.
009500           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE 0.
009600           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE 0.
009700           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE 0.
009800
009900******************************************************************
010000*     C O N T R O L A D O R   D E   L E C T U R A S   Y           *
010100*     C O N T A D O R   D E   S U S C R I P C I O N E S           *
010200******************************************************************
010300       01  WKS-FIN-PARM                PIC X(01) VALUE 'N'.
010400           88  WKS-FIN-DE-PARM                   VALUE 'Y'.
010500       01  WKS-FIN-SUB-FILE            PIC X(01) VALUE 'N'.
010600           88  WKS-FIN-DE-SUB-FILE                VALUE 'Y'.
010700       01  WKS-FIN-WORKFILE            PIC X(01) VALUE 'N'.
010800           88  WKS-FIN-DE-WORKFILE                VALUE 'Y'.
010900       01  WKS-CONTADOR-ENCONTRADAS    PIC 9(05) COMP VALUE 0.
011000
011100******************************************************************
011200*     F E C H A   L I M I T E   ( H O Y + N   D I A S ) ,   C A L *
011300*     C U L A D A   A   M A N O ,   I G U A L   Q U E   E N   E L *
011400*     D E T E C T O R   ( N O   U S A   D A T E - O F - I N T E G *
011500*     E R ,   N O   E S   I D I O M A   D E   E S T E   T A L L E R)
011600******************************************************************
011700       01  WKS-TABLA-MESES.
011800           03  FILLER                   PIC X(24)
011900                    VALUE '312829303130313130313031'.
012000       01  WKS-MESES-R REDEFINES WKS-TABLA-MESES.
012100           03  WKS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
012200
012300       01  WKS-FECHA-SUMA.
012400           03  WKS-FS-ANIO              PIC 9(04).
012500           03  WKS-FS-MES               PIC 9(02).
012600           03  WKS-FS-DIA               PIC 9(02).
012700       01  WKS-FECHA-SUMA-R REDEFINES WKS-FECHA-SUMA PIC 9(08).
012800
012900       01  WKS-FECHA-LIMITE             PIC 9(08) VALUE 0.
013000       01  WKS-FECHA-LIMITE-R REDEFINES WKS-FECHA-LIMITE.
013100           03  WKS-FL-ANIO              PIC 9(04).
013200           03  WKS-FL-MES               PIC 9(02).
013300           03  WKS-FL-DIA               PIC 9(02).
013400
013500       01  WKS-AREA-BISIESTO.
013600           03  WKS-DIAS-EN-MES-ACTUAL   PIC 9(02) COMP.
013700           03  WKS-LEAP-Q               PIC 9(07) COMP.
013800           03  WKS-LEAP-R4              PIC 9(02) COMP.
013900           03  WKS-LEAP-R100            PIC 9(02) COMP.
014000           03  WKS-LEAP-R400            PIC 9(02) COMP.
014100           03  FILLER                   PIC X(02).
014200
014300       PROCEDURE DIVISION.
014400******************************************************************
014500*               S E C C I O N    P R I N C I P A L               *
014600******************************************************************
014700       100-ACEPTA-PARAMETROS SECTION.
014800           PERFORM 010-APERTURA-ARCHIVOS THRU 010-EXIT
014900           READ DUEPARM
015000                AT END SET WKS-FIN-DE-PARM TO TRUE
015100           END-READ
015200           PERFORM 150-PROCESA-UNA-TARJETA THRU 150-EXIT
015300                   UNTIL WKS-FIN-DE-PARM
015400           CLOSE DUEPARM.
015500       100-EXIT. EXIT.
015600
015700       010-APERTURA-ARCHIVOS SECTION.
015800           OPEN INPUT DUEPARM
015900           IF FS-DUEPARM = 97 MOVE 0 TO FS-DUEPARM END-IF.
016000       010-EXIT. EXIT.
016100
016200       150-PROCESA-UNA-TARJETA SECTION.
016300           PERFORM 200-CALCULA-FECHA-LIMITE THRU 200-EXIT
016400           MOVE 0 TO WKS-CONTADOR-ENCONTRADAS
016500           PERFORM 300-FILTRA-Y-ORDENA THRU 300-EXIT
016600           READ DUEPARM
016700                AT END SET WKS-FIN-DE-PARM TO TRUE
016800           END-READ.
016900       150-EXIT. EXIT.
017000
017100******************************************************************
017200*     2 0 0   -   C A L C U L A   H O Y + N   D I A S   S I N     *
017300*     U S A R   F U N C T I O N   D A T E - O F - I N T E G E R . *
017400******************************************************************
017500       200-CALCULA-FECHA-LIMITE SECTION.
017600           MOVE PARM-VEN-FECHA-HOY TO WKS-FECHA-SUMA-R
017700           ADD PARM-VEN-DIAS-N    TO WKS-FS-DIA
017800           PERFORM 210-CALCULA-DIAS-DEL-MES THRU 210-EXIT
017900           PERFORM 220-DESBORDA-MES THRU 220-EXIT
018000                   UNTIL WKS-FS-DIA NOT > WKS-DIAS-EN-MES-ACTUAL
018100           MOVE WKS-FECHA-SUMA-R TO WKS-FECHA-LIMITE.
018200       200-EXIT. EXIT.
018300
018400       210-CALCULA-DIAS-DEL-MES SECTION.
018500           MOVE WKS-DIAS-MES (WKS-FS-MES) TO WKS-DIAS-EN-MES-ACTUAL
018600           IF WKS-FS-MES = 2
018700              DIVIDE WKS-FS-ANIO BY 4
018800                      GIVING WKS-LEAP-Q REMAINDER WKS-LEAP-R4
018900              IF WKS-LEAP-R4 = 0
019000                 DIVIDE WKS-FS-ANIO BY 100
019100                         GIVING WKS-LEAP-Q REMAINDER WKS-LEAP-R100
019200                 IF WKS-LEAP-R100 NOT = 0
019300                    ADD 1 TO WKS-DIAS-EN-MES-ACTUAL
019400                 ELSE
019500                    DIVIDE WKS-FS-ANIO BY 400
019600                            GIVING WKS-LEAP-Q REMAINDER WKS-LEAP-R400
019700                    IF WKS-LEAP-R400 = 0
019800                       ADD 1 TO WKS-DIAS-EN-MES-ACTUAL
019900                    END-IF
020000                 END-IF
020100              END-IF
020200           END-IF.
020300       210-EXIT. EXIT.
020400
020500       220-DESBORDA-MES SECTION.
020600           SUBTRACT WKS-DIAS-EN-MES-ACTUAL FROM WKS-FS-DIA
020700           ADD 1 TO WKS-FS-MES
020800           IF WKS-FS-MES > 12
020900              MOVE 1 TO WKS-FS-MES
021000              ADD 1 TO WKS-FS-ANIO
021100           END-IF
021200           PERFORM 210-CALCULA-DIAS-DEL-MES THRU 210-EXIT.
021300       220-EXIT. EXIT.
021400
021500******************************************************************
021600*     3 0 0   -   F I L T R A   L A S   S U S C R I P C I O N E S *
021700*     A C T I V A S   D E L   U S U A R I O   Q U E   V E N C E N *
021800*     E N T R E   H O Y   Y   H O Y + N ,   Y   L A S   D E J A   *
021900*     O R D E N A D A S   A S C E N D E N T E   P O R   F E C H A *
022000*     D E   V E N C I M I E N T O .                                *
022100******************************************************************
022200       300-FILTRA-Y-ORDENA SECTION.
022300           SORT WORKFILE
022400                ASCENDING KEY WORK-SUB-NEXT-DUE-DATE
022500                INPUT PROCEDURE IS 310-SELECCIONA-SUSCRIPCIONES
022600                OUTPUT PROCEDURE IS 400-IMPRIME-REPORTE.
022700       300-EXIT. EXIT.
022800
022900       310-SELECCIONA-SUSCRIPCIONES SECTION.
023000           OPEN INPUT SUB-FILE
023100           IF FS-SUB-FILE = 97 MOVE 0 TO FS-SUB-FILE END-IF
023200           MOVE 'N' TO WKS-FIN-SUB-FILE
023300           READ SUB-FILE
023400                AT END SET WKS-FIN-DE-SUB-FILE TO TRUE
023500           END-READ
023600           PERFORM 320-EVALUA-UNA-SUSCRIPCION THRU 320-EXIT
023700                   UNTIL WKS-FIN-DE-SUB-FILE
023800           CLOSE SUB-FILE.
023900       310-EXIT. EXIT.
024000
024100       320-EVALUA-UNA-SUSCRIPCION SECTION.
024200           IF SUB-USER-ID = PARM-VEN-USER-ID
024300              AND SUB-ESTADO-ACTIVA
024400              AND SUB-NEXT-DUE-DATE NOT < PARM-VEN-FECHA-HOY
024500              AND SUB-NEXT-DUE-DATE NOT > WKS-FECHA-LIMITE
024600              MOVE SUB-ID              TO WORK-SUB-ID
024700              MOVE SUB-USER-ID         TO WORK-SUB-USER-ID
024800              MOVE SUB-MERCHANT        TO WORK-SUB-MERCHANT
024900              MOVE SUB-AVG-AMOUNT      TO WORK-SUB-AVG-AMOUNT
025000              MOVE SUB-LAST-PAID-DATE  TO WORK-SUB-LAST-PAID-DATE
025100              MOVE SUB-NEXT-DUE-DATE   TO WORK-SUB-NEXT-DUE-DATE
025200              ADD 1 TO WKS-CONTADOR-ENCONTRADAS
025300              RELEASE WORK-REG-VENCIMIENTO
025400           END-IF
025500           READ SUB-FILE
025600                AT END SET WKS-FIN-DE-SUB-FILE TO TRUE
025700           END-READ.
025800       320-EXIT. EXIT.
025900
026000******************************************************************
026100*     4 0 0   -   I M P R I M E   E L   R E P O R T E   D E       *
026200*     V E N C I M I E N T O S   E N   E L   O R D E N   Q U E   E L*
026300*     S O R T   Y A   D E J O .                                    *
026400******************************************************************
026500       400-IMPRIME-REPORTE SECTION.
026600           MOVE 'N' TO WKS-FIN-WORKFILE
026700           RETURN WORKFILE
026800                AT END SET WKS-FIN-DE-WORKFILE TO TRUE
026900           END-RETURN
027000           DISPLAY
027100           "================================================="
027200           DISPLAY
027300           "*   SUBSDUE1 - SUSCRIPCIONES POR VENCER           *"
027400           DISPLAY
027500           "==> USUARIO            : " PARM-VEN-USER-ID
027600           DISPLAY
027700           "==> FECHA DE CORRIDA    : " PARM-VEN-FECHA-HOY
027800           DISPLAY
027900           "==> DIAS CONSULTADOS    : " PARM-VEN-DIAS-N
028000           DISPLAY
028100           "==> FECHA LIMITE        : " WKS-FECHA-LIMITE-R
028200           DISPLAY
028300           "================================================="
028400           PERFORM 410-IMPRIME-UNA-LINEA THRU 410-EXIT
028500                   UNTIL WKS-FIN-DE-WORKFILE
028600           DISPLAY
028700           "==> SUSCRIPCIONES ENCONTRADAS: " WKS-CONTADOR-ENCONTRADAS
028800           DISPLAY
028900           "=================================================".
029000       400-EXIT. EXIT.
029100
029200       410-IMPRIME-UNA-LINEA SECTION.
029300           DISPLAY
029400           "ID=" WORK-SUB-ID
029500           " COMERCIO=" WORK-SUB-MERCHANT
029600           " PROMEDIO=" WORK-SUB-AVG-AMOUNT
029700           " VENCE=" WORK-VEN-AAAA "/" WORK-VEN-MM "/" WORK-VEN-DD
029800           RETURN WORKFILE
029900                AT END SET WKS-FIN-DE-WORKFILE TO TRUE
030000           END-RETURN.
030100       410-EXIT. EXIT.
